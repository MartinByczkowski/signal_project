000100******************************************************************
000200*    VTLSTOR  -  IN-MEMORY PATIENT RECORD-STORE TABLES
000300*    HOLDS ALL OBSERVATIONS LOADED THIS RUN (FLAT, INSERTION
000400*    ORDER) PLUS A SEPARATE ASCENDING LIST OF THE DISTINCT
000500*    PATIENT-IDS SEEN, AND THE RUN'S CONTROL-TOTAL COUNTERS.
000600*
000700*    CAPACITY ASSUMPTION FOR THIS BATCH - UP TO 200 PATIENTS
000800*    AND 2000 OBSERVATIONS TOTAL PER RUN (SEE VTL-OBS-ENTRY AND
000900*    VTL-PAT-ENTRY OCCURS CLAUSES BELOW).  RAISE THESE TWO
001000*    NUMBERS TOGETHER IF A LARGER FEED EVER HAS TO RUN THROUGH
001100*    THIS JOB.
001200******************************************************************
001300 01  VTL-OBSERVATION-TABLE.
001400     05  VTL-OBS-ENTRY OCCURS 2000 TIMES
001500                       INDEXED BY VTL-OBS-IDX.
001600         10  VTL-OBS-PATIENT-ID      PIC 9(07).
001700         10  VTL-OBS-VALUE           PIC S9(07)V99.
001800         10  VTL-OBS-TYPE            PIC X(20).
001900         10  VTL-OBS-TIME            PIC 9(14).
002000         10  FILLER                  PIC X(08).
002100 01  VTL-OBS-COUNT                   PIC 9(04) COMP VALUE ZERO.
002200
002300 01  VTL-PATIENT-TABLE.
002400     05  VTL-PAT-ENTRY OCCURS 200 TIMES
002500                       INDEXED BY VTL-PAT-IDX.
002600         10  VTL-PAT-ID              PIC 9(07).
002700         10  VTL-PAT-RECORD-COUNT    PIC 9(04) COMP.
002800         10  FILLER                  PIC X(09).
002900 01  VTL-PAT-COUNT                   PIC 9(04) COMP VALUE ZERO.
003000
003100 01  VTL-CONTROL-COUNTERS.
003200     05  VTL-PATIENTS-EVALUATED      PIC 9(05) COMP VALUE ZERO.
003300     05  VTL-PATIENTS-NO-DATA        PIC 9(05) COMP VALUE ZERO.
003400     05  VTL-COUNT-HR-LOW            PIC 9(05) COMP VALUE ZERO.
003500     05  VTL-COUNT-HR-HIGH           PIC 9(05) COMP VALUE ZERO.
003600     05  VTL-COUNT-BP-HIGH           PIC 9(05) COMP VALUE ZERO.
003700     05  VTL-COUNT-BP-LOW            PIC 9(05) COMP VALUE ZERO.
003800     05  VTL-COUNT-TEMP-HIGH         PIC 9(05) COMP VALUE ZERO.
003900     05  VTL-COUNT-TEMP-LOW          PIC 9(05) COMP VALUE ZERO.
004000     05  VTL-COUNT-SAT-LOW           PIC 9(05) COMP VALUE ZERO.
004100     05  VTL-COUNT-NO-DATA           PIC 9(05) COMP VALUE ZERO.
004200     05  VTL-COUNT-GRAND-TOTAL       PIC 9(06) COMP VALUE ZERO.
004300     05  FILLER                      PIC X(10).
