000100******************************************************************
000200*    VTLOBS  -  VITAL-SIGN OBSERVATION RECORD
000300*    ONE OCCURRENCE PER MONITORED READING TAKEN AT THE BEDSIDE.
000400*    SHARED LAYOUT FOR THE INBOUND OBSERVATIONS FEED (VTLALERT)
000500*    AND THE SYNTHETIC-DATA OUTPUT FEED (VTLGEN) - SAME RECORD,
000600*    SAME COMMA-SEPARATED EXTERNAL FORM.
000700******************************************************************
000800 01  VTL-OBS-REC.
000900     05  VTL-PATIENT-ID              PIC 9(07).
001000     05  VTL-MEASURE-VALUE           PIC S9(07)V99.
001100     05  VTL-RECORD-TYPE             PIC X(20).
001200         88  VTL-TYPE-HEART-RATE     VALUE "HeartRate".
001300         88  VTL-TYPE-SYSTOLIC-BP    VALUE "SystolicBP".
001400         88  VTL-TYPE-TEMPERATURE    VALUE "Temperature".
001500         88  VTL-TYPE-SATURATION     VALUE "BloodSaturation".
001600         88  VTL-TYPE-WHITE-CELLS    VALUE "WhiteBloodCells".
001700     05  VTL-TIMESTAMP               PIC 9(14).
001800     05  FILLER                      PIC X(09).
