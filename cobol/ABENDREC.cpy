000100******************************************************************
000200*    ABENDREC   -  STANDARD SHOP ABEND / DUMP COPYBOOK
000300*    REFERENCED BY ALL VITALS-MONITOR BATCH STEPS (VTLALERT,
000400*    VTLGEN) FOR THE FORCED-ABEND / SYSOUT-DUMP CONVENTION.
000500*    CARRIES THE PARA-NAME BREADCRUMB FIELD AS WELL, SINCE EVERY
000600*    PROGRAM MOVES ITS CURRENT PARAGRAPH NAME HERE ON ENTRY TO
000700*    EACH SECTION FOR POST-MORTEM DIAGNOSIS OFF THE SYSOUT DUMP.
000800******************************************************************
000900 01  ABEND-REC.
001000     05  FILLER                      PIC X(01) VALUE "*".
001100     05  ABEND-REASON                PIC X(40).
001200     05  FILLER                      PIC X(01) VALUE SPACE.
001300     05  PARA-NAME                   PIC X(20).
001400     05  FILLER                      PIC X(01) VALUE SPACE.
001500     05  EXPECTED-VAL                PIC X(09).
001600     05  FILLER                      PIC X(01) VALUE SPACE.
001700     05  ACTUAL-VAL                  PIC X(09).
001800     05  FILLER                      PIC X(38) VALUE SPACES.
001900
002000 01  ZERO-VAL                        PIC S9(4) COMP VALUE ZERO.
002100 01  ONE-VAL                         PIC S9(4) COMP VALUE +1.
