000100******************************************************************
000200*    VTLRPT  -  ALERT-REPORT AND ERROR-REPORT LINE LAYOUTS
000300*    USED BY VTLALERT TO BUILD THE DETAIL AND CONTROL-TOTAL
000400*    LINES OF THE TWO OUTBOUND REPORTS, PLUS THE TRAILER LINE
000500*    CARRYING THE FINAL REJECTED-LINE COUNT ON THE ERROR RPT.
000600******************************************************************
000700 01  VTL-ALERT-DETAIL.
000800     05  VTL-ALERT-PATIENT-ID        PIC 9(07).
000900     05  VTL-ALERT-CONDITION         PIC X(60).
001000     05  VTL-ALERT-TIMESTAMP         PIC 9(14).
001100     05  FILLER                      PIC X(19).
001200
001300 01  VTL-ALERT-LINE.
001400     05  VTL-ALERT-TEXT              PIC X(158).
001500     05  FILLER                      PIC X(02).
001600
001700 01  VTL-CONTROL-TOTALS-LINE.
001800     05  FILLER                      PIC X(01) VALUE SPACE.
001900     05  VTL-CTL-LABEL               PIC X(40).
002000     05  VTL-CTL-COUNT               PIC ZZZ,ZZ9.
002100     05  FILLER                      PIC X(72) VALUE SPACES.
002200
002300 01  VTL-ERROR-LINE.
002400     05  VTL-ERROR-MSG               PIC X(104).
002500     05  FILLER                      PIC X(04) VALUE SPACES.
002600
002700 01  VTL-ERROR-TOTALS-LINE.
002800     05  FILLER                      PIC X(01) VALUE SPACE.
002900     05  VTL-ERR-CTL-LABEL           PIC X(40).
003000     05  VTL-ERR-CTL-COUNT           PIC ZZZ,ZZ9.
003100     05  FILLER                      PIC X(60) VALUE SPACES.
