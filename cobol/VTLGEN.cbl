000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VTLGEN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 02/14/89.
000700 DATE-COMPILED. 02/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM MANUFACTURES A SYNTHETIC VITAL-SIGN
001400*          OBSERVATION FEED SO THE NIGHTLY ALERT JOB (VTLALERT)
001500*          CAN BE EXERCISED WITHOUT WAITING ON REAL BEDSIDE
001600*          MONITOR TRAFFIC.  FOR A FIXED NUMBER OF "PATIENTS"
001700*          AND A FIXED NUMBER OF GENERATION TICKS IT WALKS EACH
001800*          PATIENT'S BLOOD-OXYGEN SATURATION THROUGH A SMALL
001900*          RANDOM WALK, RUNS A TWO-STATE ALERT STATE MACHINE
002000*          ON TOP OF IT, AND ALSO PRODUCES A BOUNDED, PURELY
002100*          INFORMATIONAL "ECG" READING THAT IS NEVER WRITTEN
002200*          ANYWHERE - IT ONLY APPEARS ON THE SYSOUT TRACE.
002300*
002400*          OUTPUT -  GENERATED-DATA, A CSV FEED IN THE SAME
002500*                    FOUR-FIELD LAYOUT VTLALERT EXPECTS TO READ
002600*                    (PATIENT-ID, VALUE, RECORD-TYPE, TIMESTAMP).
002700*
002800*          THIS SHOP HAS NO CALL FOR FUNCTION RANDOM OR ANY
002900*          OTHER INTRINSIC FUNCTION IN BATCH CODE (SEE 06/30/01
003000*          BELOW) SO THE "RANDOM WALK" AND THE TWO PROBABILITIES
003100*          IN THE STATE MACHINE ARE DRIVEN BY A HAND-ROLLED
003200*          LINEAR-CONGRUENTIAL GENERATOR IN 250-NEXT-RANDOM.
003300*
003400*          THE GENERATOR RUNS ONE JOB STEP, START TO FINISH, WITH
003500*          NO RESTART LOGIC OF ITS OWN - IF A RUN ABENDS PARTWAY
003600*          THROUGH, JUST RERUN THE STEP FROM THE TOP.  IT DOES NOT
003700*          PRESERVE LCG STATE ACROSS RUNS ON PURPOSE, SO EVERY RUN
003800*          REPRODUCES THE SAME PATIENT SEQUENCE FOR REGRESSION
003900*          COMPARISON PURPOSES UNLESS WS-RANDOM-SEED'S VALUE
004000*          CLAUSE IS HAND-EDITED BEFORE A RECOMPILE.
004100*
004200******************************************************************
004300*CHANGE LOG.
004400*
004500*  02/14/89  JS   0000  ORIGINAL PROGRAM - TEST-DATA GENERATOR
004600*                       FOR THE NEW VITAL-SIGN MONITOR FEED.
004700*                       SATURATION RANDOM WALK ONLY.
004800*  08/02/90  JS   0009  ADDED THE TWO-STATE ALERT SIMULATOR SO
004900*                       QA COULD EXERCISE THE REPEAT-COUNT LOGIC
005000*                       IN THE ANNOTATION ROUTINE.
005100*  06/19/89  TGD  0078  (NOTE CARRIED FORWARD FROM VTLANNOT LOG -
005200*                       DESK WANTS GENERATED FEEDS TO BE ABLE TO
005300*                       FIRE THE SAME RULE REPEATEDLY.)
005400*  04/03/92  MM   0105  CLAMPED SATURATION TO 90-100, A BAD SEED
005500*                       SENT IT NEGATIVE ON THE OVERNIGHT RUN.
005600*  11/14/94  AK   0119  ADDED THE BOUNDED "ECG" TRACE VALUE AT
005700*                       THE DESK'S REQUEST - INFORMATIONAL ONLY,
005800*                       NOT PART OF THE OUTPUT FEED.
005900*  08/22/96  TGD  0141  WIDENED GEN-SUB AND THE PATIENT TABLE TO
006000*                       SUPPORT LARGER TEST RUNS.
006100*  03/11/98  JS   0164  Y2K REVIEW - WS-GEN-TIMESTAMP IS A PLAIN
006200*                       14-DIGIT COUNTER, NOT A CALENDAR DATE,
006300*                       NOTHING TO REMEDIATE.
006400*  01/07/99  MM   0165  Y2K SIGN-OFF RECORDED FOR AUDIT FILE.
006500*  06/30/01  AK   0190  SHOP STANDARD NOW FORBIDS FUNCTION RANDOM
006600*                       AND ALL OTHER INTRINSIC FUNCTIONS IN
006700*                       BATCH - REPLACED THE OLD CALL TO A SITE
006800*                       RANDOM-NUMBER UTILITY WITH THE LCG BELOW.
006900*  02/14/03  TGD  0203  RAISED PATIENT COUNT TO 50 AND TICK COUNT
007000*                       TO 20 FOR THE BIGGER REGRESSION DECK.
007100*  07/09/03  AK   0215  NEW PROGRAM VTLGEN BUILT FOR THE VITAL-
007200*                       SIGN MONITOR SYSTEM - REPLACES THE OLD
007300*                       PATIENT-LIST TEST-DECK GENERATOR.  KEPT
007400*                       THE MULTI-TABLE GENERATION-LOOP SHAPE,
007500*                       SWAPPED THE BUSINESS CONTENT FOR THE
007600*                       SATURATION WALK, ALERT STATE MACHINE AND
007700*                       BOUNDED ECG TRACE DESCRIBED ABOVE.
007800*  07/22/03  AK   0217  DESK REVIEW OF THE NEW PROGRAM TURNED UP
007900*                       A HANDFUL OF BUGS BEFORE FIRST RUN -
008000*                       022-INIT-PAT-STATE WAS DIVIDING INTO THE
008100*                       SAME FIELD FOR GIVING AND REMAINDER AND
008200*                       WAS PICKING UP THE REMAINDER WHEN IT
008300*                       NEEDED THE QUOTIENT.  WS-RANDOM-SEED WAS
008400*                       ONE DIGIT TOO NARROW FOR THE GENERATOR'S
008500*                       MODULUS.  500-NEXT-ECG-VALUE WASN'T
008600*                       CYCLING THE STEP TABLE CORRECTLY.
008700*                       700-WRITE-OBS WAS STRINGING GEN-DATA-REC
008800*                       BACK INTO ITSELF - GAVE IT ITS OWN ID-
008900*                       TEXT HOLDING AREA.  ALSO ADDED THE
009000*                       850-CLOSE-FILES CALL AHEAD OF THE FORCED
009100*                       ABEND, TO MATCH THE REST OF THE SHOP.
009200*  08/04/03  AK   0222  ECG-STEP-TABLE-ALT AND RANDOM-WORK-ALT
009300*                       WERE DECLARED BUT NEVER DISPLAYED - NOW
009400*                       010-INIT-ECG-TABLE TRACES THE LOADED
009500*                       TABLE ONCE AT STARTUP AND 999-CLEANUP
009600*                       LOGS THE FINAL LCG STATE, SAME RAW-BYTE
009700*                       IDIOM AS THE OTHER ALT FIELDS IN HERE.
009800*  02/02/04  TGD  0231  WS-GEN-PATIENT-COUNT AND WS-GEN-TICK-COUNT
009900*                       MOVED OUT OF 100-MAINLINE AND INTO A
010000*                       NAMED WS-GEN-PARAMETERS GROUP SO A FUTURE
010100*                       REGRESSION RUN CAN BUMP THEM WITHOUT
010200*                       HUNTING THROUGH THE PROCEDURE DIVISION.
010300*  09/20/05  AK   0248  DESK ASKED WHY THE SAME SEED ALWAYS COMES
010400*                       BACK AFTER A RERUN - ANSWERED IN SYSOUT,
010500*                       NOT A CODE CHANGE.  THE GENERATOR HAS NO
010600*                       EXTERNAL SEED INPUT BY DESIGN, SEE THE
010700*                       REMARKS ABOVE.  NO FIX NEEDED, CLOSED.
010800*  05/14/07  MM   0266  CONFIRMED WS-GEN-TIMESTAMP NEVER WRAPS
010900*                       WITHIN A SINGLE RUN AT THE CURRENT TICK
011000*                       AND PATIENT COUNTS - 14 DIGITS IS FAR
011100*                       MORE ROOM THAN THIS DECK WILL EVER USE.
011200*  11/02/09  TGD  0281  REVIEWED THE WHOLE PROGRAM AGAINST THE
011300*                       SHOP'S NO-INTRINSIC-FUNCTION STANDARD AS
011400*                       PART OF THE ANNUAL BATCH AUDIT - STILL
011500*                       CLEAN, NO CHANGES REQUIRED.
011600*  06/18/12  MM   0298  DESK ASKED WHETHER THIS DECK COULD EVER
011700*                       PRODUCE A NEGATIVE OR OUT-OF-RANGE
011800*                       SATURATION VALUE FOR VTLALERT TO CHOKE ON.
011900*                       NO - THE 90-100 CLAMP IN 300-EVOLVE-SAT
012000*                       GUARANTEES THE RANGE, SAME AS IT HAS
012100*                       SINCE THE 04/03/92 FIX.  NO CHANGE MADE.
012200*  10/09/14  AK   0311  RECHECKED GEN-DATA-REC AGAINST THE CURRENT
012300*                       VTLALERT INPUT LAYOUT AFTER THAT PROGRAM'S
012400*                       OWN REWRITE - THE FOUR-FIELD CSV SHAPE
012500*                       STILL MATCHES, NOTHING HERE NEEDED TO
012600*                       CHANGE.
012700*  04/27/17  TGD  0329  DESK ASKED FOR A SECOND SYNTHETIC FEED
012800*                       SIZED FOR A STRESS TEST OF VTLALERT'S
012900*                       PATIENT TABLE.  RAISED WS-GEN-PATIENT-
013000*                       COUNT'S VALUE CLAUSE TO 150 FOR THAT ONE
013100*                       SPECIAL RUN, THEN SET IT BACK TO 50
013200*                       BEFORE CHECKIN - SEE THE 08/22/96 ENTRY
013300*                       FOR WHY THE 200-ENTRY TABLE CEILING
013400*                       SUPPORTS A RUN THAT SIZE WITHOUT A
013500*                       RECOMPILE OF THE TABLE ITSELF.
013600*  03/15/19  MM   0341  ANNUAL BATCH STANDARDS AUDIT - CONFIRMED
013700*                       EVERY COUNTER AND SUBSCRIPT IN THIS
013800*                       PROGRAM IS STILL DECLARED COMP, NO DRIFT
013900*                       TOWARD DISPLAY USAGE FOUND.
014000*  08/06/21  AK   0356  DESK ASKED IF THIS DECK COULD GENERATE A
014100*                       PATIENT-ID THAT COLLIDES WITH A REAL
014200*                       PATIENT RECORD IN PRODUCTION - NO, THIS
014300*                       PROGRAM ONLY EVER WRITES TO GENERATED-
014400*                       DATA, A TEST-ONLY DATA SET, AND IS NEVER
014500*                       RUN IN THE SAME JOB STEP AS A PRODUCTION
014600*                       VTLALERT EXTRACT.  NO CHANGE NEEDED.
014700*  02/09/23  MM   0372  CONFIRMED WITH OPERATIONS THAT THIS JOB
014800*                       STILL RUNS ONLY ON REQUEST AHEAD OF A QA
014900*                       REGRESSION PASS, NEVER ON THE REGULAR
015000*                       NIGHTLY SCHEDULE - NO SCHEDULING CHANGE
015100*                       REQUIRED.
015200*
015300******************************************************************
015400 ENVIRONMENT DIVISION.
015500 CONFIGURATION SECTION.
015600 SOURCE-COMPUTER. IBM-390.
015700 OBJECT-COMPUTER. IBM-390.
015800 SPECIAL-NAMES.
015900*    C01 GIVES US TOP-OF-FORM ON THE SYSOUT PRINT FILE - NOT
016000*    ACTUALLY USED BY THIS PROGRAM SINCE IT HAS NO PAGE-BREAK
016100*    REPORT, BUT CARRIED HERE FOR CONSISTENCY WITH THE REST OF
016200*    THE SUITE, WHICH DOES.
016300     C01 IS TOP-OF-FORM.
016400 INPUT-OUTPUT SECTION.
016500 FILE-CONTROL.
016600*    SYSOUT CARRIES THE ABEND TRACE ONLY - SEE 1000-ABEND-RTN.
016700     SELECT SYSOUT
016800         ASSIGN TO UT-S-SYSOUT
016900         ORGANIZATION IS SEQUENTIAL.
017000
017100*    THE MANUFACTURED FEED ITSELF - THIS IS WHAT VTLALERT READS
017200*    ON A TEST RUN IN PLACE OF A REAL BEDSIDE-MONITOR EXTRACT.
017300     SELECT GENERATED-DATA
017400         ASSIGN TO UT-S-GENDATA
017500         ACCESS MODE IS SEQUENTIAL
017600         FILE STATUS IS OFCODE.
017700
017800 DATA DIVISION.
017900 FILE SECTION.
018000*    SYSOUT-REC IS A PLAIN 120-BYTE PRINT LINE - THIS PROGRAM'S
018100*    ONLY WRITE TO IT IS THE ABEND TRACE ON THE FORCED-ABEND PATH.
018200 FD  SYSOUT
018300     RECORDING MODE IS F
018400     LABEL RECORDS ARE STANDARD
018500     RECORD CONTAINS 120 CHARACTERS
018600     BLOCK CONTAINS 0 RECORDS
018700     DATA RECORD IS SYSOUT-REC.
018800 01  SYSOUT-REC                     PIC X(120).
018900
019000****** ONE LINE PER SIMULATED OBSERVATION - SAME FOUR-FIELD CSV
019100****** SHAPE THE NIGHTLY ALERT JOB (VTLALERT) READS.
019200 FD  GENERATED-DATA
019300     RECORDING MODE IS F
019400     LABEL RECORDS ARE STANDARD
019500     RECORD CONTAINS 80 CHARACTERS
019600     BLOCK CONTAINS 0 RECORDS
019700     DATA RECORD IS GEN-DATA-REC.
019800 01  GEN-DATA-REC                   PIC X(80).
019900
020000 WORKING-STORAGE SECTION.
020100*    STANDARD TWO-BYTE FILE-STATUS FIELD FOR GENERATED-DATA -
020200*    SYSOUT IS A PRINT FILE AND CARRIES NO STATUS CHECKING OF
020300*    ITS OWN, SAME AS EVERY OTHER PROGRAM IN THIS SUITE.
020400 01  FILE-STATUS-CODES.
020500     05  OFCODE                     PIC X(02).
020600         88 CODE-GOOD                  VALUE "00".
020700
020800*    SHOP-STANDARD ABEND WORK AREA - GIVES US ABEND-REASON AND
020900*    THE FORCED-DIVIDE TRICK 1000-ABEND-RTN USES DOWN BELOW.  THIS
021000*    COPYBOOK IS SHARED ACROSS THE WHOLE VITAL-SIGN SUITE SO EVERY
021100*    PROGRAM'S ABEND TRACE LINE COMES OUT IN THE SAME SHAPE ON
021200*    SYSOUT, WHICH IS WHAT OPERATIONS EXPECTS TO SEE WHEN GREPPING
021300*    A NIGHT'S WORTH OF JOB LOGS FOR FAILURES.
021400     COPY ABENDREC.
021500** QSAM FILE
021600
021700******************************************************************
021800*    RUN PARAMETERS - HOW MANY SYNTHETIC PATIENTS AND HOW MANY
021900*    GENERATION TICKS THIS RUN MAKES.  RAISE THESE TWO TOGETHER
022000*    IF A BIGGER REGRESSION DECK IS EVER NEEDED (SEE 08/22/96).
022100******************************************************************
022200 01  WS-GEN-PARAMETERS.
022300     05 WS-GEN-PATIENT-COUNT        PIC 9(03) COMP VALUE 50.
022400     05 WS-GEN-TICK-COUNT           PIC 9(03) COMP VALUE 20.
022500
022600******************************************************************
022700*    PER-PATIENT GENERATOR STATE - SATURATION RANDOM-WALK
022800*    PREVIOUS VALUE AND THE TWO-STATE ALERT SWITCH.
022900******************************************************************
023000 01  WS-GEN-PATIENT-TABLE.
023100*    200-ENTRY CEILING SUPPORTS RUNS WELL PAST THE CURRENT 50-
023200*    PATIENT DEFAULT IN WS-GEN-PATIENT-COUNT - SEE THE 08/22/96
023300*    LOG ENTRY, THE DESK HAS ASKED FOR BIGGER DECKS BEFORE.
023400     05  GEN-PAT-ENTRY OCCURS 200 TIMES
023500                       INDEXED BY GEN-PAT-IDX.
023600*    GEN-PAT-IDX ITSELF IS DECLARED BUT NOT USED BY ANY PARAGRAPH
023700*    IN THIS PROGRAM - EVERY REFERENCE TO THE TABLE GOES THROUGH
023800*    THE GEN-SUB SUBSCRIPT INSTEAD, SO THE TABLE READS THE SAME
023900*    WAY AS THE PATIENT TABLES IN THE OTHER TWO PROGRAMS.
024000         10  GEN-SAT-PREV            PIC 9(03) COMP.
024100         10  GEN-ALERT-STATE-SW       PIC X(01).
024200             88 GEN-STATE-ACTIVE         VALUE "A".
024300             88 GEN-STATE-INACTIVE       VALUE "I".
024400         10  FILLER                   PIC X(06).
024500
024600******************************************************************
024700*    LINEAR-CONGRUENTIAL GENERATOR WORK AREA - PARK-MILLER
024800*    MINIMAL-STANDARD CONSTANTS (A=16807, M=2**31-1).  NO
024900*    INTRINSIC FUNCTION RANDOM IS USED - SEE 06/30/01 ABOVE.
025000******************************************************************
025100 01  WS-RANDOM-WORK.
025200*    SEED MUST START NONZERO - A ZERO SEED IS A FIXED POINT OF
025300*    THIS GENERATOR AND WOULD PRODUCE AN ENDLESS RUN OF ZEROES.
025400     05 WS-RANDOM-SEED              PIC S9(10) COMP VALUE 1.
025500*    PRODUCT CAN RUN AS LARGE AS 16807 * (2**31-1), WHICH NEEDS
025600*    ALL 18 DIGITS - TRIMMING THIS FIELD WAS THE BUG FIXED
025700*    07/22/03, SEE THE CHANGE LOG.
025800     05 WS-RANDOM-PRODUCT           PIC S9(18) COMP.
025900     05 WS-RANDOM-QUOT              PIC S9(09) COMP.
026000*    FINAL 0000-9999 DRAW, READY TO BE DIVIDED AGAIN BY WHATEVER
026100*    BUCKET SIZE THE CALLING PARAGRAPH NEEDS.
026200     05 WS-RANDOM-SCALED            PIC S9(09) COMP.
026300*    FLAT 40-BYTE ALIAS OVER THE WHOLE GENERATOR STATE - 999-
026400*    CLEANUP TRACES THIS AT END OF JOB, SEE THE 08/04/03 ENTRY.
026500 01  WS-RANDOM-WORK-ALT REDEFINES WS-RANDOM-WORK PIC X(40).
026600
026700*    SCRATCH FIELDS FOR ONE SATURATION-WALK STEP - REUSED EVERY
026800*    TICK, EVERY PATIENT, NOTHING IN HERE SURVIVES ACROSS TICKS.
026900 01  WS-SAT-DELTA-WORK.
027000*    REMAINDER OF THE SCALED DRAW AFTER DIVIDING BY 3 - ALWAYS
027100*    COMES BACK 0, 1, OR 2 AND IS RECENTERED TO -1/0/+1 BELOW.
027200     05 WS-SAT-DELTA-REM            PIC S9(04) COMP.
027300     05 WS-SAT-VARIATION             PIC S9(04) COMP.
027400     05 WS-SAT-NEW-VALUE             PIC S9(04) COMP.
027500
027600******************************************************************
027700*    SMALL BOUNDED STEP TABLE FOR THE INFORMATIONAL "ECG" TRACE -
027800*    STANDS IN FOR THE THREE PERIODIC COMPONENTS THE DESK ASKED
027900*    FOR, KEEPS EVERYTHING INSIDE -0.8 .. +0.85 (SEE 11/14/94).
028000******************************************************************
028100 01  WS-ECG-STEP-TABLE.
028200     05 WS-ECG-STEP-VAL OCCURS 10 TIMES
028300                         PIC S9V999 COMP-3 VALUE ZERO.
028400 01  WS-ECG-STEP-TABLE-ALT REDEFINES WS-ECG-STEP-TABLE
028500                           PIC X(60).
028600 01  WS-ECG-TICK-IDX                PIC 9(04) COMP.
028700
028800*    ZERO-SUPPRESSED EDIT OF THE GENERATED PATIENT ID (1-200) PLUS
028900*    A FLAT ALIAS SO 620-FORMAT-PATIENT-ID CAN COPY THE EDITED
029000*    DIGITS INTO THE TRIM SCRATCH AREA WITHOUT A SEPARATE MOVE
029100*    PER DIGIT POSITION.
029200 01  WS-VALUE-EDIT-AREA.
029300     05 WS-ID-EDIT                  PIC ZZZZZZ9.
029400 01  WS-VALUE-EDIT-AREA-ALT REDEFINES WS-VALUE-EDIT-AREA.
029500     05 WS-ID-EDIT-ALT              PIC X(07).
029600
029700*    TRIMMED PATIENT-ID TEXT AND ITS LENGTH, HELD HERE SO
029800*    700-WRITE-OBSERVATION CAN STRING IT WITHOUT CALLING
029900*    620-FORMAT-PATIENT-ID A SECOND TIME.
030000 01  WS-GEN-ID-TEXT                 PIC X(07).
030100 01  WS-GEN-ID-LEN                  PIC S9(04) COMP.
030200
030300*    SATURATION VALUE RE-EXPRESSED AS A DECIMAL (WHOLE NUMBERS
030400*    ONLY, .00 ALWAYS) SO THE OUTBOUND CSV LINE MATCHES THE
030500*    NNN.NN SHAPE VTLALERT'S INGESTER PARSES FOR EVERY FEED.
030600 01  WS-SAT-EDIT-AREA.
030700     05 WS-SAT-DEC-VALUE            PIC S9(07)V99.
030800     05 WS-SAT-EDIT                 PIC ZZZZZZ9.99.
030900 01  WS-SAT-EDIT-AREA-ALT REDEFINES WS-SAT-EDIT-AREA.
031000     05 FILLER                      PIC X(09).
031100     05 WS-SAT-EDIT-ALT             PIC X(10).
031200
031300*    GENERIC TRIM WORK AREA SHARED BY 620-FORMAT-PATIENT-ID AND
031400*    630-FORMAT-SAT-VALUE - EACH LOADS WS-TRIM-SCRATCH, EACH
031500*    CALLS 650-TRIM-FIELD, NEITHER ASSUMES ANYTHING SURVIVES
031600*    FROM THE OTHER'S LAST CALL.
031700 01  WS-TRIM-WORK.
031800     05 WS-TRIM-SCRATCH             PIC X(20).
031900     05 WS-TRIM-FWD                 PIC S9(04) COMP.
032000     05 WS-TRIM-BACK                PIC S9(04) COMP.
032100     05 WS-TRIM-LEN                 PIC S9(04) COMP.
032200 01  WS-TRIM-RESULT                 PIC X(20).
032300
032400*    PLAIN MONOTONIC TICK COUNTER, NOT A CALENDAR DATE - BUMPED
032500*    BY 1000 EVERY GENERATED OBSERVATION SO EACH PATIENT'S ROWS
032600*    SORT IN GENERATION ORDER WHEN VTLALERT DOES ITS READ-AHEAD.
032700 01  WS-GEN-TIMESTAMP               PIC 9(14) VALUE
032800                                         17000000000000.
032900
033000*    RUN COUNTERS - GEN-TICK/GEN-SUB ARE PERFORM-VARYING
033100*    CONTROL VARIABLES, THE REST ARE END-OF-JOB TOTALS DISPLAYED
033200*    BY 999-CLEANUP.
033300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
033400     05 GEN-TICK                    PIC 9(03) COMP.
033500     05 GEN-SUB                     PIC 9(03) COMP.
033600     05 RECORDS-GENERATED           PIC 9(07) COMP VALUE ZERO.
033700     05 ALERTS-TRIGGERED            PIC 9(07) COMP VALUE ZERO.
033800     05 ALERTS-RESOLVED             PIC 9(07) COMP VALUE ZERO.
033900
034000*    RETURN-CD IS CARRIED HERE FOR SYMMETRY WITH THE OTHER
034100*    PROGRAMS IN THIS SUITE - THIS PROGRAM TAKES NO USING
034200*    PARAMETERS AND NEVER ACTUALLY SETS IT TO ANYTHING BUT ZERO.
034300 01  MISC-WS-FLDS.
034400     05 RETURN-CD                   PIC S9(04) COMP VALUE ZERO.
034500
034600 PROCEDURE DIVISION.
034700*    MAIN LINE - INIT ONCE, RUN WS-GEN-TICK-COUNT TICKS OVER ALL
034800*    PATIENTS, CLEAN UP ONCE.  NO USING PARAMETERS - THIS IS A
034900*    STANDALONE TEST-DECK GENERATOR, IT IS NEVER CALLED BY
035000*    ANOTHER PROGRAM IN THIS SUITE.
035100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
035200     PERFORM 100-MAINLINE THRU 100-EXIT
035300             VARYING GEN-TICK FROM 1 BY 1
035400             UNTIL GEN-TICK > WS-GEN-TICK-COUNT.
035500     PERFORM 999-CLEANUP THRU 999-EXIT.
035600     MOVE +0 TO RETURN-CODE.
035700     GOBACK.
035800
035900*    ONE-TIME STARTUP - LOAD THE ECG STEP TABLE, SEED EVERY
036000*    PATIENT'S STARTING STATE, THEN OPEN THE OUTPUT FILES.  ORDER
036100*    MATTERS - FILES OPEN LAST SO AN ABEND BEFORE THIS POINT
036200*    NEVER LEAVES A PARTIALLY-OPENED DATA SET BEHIND.
036300 000-HOUSEKEEPING.
036400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
036500     DISPLAY "******** BEGIN JOB VTLGEN ********".
036600     PERFORM 010-INIT-ECG-TABLE THRU 010-EXIT.
036700     PERFORM 020-INIT-PATIENT-STATE THRU 020-EXIT.
036800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
036900 000-EXIT.
037000     EXIT.
037100
037200 010-INIT-ECG-TABLE.
037300*    TEN PRECOMPUTED VALUES, ALL WITHIN -0.8 .. +0.85, STANDING
037400*    IN FOR THE THREE PERIODIC COMPONENTS (AMPLITUDES 0.1, 0.5,
037500*    0.2) PLUS A TOUCH OF NOISE, PER THE DESK'S REQUEST ABOVE.
037600     MOVE "010-INIT-ECG-TABLE" TO PARA-NAME.
037700     MOVE   0.050 TO WS-ECG-STEP-VAL(01).
037800     MOVE   0.300 TO WS-ECG-STEP-VAL(02).
037900     MOVE   0.620 TO WS-ECG-STEP-VAL(03).
038000     MOVE   0.840 TO WS-ECG-STEP-VAL(04).
038100     MOVE   0.710 TO WS-ECG-STEP-VAL(05).
038200     MOVE   0.180 TO WS-ECG-STEP-VAL(06).
038300     MOVE  -0.220 TO WS-ECG-STEP-VAL(07).
038400     MOVE  -0.560 TO WS-ECG-STEP-VAL(08).
038500     MOVE  -0.790 TO WS-ECG-STEP-VAL(09).
038600     MOVE  -0.340 TO WS-ECG-STEP-VAL(10).
038700*    TRACE THE LOADED TABLE AS RAW BYTES ONE TIME AT STARTUP -
038800*    A BAD RECOMPILE ONCE SHIFTED THE VALUE CLAUSES BY ONE
038900*    ENTRY AND NOBODY NOTICED UNTIL THE ECG TRACE LOOKED FLAT,
039000*    THE X-ALIAS LETS SUPPORT EYEBALL THE WHOLE TABLE ON SYSOUT
039100*    WITHOUT PULLING A FORMAL STORAGE DUMP.
039200     DISPLAY "ECG STEP TABLE LOADED: " WS-ECG-STEP-TABLE-ALT.
039300     MOVE ZERO TO WS-ECG-TICK-IDX.
039400 010-EXIT.
039500     EXIT.
039600
039700 020-INIT-PATIENT-STATE.
039800*    BASELINE SATURATION 95-100, ALERT STATE STARTS INACTIVE,
039900*    FOR EVERY CONFIGURED PATIENT.
040000     MOVE "020-INIT-PAT-STATE" TO PARA-NAME.
040100     PERFORM 022-INIT-ONE-PATIENT THRU 022-EXIT
040200             VARYING GEN-SUB FROM 1 BY 1
040300             UNTIL GEN-SUB > WS-GEN-PATIENT-COUNT.
040400 020-EXIT.
040500     EXIT.
040600
040700*    PERFORM-VARYING BODY FOR 020-INIT-PATIENT-STATE - RUNS ONCE
040800*    PER CONFIGURED PATIENT, GEN-SUB IS THE PATIENT SUBSCRIPT.
040900 022-INIT-ONE-PATIENT.
041000     PERFORM 250-NEXT-RANDOM THRU 250-EXIT.
041100*    1667 BUCKETS OF THE 0-9999 SCALE GIVE A QUOTIENT OF 0-5,
041200*    FOR A BASELINE OF 95 THRU 100 FROM A SINGLE RANDOM DRAW.
041300*    NOTE THE GIVING/REMAINDER FIELDS ARE DELIBERATELY DIFFERENT
041400*    FROM EACH OTHER - THE ORIGINAL 07/09/03 BUILD USED THE SAME
041500*    FIELD FOR BOTH AND WAS PICKING UP THE REMAINDER WHERE THE
041600*    QUOTIENT WAS WANTED, SEE THE 07/22/03 LOG ENTRY.
041700     DIVIDE WS-RANDOM-SCALED BY 1667
041800         GIVING WS-SAT-DELTA-REM
041900         REMAINDER WS-RANDOM-QUOT.
042000     IF WS-SAT-DELTA-REM > 5
042100         MOVE 5 TO WS-SAT-DELTA-REM.
042200     COMPUTE GEN-SAT-PREV (GEN-SUB) = 95 + WS-SAT-DELTA-REM.
042300*    EVERY PATIENT STARTS INACTIVE - 440-CHECK-TRIGGER DECIDES
042400*    WHEN, IF EVER, A GIVEN PATIENT'S FIRST ALERT FIRES.
042500     MOVE "I" TO GEN-ALERT-STATE-SW (GEN-SUB).
042600 022-EXIT.
042700     EXIT.
042800
042900*    PERFORM-VARYING BODY OF THE OUTER TICK LOOP - ONE CALL PER
043000*    GENERATION TICK, GEN-TICK ITSELF IS OWNED BY THE MAIN LINE.
043100 100-MAINLINE.
043200     MOVE "100-MAINLINE" TO PARA-NAME.
043300     PERFORM 200-GENERATE-TICK THRU 200-EXIT.
043400 100-EXIT.
043500     EXIT.
043600
043700*    ONE FULL TICK - WALKS EVERY CONFIGURED PATIENT ONCE.  GEN-
043800*    SUB IS REUSED AS THE PATIENT SUBSCRIPT BY EVERYTHING THIS
043900*    PARAGRAPH PERFORMS, SO NOTHING BELOW THIS LEVEL MAY CHANGE
044000*    IT FOR ANY OTHER PURPOSE.
044100 200-GENERATE-TICK.
044200     MOVE "200-GENERATE-TICK" TO PARA-NAME.
044300     PERFORM 220-PROCESS-PATIENT-TICK THRU 220-EXIT
044400             VARYING GEN-SUB FROM 1 BY 1
044500             UNTIL GEN-SUB > WS-GEN-PATIENT-COUNT.
044600 200-EXIT.
044700     EXIT.
044800
044900*    ONE PATIENT, ONE TICK - EVOLVE THE SATURATION VALUE, WRITE
045000*    THE OBSERVATION ROW, RUN THE ALERT STATE MACHINE OFF THE
045100*    NEW VALUE, THEN TICK THE INFORMATIONAL ECG TRACE AND ADVANCE
045200*    THE TIMESTAMP FOR THE NEXT PATIENT'S ROW.  ORDER MATTERS -
045300*    THE OBSERVATION WRITTEN TO THE FEED REFLECTS THE SATURATION
045400*    BEFORE THE STATE MACHINE RUNS, NOT AFTER.
045500 220-PROCESS-PATIENT-TICK.
045600     MOVE "220-PATIENT-TICK" TO PARA-NAME.
045700     PERFORM 300-EVOLVE-SATURATION THRU 300-EXIT.
045800     PERFORM 700-WRITE-OBSERVATION THRU 700-EXIT.
045900     PERFORM 400-RUN-ALERT-STATE-MACHINE THRU 400-EXIT.
046000     PERFORM 500-NEXT-ECG-VALUE THRU 500-EXIT.
046100     ADD 1000 TO WS-GEN-TIMESTAMP.
046200 220-EXIT.
046300     EXIT.
046400
046500 250-NEXT-RANDOM.
046600*    PARK-MILLER MINIMAL-STANDARD LCG - SEED := (16807*SEED)
046700*    MOD (2**31-1), SCALED TO 0000-9999 FOR PROBABILITY TESTS.
046800*    THIS REPLACES THE OLD CALL TO THE SITE RANDOM UTILITY -
046900*    SEE CHANGE LOG 06/30/01.
047000     MOVE "250-NEXT-RANDOM" TO PARA-NAME.
047100*    2147483647 IS 2**31-1, A MERSENNE PRIME - THAT'S WHAT MAKES
047200*    16807 A FULL-PERIOD MULTIPLIER FOR THIS MODULUS, SO THE
047300*    GENERATOR CYCLES THROUGH EVERY NONZERO SEED VALUE BEFORE IT
047400*    EVER REPEATS.  NEITHER CONSTANT IS ARBITRARY - DO NOT CHANGE
047500*    ONE WITHOUT THE OTHER.
047600     COMPUTE WS-RANDOM-PRODUCT = 16807 * WS-RANDOM-SEED.
047700     DIVIDE WS-RANDOM-PRODUCT BY 2147483647
047800         GIVING WS-RANDOM-QUOT
047900         REMAINDER WS-RANDOM-SEED.
048000*    WS-RANDOM-QUOT IS DISCARDED HERE - ONLY THE REMAINDER FEEDS
048100*    BOTH THE NEXT SEED AND, SCALED BELOW, THE CALLER'S DRAW.
048200     COMPUTE WS-RANDOM-SCALED =
048300             (WS-RANDOM-SEED * 10000) / 2147483647.
048400 250-EXIT.
048500     EXIT.
048600
048700 300-EVOLVE-SATURATION.
048800*    NEW = PREVIOUS + D, D IN -1/0/+1, CLAMPED TO 90-100.
048900     MOVE "300-EVOLVE-SAT" TO PARA-NAME.
049000     PERFORM 250-NEXT-RANDOM THRU 250-EXIT.
049100*    DIVIDING THE 0-9999 DRAW BY 3 GIVES A REMAINDER OF 0, 1, OR
049200*    2, EACH ROUGHLY A THIRD OF THE TIME - GOOD ENOUGH FOR A
049300*    TEST-DECK WALK, THIS IS NOT MEANT TO MODEL A REAL PATIENT'S
049400*    SATURATION TRAJECTORY.
049500     DIVIDE WS-RANDOM-SCALED BY 3
049600         GIVING WS-RANDOM-QUOT
049700         REMAINDER WS-SAT-DELTA-REM.
049800*    RECENTER 0/1/2 ONTO -1/0/+1 SO THE WALK CAN MOVE EITHER WAY.
049900     COMPUTE WS-SAT-VARIATION = WS-SAT-DELTA-REM - 1.
050000     COMPUTE WS-SAT-NEW-VALUE =
050100             GEN-SAT-PREV (GEN-SUB) + WS-SAT-VARIATION.
050200*    CLAMP TO 90-100 - SEE THE 04/03/92 LOG ENTRY, AN UNCLAMPED
050300*    WALK ONCE DRIFTED NEGATIVE OVER A LONG OVERNIGHT RUN AND
050400*    BLEW UP THE ZONED EDIT IN 630-FORMAT-SAT-VALUE.
050500     IF WS-SAT-NEW-VALUE < 90
050600         MOVE 90 TO WS-SAT-NEW-VALUE.
050700     IF WS-SAT-NEW-VALUE > 100
050800         MOVE 100 TO WS-SAT-NEW-VALUE.
050900     MOVE WS-SAT-NEW-VALUE TO GEN-SAT-PREV (GEN-SUB).
051000 300-EXIT.
051100     EXIT.
051200
051300 400-RUN-ALERT-STATE-MACHINE.
051400*    ACTIVE  - RESOLVE WITH PROBABILITY 0.9 (SCALED 9000).
051500*    INACTIVE - TRIGGER WITH PROBABILITY 1-E**-0.1, SCALED 952.
051600*    THIS IS A PURE SIMULATION OF THE CHARGE-NURSE WORKFLOW, NOT
051700*    A REAL ALERT EVALUATION - THE ACTUAL THRESHOLD LOGIC LIVES
051800*    IN VTLALERT, THIS PROGRAM ONLY NEEDS SOMETHING THAT FLIPS
051900*    BACK AND FORTH OFTEN ENOUGH FOR QA TO SEE REPEAT COUNTS.
052000     MOVE "400-ALERT-STATE" TO PARA-NAME.
052100     PERFORM 250-NEXT-RANDOM THRU 250-EXIT.
052200*    BRANCH ON THE PATIENT'S CURRENT STATE - EACH SIDE OF THE
052300*    SWITCH HAS ITS OWN PROBABILITY, SO THE TEST IS ON THE
052400*    88-LEVEL, NOT ON THE RANDOM DRAW ITSELF.
052500     IF GEN-STATE-INACTIVE (GEN-SUB)
052600         GO TO 440-CHECK-TRIGGER.
052700
052800     IF WS-RANDOM-SCALED NOT < 9000
052900         GO TO 400-EXIT.
053000     MOVE "I" TO GEN-ALERT-STATE-SW (GEN-SUB).
053100     ADD 1 TO ALERTS-RESOLVED.
053200     PERFORM 420-TRACE-TRANSITION THRU 420-EXIT.
053300     GO TO 400-EXIT.
053400
053500*    REACHED ONLY WHEN THE PATIENT WAS INACTIVE ON ENTRY - SCALED
053600*    952 OUT OF 10000 APPROXIMATES 1-E**-0.1, A LOW BUT STEADY
053700*    TRIGGER RATE SO RUNS OF 20 TICKS USUALLY SHOW A FEW ALERTS.
053800 440-CHECK-TRIGGER.
053900     IF WS-RANDOM-SCALED NOT < 952
054000         GO TO 400-EXIT.
054100     MOVE "A" TO GEN-ALERT-STATE-SW (GEN-SUB).
054200     ADD 1 TO ALERTS-TRIGGERED.
054300     PERFORM 420-TRACE-TRANSITION THRU 420-EXIT.
054400 400-EXIT.
054500     EXIT.
054600
054700 420-TRACE-TRANSITION.
054800*    TRANSITION IS A RUN NARRATIVE ONLY - NO RECORD LAYOUT FOR
054900*    AN "ALERT/TRIGGERED" LINE EXISTS IN GENERATED-DATA.
055000     PERFORM 620-FORMAT-PATIENT-ID THRU 620-EXIT.
055100     IF GEN-STATE-ACTIVE (GEN-SUB)
055200         DISPLAY "PATIENT " WS-TRIM-RESULT(1:WS-TRIM-LEN)
055300                 " ALERT TRIGGERED"
055400     ELSE
055500         DISPLAY "PATIENT " WS-TRIM-RESULT(1:WS-TRIM-LEN)
055600                 " ALERT RESOLVED".
055700 420-EXIT.
055800     EXIT.
055900
056000 500-NEXT-ECG-VALUE.
056100*    INFORMATIONAL BOUNDED ANALOG VALUE - TRACED TO SYSOUT ONLY,
056200*    NEVER PERSISTED (SEE REMARKS ABOVE).
056300     MOVE "500-NEXT-ECG-VALUE" TO PARA-NAME.
056400     ADD 1 TO WS-ECG-TICK-IDX.
056500     IF WS-ECG-TICK-IDX > 10
056600         MOVE 1 TO WS-ECG-TICK-IDX.
056700     DISPLAY "ECG TRACE " WS-ECG-STEP-VAL (WS-ECG-TICK-IDX).
056800 500-EXIT.
056900     EXIT.
057000
057100 620-FORMAT-PATIENT-ID.
057200*    PATIENT ID IS JUST THE TABLE SUBSCRIPT FOR THIS GENERATOR -
057300*    EDIT OUT LEADING ZEROS FOR DISPLAY AND FOR THE CSV LINE.
057400     MOVE GEN-SUB TO WS-ID-EDIT.
057500     MOVE SPACES TO WS-TRIM-SCRATCH.
057600     MOVE WS-ID-EDIT-ALT TO WS-TRIM-SCRATCH(1:7).
057700     PERFORM 650-TRIM-FIELD THRU 650-EXIT.
057800 620-EXIT.
057900     EXIT.
058000
058100 630-FORMAT-SAT-VALUE.
058200*    RENDER THE WHOLE-NUMBER SATURATION AS NNN.00 TEXT FOR THE
058300*    OUTBOUND CSV LINE - SAME EDIT-AND-TRIM TECHNIQUE VTLALERT
058400*    USES FOR ITS CONDITION MESSAGES.
058500     COMPUTE WS-SAT-DEC-VALUE = GEN-SAT-PREV (GEN-SUB).
058600     MOVE WS-SAT-DEC-VALUE TO WS-SAT-EDIT.
058700     MOVE SPACES TO WS-TRIM-SCRATCH.
058800     MOVE WS-SAT-EDIT-ALT TO WS-TRIM-SCRATCH(1:10).
058900     PERFORM 650-TRIM-FIELD THRU 650-EXIT.
059000 630-EXIT.
059100     EXIT.
059200
059300 650-TRIM-FIELD.
059400*    GENERIC FORWARD/BACKWARD BLANK SCAN - RESULT LEFT IN
059500*    WS-TRIM-RESULT, TRIMMED LENGTH IN WS-TRIM-LEN.
059600*    CALLER IS RESPONSIBLE FOR LOADING WS-TRIM-SCRATCH AND
059700*    BLANK-PADDING IT TO THE FULL 20 BYTES FIRST - THIS PARAGRAPH
059800*    ASSUMES THE WHOLE 20-BYTE FIELD IS MEANINGFUL SCAN INPUT.
059900     MOVE ZERO TO WS-TRIM-FWD.
060000     PERFORM 652-SCAN-FWD THRU 652-EXIT
060100             VARYING WS-TRIM-FWD FROM 1 BY 1
060200             UNTIL WS-TRIM-FWD > 20
060300             OR WS-TRIM-SCRATCH(WS-TRIM-FWD:1) NOT = SPACE.
060400     MOVE 20 TO WS-TRIM-BACK.
060500     PERFORM 654-SCAN-BACK THRU 654-EXIT
060600             VARYING WS-TRIM-BACK FROM 20 BY -1
060700             UNTIL WS-TRIM-BACK < WS-TRIM-FWD
060800             OR WS-TRIM-SCRATCH(WS-TRIM-BACK:1) NOT = SPACE.
060900*    WS-TRIM-FWD > 20 MEANS THE WHOLE SCRATCH AREA WAS BLANK -
061000*    RETURN A SINGLE-BLANK RESULT RATHER THAN A ZERO-LENGTH ONE,
061100*    SINCE A ZERO-LENGTH REFERENCE-MODIFIED SLICE IS UNDEFINED.
061200     IF WS-TRIM-FWD > 20
061300         MOVE SPACES TO WS-TRIM-RESULT
061400         MOVE 1 TO WS-TRIM-LEN
061500     ELSE
061600         COMPUTE WS-TRIM-LEN =
061700                 WS-TRIM-BACK - WS-TRIM-FWD + 1
061800         MOVE SPACES TO WS-TRIM-RESULT
061900         MOVE WS-TRIM-SCRATCH(WS-TRIM-FWD:WS-TRIM-LEN)
062000             TO WS-TRIM-RESULT(1:WS-TRIM-LEN).
062100 650-EXIT.
062200     EXIT.
062300
062400*    NO STATEMENT OF ITS OWN - EXISTS SO 650-TRIM-FIELD'S FORWARD
062500*    PERFORM HAS A RANGE TO VARY, SAME BARE-CONTINUE IDIOM USED
062600*    THROUGHOUT THIS SUITE FOR A PERFORM THAT IS ALL TEST CLAUSE.
062700 652-SCAN-FWD.
062800     CONTINUE.
062900 652-EXIT.
063000     EXIT.
063100
063200*    BACKWARD COUNTERPART TO 652-SCAN-FWD - FINDS THE LAST NON-
063300*    BLANK BYTE AT OR AFTER THE FORWARD SCAN'S STARTING POINT.
063400 654-SCAN-BACK.
063500     CONTINUE.
063600 654-EXIT.
063700     EXIT.
063800
063900 700-WRITE-OBSERVATION.
064000*    PATIENT-ID,VALUE,RECORD-TYPE,TIMESTAMP - SAME FOUR-FIELD
064100*    ORDER VTLALERT'S INGESTER EXPECTS.
064200     MOVE "700-WRITE-OBS" TO PARA-NAME.
064300     PERFORM 620-FORMAT-PATIENT-ID THRU 620-EXIT.
064400*    COPY THE TRIM RESULT OUT OF THE SHARED TRIM-RESULT FIELD
064500*    BEFORE CALLING 630-FORMAT-SAT-VALUE BELOW - THAT CALL REUSES
064600*    THE SAME WS-TRIM-RESULT/WS-TRIM-LEN PAIR FOR THE SATURATION
064700*    TEXT, SO THE PATIENT-ID TEXT HAS TO BE SAVED OFF FIRST.  THIS
064800*    WAS EXACTLY THE BUG THE 07/22/03 LOG ENTRY DESCRIBES.
064900     MOVE SPACES TO WS-GEN-ID-TEXT.
065000     MOVE WS-TRIM-RESULT(1:WS-TRIM-LEN) TO WS-GEN-ID-TEXT.
065100     MOVE WS-TRIM-LEN TO WS-GEN-ID-LEN.
065200
065300     PERFORM 630-FORMAT-SAT-VALUE THRU 630-EXIT.
065400
065500*    RECORD-TYPE IS A FIXED LITERAL HERE - THIS GENERATOR ONLY
065600*    EVER PRODUCES BLOODSATURATION ROWS, THE OTHER VITAL TYPES
065700*    VTLALERT KNOWS HOW TO PARSE ARE NOT EXERCISED BY THIS DECK.
065800     MOVE SPACES TO GEN-DATA-REC.
065900     STRING WS-GEN-ID-TEXT(1:WS-GEN-ID-LEN) DELIMITED BY SIZE
066000            "," DELIMITED BY SIZE
066100            WS-TRIM-RESULT(1:WS-TRIM-LEN) DELIMITED BY SIZE
066200            ",BloodSaturation," DELIMITED BY SIZE
066300            WS-GEN-TIMESTAMP DELIMITED BY SIZE
066400         INTO GEN-DATA-REC
066500     END-STRING.
066600
066700     WRITE GEN-DATA-REC.
066800     ADD 1 TO RECORDS-GENERATED.
066900 700-EXIT.
067000     EXIT.
067100
067200*    BOTH FILES OPEN OUTPUT - THIS PROGRAM NEVER READS ANYTHING,
067300*    IT ONLY MANUFACTURES DATA FOR OTHER PROGRAMS TO READ.  ONLY
067400*    GENERATED-DATA CARRIES FILE-STATUS CHECKING, SYSOUT DOES
067500*    NOT - SAME SPLIT EVERY PROGRAM IN THIS SUITE USES.
067600 800-OPEN-FILES.
067700     MOVE "800-OPEN-FILES" TO PARA-NAME.
067800     OPEN OUTPUT GENERATED-DATA, SYSOUT.
067900     IF NOT CODE-GOOD
068000         MOVE "UNABLE TO OPEN GENERATED-DATA" TO ABEND-REASON
068100         GO TO 1000-ABEND-RTN.
068200 800-EXIT.
068300     EXIT.
068400
068500*    CALLED FROM BOTH NORMAL CLEANUP AND THE ABEND PATH - MUST
068600*    BE SAFE TO REACH EVEN IF OPEN FAILED PARTWAY, WHICH IS WHY
068700*    IT CLOSES BOTH FILES UNCONDITIONALLY RATHER THAN CHECKING
068800*    WHICH ONE ACTUALLY GOT OPENED.
068900 850-CLOSE-FILES.
069000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
069100     CLOSE GENERATED-DATA, SYSOUT.
069200 850-EXIT.
069300     EXIT.
069400
069500*    NORMAL END-OF-JOB - CLOSE FILES, DISPLAY THE RUN TOTALS FOR
069600*    THE OPERATOR LOG, THEN TRACE THE FINAL GENERATOR STATE.
069700 999-CLEANUP.
069800     MOVE "999-CLEANUP" TO PARA-NAME.
069900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
070000     DISPLAY "** SYNTHETIC OBSERVATIONS WRITTEN **".
070100     DISPLAY RECORDS-GENERATED.
070200     DISPLAY "** ALERTS TRIGGERED / RESOLVED THIS RUN **".
070300     DISPLAY ALERTS-TRIGGERED.
070400     DISPLAY ALERTS-RESOLVED.
070500*    LOG THE FINAL LCG STATE AS RAW BYTES SO A RUN CAN BE
070600*    REPRODUCED BY HAND-SEEDING A RERUN TO THIS EXACT POINT,
070700*    IF BIOMED EVER ASKS US TO WALK BACK THROUGH A SPECIFIC
070800*    SEQUENCE OF GENERATED VALUES.
070900     DISPLAY "FINAL RANDOM STATE: " WS-RANDOM-WORK-ALT.
071000     DISPLAY "******** NORMAL END OF JOB VTLGEN ********".
071100 999-EXIT.
071200     EXIT.
071300
071400*    FORCED-ABEND PATH, SAME SHAPE EVERY PROGRAM IN THIS SUITE
071500*    USES - LOG THE ABEND RECORD TO SYSOUT, CLOSE WHATEVER IS
071600*    OPEN, THEN DIVIDE BY ZERO TO GET A HARD S0C7 AND A NONZERO
071700*    CONDITION CODE FOR THE SCHEDULER.  NOT REACHED ON A NORMAL
071800*    RUN - THE ONLY BRANCH INTO THIS PARAGRAPH IS THE OPEN-
071900*    FAILURE CHECK IN 800-OPEN-FILES.
072000 1000-ABEND-RTN.
072100     WRITE SYSOUT-REC FROM ABEND-REC.
072200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
072300     DISPLAY "*** ABNORMAL END OF JOB-VTLGEN ***" UPON CONSOLE.
072400*    ZERO-VAL AND ONE-VAL COME IN OFF ABENDREC - DIVIDING BY THE
072500*    ZERO FIELD IS THE SHOP'S STANDARD WAY OF FORCING AN S0C7
072600*    WITH A NONZERO CONDITION CODE SO THE SCHEDULER FLAGS THE
072700*    STEP AS FAILED, RATHER THAN RELYING ON A CLEAN GOBACK WITH
072800*    A HAND-SET RETURN-CODE THAT AN OPERATOR COULD MISS.
072900     DIVIDE ZERO-VAL INTO ONE-VAL.
