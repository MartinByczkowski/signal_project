000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VTLANNOT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/86.
000700 DATE-COMPILED. 05/02/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM DECORATES AN ALERT CONDITION STRING
001400*          WITH THE TWO OPTIONAL SUFFIXES THE CHARGE-NURSE
001500*          REPORT WANTS - A PRIORITY TAG AND A REPEAT-COUNT TAG.
001600*          CALLER PASSES THE BASE CONDITION TEXT, AN OPTIONAL
001700*          PRIORITY SWITCH/TEXT, AND AN OPTIONAL REPEAT COUNT
001800*          (ZERO MEANS "DON'T DECORATE").  THE TWO SUFFIXES, IF
001900*          PRESENT, ALWAYS COME OUT PRIORITY FIRST THEN REPEAT.
002000*
002100*          "PRIORITY" HERE MEANS WHETHER THE CONDITION IS ON THE
002200*          HIGH SIDE OR THE LOW SIDE OF ITS THRESHOLD - VTLALERT
002300*          SETS ANNOT-PRIORITY-TEXT TO "HIGH" OR "LOW" BEFORE THE
002400*          CALL, THIS PROGRAM JUST STRINGS WHATEVER TEXT IT WAS
002500*          HANDED, IT DOES NOT KNOW OR CARE WHICH RULE FIRED.
002600*
002700*          "REPEATED N TIMES" COUNTS HOW MANY TIMES THE SAME
002800*          RULE HAS FIRED FOR THE SAME PATIENT THIS RUN - A
002900*          COUNT OF EXACTLY ONE IS SUPPRESSED, THE CHARGE NURSE
003000*          DOES NOT NEED TO BE TOLD A CONDITION "REPEATED 1 TIME".
003100*
003200******************************************************************
003300*CHANGE LOG.
003400*
003500*  05/02/86  JS   0000  ORIGINAL PROGRAM - RIGHT-TRIMS A TEXT
003600*                       FIELD AND RETURNS ITS LENGTH.
003700*  09/03/87  JS   0042  REUSED THE TRIM ROUTINE TO BUILD THE
003800*                       PRIORITY-TAGGED ALERT LINE FOR THE
003900*                       CHARGE-NURSE REPORT.
004000*  06/19/89  TGD  0078  ADDED THE REPEAT-COUNT SUFFIX, REPORT
004100*                       NOW SHOWS HOW MANY TIMES A CONDITION
004200*                       FIRED FOR THE SAME PATIENT.
004300*  11/02/91  MM   0104  REPEAT COUNT MUST PRINT WITHOUT LEADING
004400*                       ZEROS - ADDED THE LEFT-TRIM LOGIC BELOW.
004500*  03/11/98  JS   0163  Y2K REVIEW - NO DATE FIELDS IN THIS
004600*                       PROGRAM, NOTHING TO REMEDIATE.
004700*  01/07/99  MM   0164  Y2K SIGN-OFF RECORDED FOR AUDIT FILE.
004800*  06/30/01  AK   0189  SWITCHED FROM FUNCTION REVERSE TO A
004900*                       PLAIN BACKWARD SCAN - SHOP STANDARD NOW
005000*                       FORBIDS INTRINSIC FUNCTIONS IN BATCH.
005100*  02/14/03  TGD  0202  WIDENED OUTPUT FIELD TO 118 BYTES, THE
005200*                       DECORATED LINE WAS RUNNING LONG.
005300*  08/04/03  AK   0223  MISC-FIELDS-ALT AND ANNOT-REC-ALT WERE
005400*                       DECLARED BUT NEVER DISPLAYED - NOW
005500*                       150-CALC-TRIM-LENGTH TRACES THE WORK AREA
005600*                       WHEN A TRIM FINDS NO TEXT AND THE MAIN
005700*                       LINE TRACES THE WHOLE LINKAGE RECORD WHEN
005800*                       THE DECORATED OUTPUT COMES BACK BLANK.
005900*
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100*    NO FD ENTRIES - THIS IS A CALLED SUBPROGRAM, IT NEVER
007200*    OPENS A FILE OF ITS OWN.  ALL INPUT/OUTPUT COMES AND GOES
007300*    THROUGH THE LINKAGE RECORD DOWN BELOW.
007400 WORKING-STORAGE SECTION.
007500*    SHARED SCRATCH AREA FOR THE BACKWARD-TRIM LOGIC - WHICHEVER
007600*    PARAGRAPH NEEDS A TRIM LOADS TEMP-TXT AND TRIM-MAX FIRST,
007700*    THEN PERFORMS 150-CALC-TRIM-LENGTH, WHICH HANDS BACK THE
007800*    TRIMMED LENGTH IN L.  NOT REENTRANT, BUT THIS SHOP HAS NEVER
007900*    RUN TWO COPIES OF THE SAME BATCH SUBPROGRAM AT ONCE.
008000 01  MISC-FIELDS.
008100     05 TEMP-TXT                    PIC X(60).
008200     05 L                            PIC S9(4) COMP.
008300     05 TRIM-MAX                    PIC S9(4) COMP.
008400     05 FILLER                      PIC X(04).
008500*    FLAT ALIAS OVER THE WHOLE WORK AREA - SEE THE 08/04/03 LOG
008600*    ENTRY, 150-CALC-TRIM-LENGTH DISPLAYS THIS WHEN A TRIM COMES
008700*    BACK EMPTY SO SUPPORT CAN SEE TEMP-TXT/L/TRIM-MAX TOGETHER.
008800 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS PIC X(68).
008900
009000*    RUNNING STRING POINTER FOR ANNOT-OUT-TEXT - RESET TO 1 AT
009100*    THE TOP OF EACH CALL, NEVER PASSED BACK TO THE CALLER.
009200 01  OUT-PTR                        PIC S9(4) COMP VALUE 1.
009300*    WS-LEAD-SPACES/WS-DIGIT-LEN SUPPORT THE ZERO-SUPPRESS LOGIC
009400*    IN 300-APPEND-REPEAT - SEE THAT PARAGRAPH FOR THE ARITHMETIC.
009500 01  WS-LEAD-SPACES                 PIC S9(4) COMP.
009600 01  WS-DIGIT-LEN                   PIC S9(4) COMP.
009700
009800*    ZERO-SUPPRESSED EDIT OF THE REPEAT COUNT, PLUS A FLAT ALIAS
009900*    SO THE EDITED DIGITS CAN BE SLICED BY REFERENCE MODIFICATION
010000*    ONCE THE LEADING-SPACE COUNT IS KNOWN.
010100 01  WS-REPEAT-AREA.
010200     05 WS-REPEAT-EDIT              PIC ZZZZ9.
010300     05 FILLER                      PIC X(03).
010400 01  WS-REPEAT-AREA-ALT REDEFINES WS-REPEAT-AREA.
010500     05 WS-REPEAT-EDIT-ALT          PIC X(05).
010600     05 FILLER                      PIC X(03).
010700
010800*    CALLER (VTLALERT) FILLS IN BASE-TEXT AND, IF IT WANTS
010900*    DECORATION, THE PRIORITY SWITCH/TEXT AND/OR THE REPEAT
011000*    COUNT - THEN READS BACK OUT-TEXT.  NOTHING ELSE IN THE
011100*    RECORD IS TOUCHED BY THIS PROGRAM.
011200 LINKAGE SECTION.
011300 01  VTL-ANNOT-REC.
011400     05  ANNOT-BASE-TEXT            PIC X(60).
011500     05  ANNOT-PRIORITY-SW          PIC X.
011600         88 ANNOT-HAS-PRIORITY         VALUE "Y".
011700         88 ANNOT-NO-PRIORITY          VALUE "N".
011800     05  ANNOT-PRIORITY-TEXT        PIC X(10).
011900     05  ANNOT-REPEAT-COUNT         PIC 9(05).
012000*    118 BYTES IS BASE TEXT (60) PLUS ROOM FOR BOTH SUFFIXES AT
012100*    THEIR WIDEST - SEE THE 02/14/03 LOG ENTRY, THIS FIELD USED
012200*    TO BE NARROWER AND THE DECORATED LINE WAS GETTING CLIPPED.
012300     05  ANNOT-OUT-TEXT             PIC X(118).
012400     05  FILLER                     PIC X(06).
012500 01  VTL-ANNOT-REC-ALT REDEFINES VTL-ANNOT-REC PIC X(200).
012600
012700*    MAIN LINE - ALWAYS STRINGS THE TRIMMED BASE TEXT FIRST, THEN
012800*    OPTIONALLY THE PRIORITY SUFFIX, THEN OPTIONALLY THE REPEAT
012900*    SUFFIX.  ORDER MATTERS - THE CHARGE NURSE REPORT HAS ALWAYS
013000*    SHOWN PRIORITY BEFORE REPEAT, SEE THE REMARKS ABOVE.
013100 PROCEDURE DIVISION USING VTL-ANNOT-REC.
013200     MOVE SPACES TO ANNOT-OUT-TEXT.
013300     MOVE 1 TO OUT-PTR.
013400
013500     MOVE ANNOT-BASE-TEXT TO TEMP-TXT.
013600     MOVE 60 TO TRIM-MAX.
013700     PERFORM 150-CALC-TRIM-LENGTH THRU 150-EXIT.
013800     STRING ANNOT-BASE-TEXT(1:L) DELIMITED BY SIZE
013900         INTO ANNOT-OUT-TEXT WITH POINTER OUT-PTR
014000     END-STRING.
014100
014200     IF ANNOT-HAS-PRIORITY
014300         PERFORM 200-APPEND-PRIORITY THRU 200-EXIT.
014400
014500     IF ANNOT-REPEAT-COUNT > 0
014600         PERFORM 300-APPEND-REPEAT THRU 300-EXIT.
014700*    A FULLY BLANK RESULT AFTER ALL THAT STRINGING MEANS THE
014800*    BASE TEXT ITSELF WAS BLANK - TRACE THE WHOLE LINKAGE
014900*    RECORD AS ONE RAW STRING SO THE CALLING PROGRAM'S BAD
015000*    PASS CAN BE SPOTTED ON SYSOUT RATHER THAN GUESSED AT.
015100     IF ANNOT-OUT-TEXT = SPACES
015200         DISPLAY "*** VTLANNOT - EMPTY OUTPUT RECORD ***"
015300             UPON CONSOLE
015400         DISPLAY VTL-ANNOT-REC-ALT UPON CONSOLE.
015500
015600     GOBACK.
015700
015800 150-CALC-TRIM-LENGTH.
015900*    BACKWARD SCAN FOR THE LAST NON-BLANK BYTE - REPLACES THE
016000*    OLD FUNCTION REVERSE / INSPECT-TALLYING APPROACH
016100     PERFORM 160-SCAN-BACK THRU 160-EXIT
016200             VARYING L FROM TRIM-MAX BY -1
016300             UNTIL L = 0 OR TEMP-TXT(L:1) NOT = SPACE.
016400*    A SEGMENT THAT TRIMS ALL THE WAY TO NOTHING MEANS THE
016500*    CALLER HANDED US A BLANK BASE TEXT OR PRIORITY TEXT -
016600*    TRACE THE WHOLE WORK AREA AS ONE BLOCK SO SUPPORT CAN SEE
016700*    WHAT CAME IN WITHOUT HUNTING THROUGH THREE FIELDS AT ONCE.
016800     IF L = 0
016900         DISPLAY "*** VTLANNOT - TRIM FOUND NO TEXT ***"
017000             UPON CONSOLE
017100         DISPLAY MISC-FIELDS-ALT UPON CONSOLE.
017200 150-EXIT.
017300     EXIT.
017400
017500*    THIS PARAGRAPH HAS NO STATEMENT OF ITS OWN - IT EXISTS SO
017600*    150-CALC-TRIM-LENGTH HAS A PERFORM TARGET TO VARY, THE
017700*    ACTUAL WORK IS THE VARYING/UNTIL CLAUSE ON THAT PERFORM.
017800*    A BARE CONTINUE IS THE SHOP'S STANDARD WAY OF WRITING A
017900*    PERFORM RANGE THAT EXISTS ONLY FOR ITS TEST CONDITION.
018000 160-SCAN-BACK.
018100     CONTINUE.
018200 160-EXIT.
018300     EXIT.
018400
018500*    BUILDS THE " | Priority: XXXXXXXXXX" SUFFIX.  THE PRIORITY
018600*    TEXT COMES IN PRE-TRIMMED BY THE CALLER IN MOST CASES, BUT
018700*    WE RE-TRIM IT HERE ANYWAY SINCE ANNOT-PRIORITY-TEXT IS A
018800*    FIXED PIC X(10) AND CALLERS HAVE BEEN KNOWN TO PASS IT
018900*    BLANK-PADDED.  TEMP-TXT/TRIM-MAX ARE THE SAME SHARED WORK
019000*    FIELDS THE BASE-TEXT TRIM USES - THIS PARAGRAPH OWNS THEM
019100*    FOR THE DURATION OF ITS OWN CALL TO 150-CALC-TRIM-LENGTH.
019200 200-APPEND-PRIORITY.
019300     MOVE SPACES TO TEMP-TXT.
019400     MOVE ANNOT-PRIORITY-TEXT TO TEMP-TXT(1:10).
019500     MOVE 10 TO TRIM-MAX.
019600     PERFORM 150-CALC-TRIM-LENGTH THRU 150-EXIT.
019700     STRING " | Priority: " DELIMITED BY SIZE
019800            ANNOT-PRIORITY-TEXT(1:L) DELIMITED BY SIZE
019900         INTO ANNOT-OUT-TEXT WITH POINTER OUT-PTR
020000     END-STRING.
020100 200-EXIT.
020200     EXIT.
020300
020400 300-APPEND-REPEAT.
020500*    REPEAT COUNT MUST SHOW WITHOUT LEADING ZEROS - ZERO-
020600*    SUPPRESS IT THEN LEFT-TRIM THE RESULT
020700     MOVE ANNOT-REPEAT-COUNT TO WS-REPEAT-EDIT.
020800     MOVE ZERO TO WS-LEAD-SPACES.
020900*    ZZZZ9 EDIT TURNS LEADING ZEROS TO BLANKS BUT THE FIELD IS
021000*    STILL FIVE BYTES WIDE - TALLYING COUNTS HOW MANY OF THOSE
021100*    FIVE BYTES ARE BLANK SO WE KNOW WHERE THE REAL DIGITS START.
021200     INSPECT WS-REPEAT-EDIT TALLYING WS-LEAD-SPACES
021300             FOR LEADING SPACES.
021400*    A COUNT OF 99999 (ALL FIVE DIGITS SIGNIFICANT) LEAVES
021500*    WS-DIGIT-LEN AT ZERO LEAD-SPACES SUBTRACTED FROM 5, I.E. 5 -
021600*    THE WHOLE FIELD IS SIGNIFICANT, WHICH IS THE DEGENERATE CASE
021700*    THIS ARITHMETIC STILL HANDLES CORRECTLY WITHOUT A SPECIAL IF.
021800     COMPUTE WS-DIGIT-LEN = 5 - WS-LEAD-SPACES.
021900*    REFERENCE-MODIFY THE FLAT ALIAS RATHER THAN THE EDITED
022000*    FIELD ITSELF - STRINGING A ZZZZ9 PICTURE DIRECTLY WOULD
022100*    WORK TOO, BUT THE SHOP STANDARD IS TO STRING FROM A PLAIN
022200*    ALPHANUMERIC VIEW WHENEVER ONE IS ALREADY ON HAND.
022300     STRING " | Repeated " DELIMITED BY SIZE
022400            WS-REPEAT-EDIT-ALT(WS-LEAD-SPACES + 1: WS-DIGIT-LEN)
022500                               DELIMITED BY SIZE
022600            " times" DELIMITED BY SIZE
022700         INTO ANNOT-OUT-TEXT WITH POINTER OUT-PTR
022800     END-STRING.
022900 300-EXIT.
023000     EXIT.
