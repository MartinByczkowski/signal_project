000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VTLALERT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/11/87.
000600 DATE-COMPILED. 03/11/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE NIGHTLY VITAL-SIGN OBSERVATION
001300*          FEED OFF THE BEDSIDE MONITORS, LOADS EVERY GOOD
001400*          RECORD INTO AN IN-MEMORY PATIENT TABLE, THEN RUNS THE
001500*          FOUR CLINICAL THRESHOLD PASSES AGAINST EVERY PATIENT
001600*          IN ASCENDING PATIENT-ID ORDER.
001700*
001800*          BAD INPUT LINES DO NOT STOP THE RUN - THEY ARE
001900*          LOGGED TO THE ERROR REPORT AND SKIPPED.  A PATIENT
002000*          WITH NO OBSERVATIONS AT ALL STILL GETS A "NO DATA"
002100*          LINE ON THE ALERT REPORT SO THE FLOOR KNOWS THE
002200*          MONITOR NEVER REPORTED IN.
002300*
002400*          THE PATIENT TABLE AND THE OBSERVATION TABLE ARE BOTH
002500*          BUILT ENTIRELY IN WORKING STORAGE DURING THE SINGLE
002600*          READ PASS OVER OBSERVATIONS - THERE IS NO SECOND
002700*          INPUT PASS AND NO SORT STEP, SO THE TABLE SIZES IN
002800*          VTLOBS AND VTLSTOR ARE A HARD CEILING ON HOW MANY
002900*          OBSERVATIONS AND PATIENTS ONE RUN CAN CARRY.  A FEED
003000*          THAT OVERRUNS EITHER TABLE WILL ABEND ON THE SUBSCRIPT,
003100*          NOT DEGRADE GRACEFULLY - SEE THE 08/22/96 LOG ENTRY
003200*          FOR THE LAST TIME THOSE CEILINGS WERE RAISED.
003300*
003400*          THE RULE ENGINE ITSELF DOES NOT RUN UNTIL EVERY
003500*          OBSERVATION HAS BEEN LOADED - THIS MATTERS BECAUSE THE
003600*          FEED IS NOT GUARANTEED TO ARRIVE IN PATIENT ORDER OR
003700*          IN TIME ORDER, SO A PATIENT'S WORST READING OF THE
003800*          NIGHT COULD BE ON THE VERY LAST LINE OF THE FILE.
003900*
004000*          OBSERVATIONS IS A PLAIN COMMA-DELIMITED FLAT FILE, NOT
004100*          A COPYBOOK-DEFINED RECORD - THE FOUR FIELDS (PATIENT-
004200*          ID, MEASUREMENT-VALUE, RECORD-TYPE, TIMESTAMP) ARE
004300*          SPLIT OUT BY 220-VALIDATE-AND-CONVERT ON EVERY READ,
004400*          THERE IS NO FIXED-COLUMN LAYOUT TO RELY ON.  THE
004500*          BEDSIDE MONITOR VENDOR CHOSE THE COMMA FORMAT, NOT
004600*          THIS SHOP - SEE THE 02/14/03 LOG ENTRY FOR THE DATA-
004700*          ENTRY STANDARD THAT CAME WITH IT.
004800*
004900*          ALERT-RPT AND ERROR-RPT ARE BOTH PLAIN PRINT FILES,
005000*          NOT REPORT-WRITER OUTPUT - THIS SHOP HAS NEVER USED
005100*          REPORT WRITER FOR THE VITALS SUITE, EVERY LINE IS
005200*          BUILT BY HAND WITH MOVE AND STRING AND WRITTEN
005300*          STRAIGHT THROUGH, SAME AS VTLGEN AND VTLANNOT.
005400******************************************************************
005500*
005600*          INPUT FILE               -  OBSERVATIONS
005700*          OUTPUT FILE - ALERTS      -  ALERT-RPT
005800*          OUTPUT FILE - REJECTS     -  ERROR-RPT
005900*          DUMP FILE                -  SYSOUT
006000*
006100******************************************************************
006200*CHANGE LOG.
006300*
006400*  03/11/87  JS   0000  ORIGINAL PROGRAM - INGEST + FOUR-PASS
006500*                       ALERT ENGINE FOR THE BEDSIDE MONITOR
006600*                       FEED.
006700*  09/14/87  JS   0013  ADDED THE "NO DATA" LINE FOR PATIENTS
006800*                       WITH NO OBSERVATIONS THIS RUN.
006900*  06/19/89  TGD  0079  SPLIT OUT THE PRIORITY/REPEAT SUFFIXES
007000*                       TO VTLANNOT SO THE REPORT CAN CARRY
007100*                       THEM WITHOUT CLUTTERING THIS PROGRAM.
007200*  11/02/91  MM   0105  RESEARCH DESK ASKED FOR THEIR OWN
007300*                       THRESHOLD CHECK TO RUN ALONGSIDE OURS -
007400*                       ADDED THE CALL TO VTLSTRAT, TRACE ONLY,
007500*                       DOES NOT TOUCH THE ALERT REPORT.
007600*  03/15/94  AK   0121  BALANCED CONTROL TOTALS AGAINST THE
007700*                       GRAND-TOTAL COUNTER - WAS DRIFTING BY
007800*                       ONE ON RUNS WITH NO-DATA PATIENTS.
007900*  08/22/96  TGD  0141  WIDENED VTL-PATIENT-TABLE TO 200 AND
008000*                       VTL-OBSERVATION-TABLE TO 2000 FOR THE
008100*                       NEW TELEMETRY FLOOR.
008200*  03/11/98  JS   0163  Y2K REVIEW - TIMESTAMP IS MILLISECONDS
008300*                       SINCE EPOCH, NOT A CALENDAR DATE FIELD,
008400*                       NOTHING TO REMEDIATE.
008500*  01/07/99  MM   0164  Y2K SIGN-OFF RECORDED FOR AUDIT FILE.
008600*  06/30/01  AK   0190  REJECTED LINES WITH A STRAY DECIMAL
008700*                       SIGN NOW LOG CLEANLY INSTEAD OF
008800*                       ABENDING ON THE VALUE CONVERSION.
008900*  02/14/03  TGD  0203  ADDED BLANK-LINE SKIP PER NEW DATA
009000*                       ENTRY STANDARD FROM BIOMED.
009100*  07/09/03  AK   0214  VALUES WERE PRINTING AS RAW ZONED DIGITS
009200*                       ON THE ALERT LINE - NOW EDITED THROUGH
009300*                       WS-VALUE-EDIT BEFORE BEING STRUNG IN.
009400*                       WIDENED THE ALERT LINE TO 160 BYTES AND
009500*                       THE ERROR LINE TO 108 - A REJECTED 80-
009600*                       BYTE INPUT LINE WAS RUNNING THE ERROR
009700*                       MESSAGE PAST ITS OLD 80-BYTE FIELD.
009800*                       ALSO WIDENED OBS-SUB TO PIC 9(04) - IT
009900*                       WAS TOO NARROW FOR THE 2000-ROW TABLE.
010000*  07/22/03  AK   0216  250-REGISTER-PATIENT HAD A GO TO THAT
010100*                       LEFT THE 250 PARAGRAPH RANGE ON A FIRST-
010200*                       TIME PATIENT, SO CONTROL NEVER CAME BACK
010300*                       TO THE CALLER - FELL STRAIGHT THROUGH
010400*                       INTO THE RULE ENGINE ON RECORD ONE OF
010500*                       EVERY RUN.  ADDED 254-DO-INSERT INSIDE
010600*                       THE 250 RANGE SO THE GO TO STAYS HOME.
010700*  07/22/03  AK   0217  ERROR RPT HAD NO TRAILER - THE REJECTED
010800*                       COUNT ONLY SHOWED UP ON THE SYSOUT
010900*                       TRACE.  ADDED 720-WRITE-ERROR-TOTALS /
011000*                       730-WRITE-ERR-TOTALS-LINE SO THE REPORT
011100*                       ITSELF CARRIES ITS OWN FINAL COUNT, THE
011200*                       SAME WAY 400-CONTROL-TOTALS DOES FOR
011300*                       ALERT-RPT.
011400*  07/23/03  AK   0218  300-RUN-RULE-ENGINE SKIPPED THE CONTROL-
011500*                       TOTAL TRAILER WHEN EVERY OBSERVATION LINE
011600*                       WAS REJECTED (ZERO PATIENTS EVER GOT
011700*                       REGISTERED) - THE OLD GO TO AROUND AN
011800*                       EMPTY PATIENT COUNT JUMPED PAST 400 TOO.
011900*                       DROPPED THE GO TO - THE VARYING LOOP
012000*                       ALREADY SKIPS ITSELF ON A ZERO COUNT.
012100*  07/23/03  AK   0219  DROPPED 700-WRITE-ALERT-RPT, A "FUTURE
012200*                       USE" STUB FROM THE ORIGINAL CUTOVER THAT
012300*                       NOTHING EVER CALLED - DETAIL LINES GO OUT
012400*                       OF 370-WRITE-ALERT-LINE, ALWAYS HAVE.
012500*  07/23/03  AK   0220  FIELD 2 (MEASUREMENT-VALUE) WAS REJECTING
012600*                       ANY LINE WITH A LEADING MINUS SIGN AS IF
012700*                       IT COULDN'T BE CONVERTED - IT CONVERTS
012800*                       JUST FINE, THE FIELD IS SIGNED.  NOW
012900*                       STRIPS THE SIGN, PARSES THE MAGNITUDE THE
013000*                       SAME AS BEFORE, AND CARRIES THE SIGN INTO
013100*                       THE FINAL COMPUTE.
013200*  08/04/03  AK   0221  AUDIT TURNED UP THREE ALT ALIASES (SPLIT-
013300*                       FIELDS, TRIM-WORK, VAL-PARSE) THAT WERE
013400*                       DECLARED AND NEVER DISPLAYED - ADDED
013500*                       705-TRACE-REJECTED-LINE TO PUT ALL THREE
013600*                       ON SYSOUT WHEN 200-INGEST-OBSERVATION
013700*                       REJECTS A LINE, SAME AS VAL-EDIT-ALT DOES
013800*                       FOR A FAILED CONVERT.
013900*  11/14/04  TGD  0238  QUARTERLY AUDIT OF THE FOUR THRESHOLD
014000*                       PASSES - CONFIRMED EACH ONE IS STILL
014100*                       KEYED OFF THE RECORD-TYPE LITERAL AND NOT
014200*                       OFF TABLE POSITION, NO CHANGE NEEDED.
014300*  04/02/06  MM   0249  RESEARCH DESK CHANGED THEIR OWN INTERNAL
014400*                       THRESHOLDS AGAIN - CONFIRMED THIS PROGRAM
014500*                       DOES NOT HARD-CODE ANY STRAT VALUES OF
014600*                       ITS OWN, THE CALL TO VTLSTRAT PASSES THE
014700*                       RAW READING AND LETS THAT PROGRAM DECIDE.
014800*  09/08/08  AK   0261  NEW TELEMETRY FLOOR WENT LIVE WITH A
014900*                       SEPARATE FEED FILE - CONFIRMED OBSERVA-
015000*                       TIONS IS STILL ONE SEQUENTIAL FILE PER
015100*                       SHIFT, THE NEW FLOOR'S READINGS COME IN
015200*                       ON A SEPARATE RUN OF THIS SAME PROGRAM,
015300*                       NOT A CHANGE TO THIS COPY OF THE CODE.
015400*  02/17/11  JS   0278  REVIEWED THE FORCED-ABEND PATH AFTER A
015500*                       CONTROL-M QUESTION ABOUT WHY VTLALERT
015600*                       SOMETIMES ENDS NON-ZERO - CONFIRMED IT IS
015700*                       ONLY THE EMPTY-FILE CASE, WORKING AS
015800*                       DESIGNED, NOTHING TO REMEDIATE.
015900*  06/25/13  TGD  0291  WIDENED VTL-ALERT-PATIENT-ID REVIEW AFTER
016000*                       A SISTER PROGRAM'S PATIENT-ID OVERFLOW -
016100*                       CONFIRMED THIS PROGRAM'S PIC 9(06) MATCHES
016200*                       VTLSTOR'S KEY WIDTH, NO CHANGE NEEDED.
016300*  10/30/15  AK   0305  ANNUAL DR TEST - CONFIRMED ALERT-RPT AND
016400*                       ERROR-RPT BOTH REBUILD CLEANLY FROM AN
016500*                       EMPTY OBSERVATIONS FILE, THOUGH THAT RUN
016600*                       NOW GOES DOWN THE FORCED-ABEND PATH BY
016700*                       DESIGN, SEE THE 02/17/11 ENTRY ABOVE.
016800*  08/19/18  MM   0319  CONFIRMED WS-CURRENT-RULE-SW IS SET BY
016900*                       EVERY RULE PARAGRAPH BEFORE 370-WRITE-
017000*                       ALERT-LINE RUNS, INCLUDING THE "NO DATA"
017100*                       PATH IN 310-EVAL-PATIENT - NO DEAD PATH
017200*                       WHERE THE 88-LEVELS UNDER IT COULD COME
017300*                       UP UNDEFINED.
017400*  03/04/20  TGD  0334  REMOTE-MONITORING PILOT ASKED WHETHER
017500*                       VTLALERT COULD RUN AGAINST A STREAMED
017600*                       FEED INSTEAD OF AN OVERNIGHT BATCH FILE -
017700*                       ANSWERED NO, THIS PROGRAM READS TO END-
017800*                       OF-FILE BEFORE THE RULE ENGINE STARTS,
017900*                       A STREAMED FEED WOULD NEED A REDESIGN,
018000*                       NOT A CHANGE TO THIS COPY.
018100*  01/11/23  AK   0347  ANNUAL AUDIT - WALKED ALL FOUR THRESHOLD
018200*                       PAIRS (60/100, 90/140, 95.0/100.4, 95
018300*                       SATURATION FLOOR) AGAINST THE CURRENT
018400*                       CLINICAL STANDARDS DOCUMENT, ALL STILL
018500*                       MATCH, NO CHANGE NEEDED.
018600*  05/06/24  TGD  0359  NEW HIRE ASKED WHY 232-SCAN-FWD AND
018700*                       234-SCAN-BACK ARE EMPTY PARAGRAPHS -
018800*                       ANSWERED IN THE COMMENTS DIRECTLY ABOVE
018900*                       232-SCAN-FWD, NO CODE CHANGE.
019000*  09/12/24  AK   0362  CONFIRMED VTL-ALERT-TEXT (160 BYTES) IS
019100*                       STILL WIDE ENOUGH FOR THE LONGEST
019200*                       DECORATED CONDITION STRING VTLANNOT CAN
019300*                       HAND BACK, EVEN AT THE FULL 118-BYTE
019400*                       ANNOT-OUT-TEXT WIDTH, NO CHANGE NEEDED.
019500*  02/03/25  MM   0368  RAN A FULL-VOLUME TEST AT THE 200-PATIENT
019600*                       / 2000-OBSERVATION TABLE CEILING AHEAD
019700*                       OF THE NEW SOUTH WING COMING ONLINE -
019800*                       BOTH TABLES STILL HAVE HEADROOM, NO
019900*                       RESIZE NEEDED THIS CYCLE.
020000*  07/21/25  JS   0371  SOUTH WING WENT LIVE - CONFIRMED PATIENT-
020100*                       IDS FROM THE NEW WING FALL IN THE SAME
020200*                       PIC 9(06) RANGE AS EVERY OTHER FLOOR,
020300*                       NO KEY-WIDTH CHANGE REQUIRED.
020400*  11/10/25  TGD  0374  CONTROL-M SCHEDULING CHANGE MOVED THIS
020500*                       JOB TEN MINUTES EARLIER IN THE OVERNIGHT
020600*                       STREAM - CONFIRMED VTLALERT HAS NO
020700*                       DEPENDENCY ON WALL-CLOCK TIME EXCEPT THE
020800*                       ACCEPT ... FROM TIME ON THE "NO DATA"
020900*                       PATH, WHICH IS COSMETIC ONLY.
021000*  02/18/26  AK   0379  ANNUAL AUDIT - SPOT-CHECKED THE FOUR
021100*                       REDEFINES IN WORKING-STORAGE (WS-TRIM-
021200*                       WORK-ALT, WS-SPLIT-FIELDS-ALT, WS-VAL-
021300*                       PARSE-ALT, WS-VALUE-EDIT-ALT) AGAINST THE
021400*                       GROUPS THEY OVERLAY, ALL STILL LINE UP
021500*                       BYTE FOR BYTE, NO CHANGE NEEDED.
021600*  04/29/26  MM   0382  RESEARCH DESK ASKED IF THE THRESHOLD PAIRS
021700*                       IN VTLSTRAT COULD BE MADE PATIENT-SPECIFIC
021800*                       INSTEAD OF ONE PAIR PER VITAL SIGN - TOLD
021900*                       THEM THAT IS A VTLSTRAT CHANGE, NOT AN
022000*                       VTLALERT CHANGE, AND TO OPEN THEIR OWN
022100*                       TICKET AGAINST THAT PROGRAM.
022200*  06/03/26  TGD  0385  WALKED THE FOUR CHECK PARAGRAPHS (332/342/
022300*                       352/362) AGAINST THE CURRENT SPEC SHEET
022400*                       FOR THE NEW DIALYSIS UNIT - SAME FOUR
022500*                       VITAL SIGNS, SAME THRESHOLDS, NO CHANGE
022600*                       NEEDED.
022700*  07/20/26  AK   0388  SUPPORT ASKED WHY 705-TRACE-REJECTED-LINE
022800*                       DISPLAYS WS-SPLIT-FIELDS-ALT AS ONE FLAT
022900*                       88-BYTE STRING INSTEAD OF FOUR SEPARATE
023000*                       DISPLAYS - EXPLAINED IT IS SO A SINGLE
023100*                       CONSOLE LINE SHOWS EXACTLY WHAT LANDED IN
023200*                       EACH OF THE FOUR FIELDS, COLUMN-ALIGNED,
023300*                       NO CHANGE NEEDED.
023400*  08/05/26  MM   0391  FLOOR SUPERVISOR ASKED WHETHER THE "NO
023500*                       DATA" LINE COUNTS TOWARD VTL-COUNT-
023600*                       GRAND-TOTAL ON THE TRAILER - CONFIRMED IT
023700*                       DOES, SAME AS ANY OTHER ALERT-RPT LINE,
023800*                       SEE 370-WRITE-ALERT-LINE.  NO CHANGE
023900*                       NEEDED.
024000*  08/09/26  JS   0393  NIGHT SHIFT LEAD ASKED WHY THE SATURATION
024100*                       RULE HAS ONLY ONE THRESHOLD WHEN THE
024200*                       OTHER THREE VITAL SIGNS HAVE TWO - TOLD
024300*                       THEM THAT IS BY DESIGN, SEE THE NOTE IN
024400*                       362-CHECK-SATURATION.  NO CHANGE NEEDED.
024500*  09/01/26  TGD  0395  QUALITY ASSURANCE ASKED FOR A WALKTHROUGH
024600*                       OF HOW A PATIENT WITH ZERO OBSERVATIONS
024700*                       IS DISTINGUISHED FROM A PATIENT WHOSE
024800*                       OBSERVATIONS ALL FAILED VALIDATION -
024900*                       EXPLAINED THE LATTER NEVER GETS REGIS-
025000*                       TERED AT ALL SINCE 240-STORE-OBSERVATION
025100*                       NEVER RUNS FOR A REJECTED LINE, SO THE
025200*                       TWO CASES LOOK IDENTICAL ON THE ALERT
025300*                       REPORT.  NO CHANGE NEEDED, DOCUMENTED
025400*                       HERE FOR THE NEXT PERSON WHO ASKS.
025500*  09/03/26  AK   0396  CONFIRMED WITH BIOMED THAT THE FEED WILL
025600*                       NEVER SEND A FIFTH COMMA-DELIMITED FIELD
025700*                       - THE FOUR-FIELD ASSUMPTION BAKED INTO
025800*                       200-INGEST-OBSERVATION'S COMMA-COUNT
025900*                       CHECK IS SAFE FOR THE FORESEEABLE FUTURE.
026000*                       NO CHANGE NEEDED.
026100*  09/10/26  MM   0397  WALKED A NEW HIRE THROUGH WHY THIS PRO-
026200*                       GRAM HAS NO SORT STEP ANYWHERE IN IT -
026300*                       EXPLAINED THE OBSERVATION TABLE ONLY
026400*                       EVER NEEDS TO BE WALKED IN ASCENDING
026500*                       PATIENT-ID ORDER, WHICH 250-REGISTER-
026600*                       PATIENT'S INSERT ALREADY GUARANTEES, SO
026700*                       THERE IS NOTHING LEFT FOR A SORT STEP
026800*                       TO DO.  NO CHANGE NEEDED.
026900*  09/14/26  TGD  0398  SUPPORT ASKED IF VTL-OBS-COUNT AND VTL-
027000*                       PAT-COUNT EVER GET OUT OF STEP WITH EACH
027100*                       OTHER - CONFIRMED THEY CANNOT, THE
027200*                       FORMER COUNTS OBSERVATION ROWS AND THE
027300*                       LATTER COUNTS PATIENT ROWS, TWO DIFFERENT
027400*                       TABLES ENTIRELY.  NO CHANGE NEEDED.
027500*  09/21/26  AK   0399  ANNUAL AUDIT FOLLOW-UP - CONFIRMED ALL
027600*                       SEVEN PER-RULE CONTROL-TOTAL COUNTERS
027700*                       PLUS THE GRAND-TOTAL AND NO-DATA COUNTERS
027800*                       STILL BALANCE TO THE LINE COUNT ON ALERT-
027900*                       RPT AFTER A FULL-VOLUME TEST RUN, SAME
028000*                       CHECK AS THE 02/03/25 TEST.  NO CHANGE
028100*                       NEEDED.
028200*  09/28/26  JS   0400  REVIEWED THIS PROGRAM AGAINST THE CUR-
028300*                       RENT COPY OF VTLOBS, VTLSTOR, VTLRPT AND
028400*                       ABENDREC FOR THE FOUR-HUNDRED-ENTRY
028500*                       CHANGE LOG MILESTONE - ALL FOUR COPYBOOKS
028600*                       STILL MATCH WHAT THIS PROGRAM EXPECTS,
028700*                       NO DRIFT FOUND.  NO CHANGE NEEDED.
028800*
028900******************************************************************
029000 ENVIRONMENT DIVISION.
029100*    SAME SOURCE/OBJECT-COMPUTER PAIR AS THE REST OF THE SUITE -
029200*    THIS SHOP RUNS NOTHING BUT IBM-390 FOR THE VITALS SYSTEM,
029300*    NO CROSS-COMPILE TARGET HAS EVER BEEN NEEDED.
029400 CONFIGURATION SECTION.
029500 SOURCE-COMPUTER. IBM-390.
029600 OBJECT-COMPUTER. IBM-390.
029700*    C01/TOP-OF-FORM IS CARRIED HERE BY CONVENTION EVEN THOUGH
029800*    THIS PROGRAM'S OWN WRITES NEVER ADVANCE TO A NEW PAGE - IT IS
029900*    THE SAME SPECIAL-NAMES PARAGRAPH EVERY PROGRAM IN THE SUITE
030000*    CARRIES, WHETHER OR NOT IT USES THE CHANNEL.
030100 SPECIAL-NAMES.
030200     C01 IS TOP-OF-FORM.
030300 INPUT-OUTPUT SECTION.
030400 FILE-CONTROL.
030500*    SYSOUT CARRIES NO FILE STATUS CLAUSE - IT IS A DUMP/TRACE
030600*    FILE ONLY, NEVER READ BACK BY THIS PROGRAM, SO A BAD WRITE
030700*    TO IT IS NOT WORTH CHECKING FOR.
030800     SELECT SYSOUT
030900     ASSIGN TO UT-S-SYSOUT
031000       ORGANIZATION IS SEQUENTIAL.
031100
031200*    THE ONE INPUT FILE - OFCODE CATCHES THE AT-END/NOT-AT-END
031300*    STATUS THOUGH THE PROCEDURE DIVISION ACTUALLY TESTS THE
031400*    AT-END CLAUSE ON THE READ ITSELF, NOT OFCODE DIRECTLY.
031500     SELECT OBSERVATIONS
031600     ASSIGN TO UT-S-OBSVTNS
031700       ACCESS MODE IS SEQUENTIAL
031800       FILE STATUS IS OFCODE.
031900
032000*    ALL THREE OUTPUT FILES SHARE THE SAME OFCODE FIELD - FINE
032100*    SINCE THIS PROGRAM NEVER HAS TWO OPEN OPERATIONS IN FLIGHT
032200*    AT ONCE, SAME CONVENTION AS THE OTHER PROGRAMS IN THE SUITE.
032300     SELECT ALERT-RPT
032400     ASSIGN TO UT-S-ALRTRPT
032500       ACCESS MODE IS SEQUENTIAL
032600       FILE STATUS IS OFCODE.
032700
032800     SELECT ERROR-RPT
032900     ASSIGN TO UT-S-ERRRPT
033000       ACCESS MODE IS SEQUENTIAL
033100       FILE STATUS IS OFCODE.
033200
033300 DATA DIVISION.
033400 FILE SECTION.
033500*    SYSOUT-REC IS A PLAIN 120-BYTE PRINT LINE - THIS PROGRAM'S
033600*    ONLY WRITE TO IT IS THE ABEND TRACE ON THE FORCED-ABEND PATH
033700*    AND THE HANDFUL OF STARTUP/TABLE-LOAD TRACES IN 000-
033800*    HOUSEKEEPING, SAME SPLIT AS EVERY OTHER PROGRAM IN THE SUITE.
033900 FD  SYSOUT
034000     RECORDING MODE IS F
034100     LABEL RECORDS ARE STANDARD
034200     RECORD CONTAINS 120 CHARACTERS
034300     BLOCK CONTAINS 0 RECORDS
034400     DATA RECORD IS SYSOUT-REC.
034500 01  SYSOUT-REC  PIC X(120).
034600
034700****** COMMA-SEPARATED OBSERVATION LINES FROM THE BEDSIDE FEED
034800****** PATIENT-ID, MEASUREMENT-VALUE, RECORD-TYPE, TIMESTAMP
034900****** BLANK LINES AND LINES NOT OF EXACTLY 4 FIELDS ARE
035000****** REJECTED TO ERROR-RPT, THEY DO NOT STOP THE RUN
035100 FD  OBSERVATIONS
035200     RECORDING MODE IS F
035300     LABEL RECORDS ARE STANDARD
035400     RECORD CONTAINS 80 CHARACTERS
035500     BLOCK CONTAINS 0 RECORDS
035600     DATA RECORD IS OBS-REC-DATA.
035700 01  OBS-REC-DATA  PIC X(80).
035800
035900****** ONE ALERT LINE PER VIOLATED RULE PLUS THE CONTROL-TOTAL
036000****** TRAILER LINES AT THE END OF THE RUN
036100 FD  ALERT-RPT
036200     RECORDING MODE IS F
036300     LABEL RECORDS ARE STANDARD
036400     RECORD CONTAINS 160 CHARACTERS
036500     BLOCK CONTAINS 0 RECORDS
036600     DATA RECORD IS ALERT-RPT-REC.
036700 01  ALERT-RPT-REC  PIC X(160).
036800
036900****** ONE LINE PER REJECTED INPUT LINE PLUS A FINAL COUNT
037000 FD  ERROR-RPT
037100     RECORDING MODE IS F
037200     LABEL RECORDS ARE STANDARD
037300     RECORD CONTAINS 108 CHARACTERS
037400     BLOCK CONTAINS 0 RECORDS
037500     DATA RECORD IS ERROR-RPT-REC.
037600 01  ERROR-RPT-REC  PIC X(108).
037700
037800 WORKING-STORAGE SECTION.
037900
038000*    WORKING-STORAGE IS LAID OUT ROUGHLY IN THE ORDER IT GETS
038100*    TOUCHED DURING ONE RUN - FILE STATUS, THEN THE TWO BIG
038200*    COPYBOOK TABLES, THEN THE SCRATCH AREAS 220-VALIDATE-AND-
038300*    CONVERT AND ITS HELPERS USE, THEN THE LINKAGE RECORDS FOR
038400*    THE TWO CALLED SUBPROGRAMS, AND FINALLY THE COUNTERS AND
038500*    SWITCHES EVERY PARAGRAPH SHARES.
038600*    THERE IS NO REPORT-WRITER WORKING-STORAGE HERE, NO DB2 HOST
038700*    VARIABLES, AND NO SORT WORK AREA - THIS PROGRAM HAS NEVER
038800*    NEEDED ANY OF THE THREE, SINCE ITS ONLY INPUT IS ALREADY IN
038900*    THE ORDER IT ARRIVES AND THE WHOLE RUN FITS IN ONE PASS.
039000*    STANDARD TWO-BYTE FILE-STATUS FIELD, SHARED ACROSS THE THREE
039100*    SEQUENTIAL FILES THIS PROGRAM OPENS FOR OUTPUT/INPUT - SYSOUT
039200*    CARRIES NO STATUS CHECKING OF ITS OWN.  "00" AND SPACES BOTH
039300*    COUNT AS GOOD SINCE SOME COMPILERS LEAVE THE FIELD BLANK ON
039400*    A SUCCESSFUL OPEN INSTEAD OF MOVING ZEROES INTO IT.
039500 01  FILE-STATUS-CODES.
039600     05  OFCODE                  PIC X(2).
039700         88 CODE-GOOD  VALUES ARE SPACES, "00".
039800
039900*    VTLOBS HOLDS THE IN-MEMORY OBSERVATION TABLE LOADED BY
040000*    200-INGEST-OBSERVATION - ONE ENTRY PER GOOD INPUT LINE.
040100*    OBS-SUB IS A PLAIN COMP SUBSCRIPT, NOT AN INDEXED-BY INDEX -
040200*    THE FOUR 33X-CHECK-* PARAGRAPHS AND THE FOUR 3X0-*-PASS
040300*    WRAPPERS ALL VARY IT THE SAME WAY, SEE 330-HEART-RATE-PASS
040400*    FOR THE SHARED LOOP SHAPE.
040500 COPY VTLOBS.
040600*    VTLSTOR HOLDS THE IN-MEMORY PATIENT TABLE BUILT BY
040700*    250-REGISTER-PATIENT, KEPT IN ASCENDING PATIENT-ID ORDER SO
040800*    300-RUN-RULE-ENGINE CAN WALK IT STRAIGHT THROUGH.
040900*    ASCENDING ORDER IS MAINTAINED BY 250-REGISTER-PATIENT'S OWN
041000*    FORWARD-SEARCH INSERT, NOT BY A SORT STEP - THERE IS NO SORT
041100*    VERB ANYWHERE IN THIS PROGRAM, THE TABLE IS NEVER LARGE
041200*    ENOUGH IN ONE NIGHT'S FEED TO NEED ONE.
041300 COPY VTLSTOR.
041400*    VTLRPT IS THE SHARED CONTROL-TOTAL LAYOUT BOTH THIS PROGRAM
041500*    AND THE OTHER TWO PROGRAMS IN THE SUITE BUILD THEIR TRAILER
041600*    LINES FROM, SO THE THREE REPORTS' FOOTERS LINE UP ON PAPER.
041700 COPY VTLRPT.
041800*    SHOP-STANDARD ABEND WORK AREA - GIVES US ABEND-REASON AND
041900*    THE FORCED-DIVIDE TRICK 1000-ABEND-RTN USES DOWN BELOW.
042000 COPY ABENDREC.
042100
042200*    RUN DATE FOR THE REPORT HEADERS - STANDALONE 77-LEVEL PER
042300*    SHOP CONVENTION FOR A ONE-OFF SCALAR THAT NO GROUP OWNS.
042400 77  WS-DATE                     PIC 9(06).
042500
042600*    ONE RAW 80-BYTE LINE OFF OBSERVATIONS, HELD HERE SO
042700*    220-VALIDATE-AND-CONVERT CAN WORK ON IT WITHOUT TOUCHING THE
042800*    FD RECORD AREA DIRECTLY.
042900 01  WS-INPUT-LINE.
043000     05  WS-RAW-LINE             PIC X(80).
043100
043200*    THE FOUR COMMA-DELIMITED FIELDS OF ONE INPUT LINE, EACH
043300*    PADDED TO 20 BYTES BY THE SPLIT LOGIC IN
043400*    220-VALIDATE-AND-CONVERT, PLUS AN 8-BYTE FILLER PAD SO THE
043500*    GROUP COMES OUT TO A ROUND 88 BYTES FOR THE FLAT ALIAS BELOW.
043600 01  WS-SPLIT-FIELDS.
043700     05  WS-FIELD-1              PIC X(20).
043800     05  WS-FIELD-2              PIC X(20).
043900     05  WS-FIELD-3              PIC X(20).
044000     05  WS-FIELD-4              PIC X(20).
044100     05  FILLER                  PIC X(08).
044200*    FLAT 88-BYTE ALIAS OVER THE WHOLE SPLIT GROUP - 705-TRACE-
044300*    REJECTED-LINE DISPLAYS THIS AS RAW BYTES SO SUPPORT CAN
044400*    EYEBALL EXACTLY WHAT LANDED IN EACH FIELD WITHOUT FOUR
044500*    SEPARATE DISPLAY STATEMENTS, SEE THE 08/04/03 LOG ENTRY.
044600 01  WS-SPLIT-FIELDS-ALT REDEFINES WS-SPLIT-FIELDS PIC X(88).
044700
044800*    HOW MANY COMMAS 220-VALIDATE-AND-CONVERT COUNTED ON THE
044900*    CURRENT LINE - MUST COME OUT TO EXACTLY 3 FOR A 4-FIELD LINE
045000*    TO PASS, ANYTHING ELSE IS A REJECT.
045100 01  WS-COMMA-COUNT              PIC 9(02) COMP.
045200
045300*    GENERIC FORWARD/BACKWARD BLANK-SCAN WORK AREA, SHARED BY
045400*    EVERY PARAGRAPH IN THIS PROGRAM THAT NEEDS TO TRIM A FIELD -
045500*    CALLER LOADS WS-TRIM-SCRATCH AND BLANK-PADS IT FIRST.
045600 01  WS-TRIM-WORK.
045700     05  WS-TRIM-SCRATCH         PIC X(20).
045800     05  WS-TRIM-FWD             PIC S9(4) COMP.
045900     05  WS-TRIM-BACK            PIC S9(4) COMP.
046000     05  WS-TRIM-LEN             PIC S9(4) COMP.
046100     05  FILLER                  PIC X(04).
046200 01  WS-TRIM-WORK-ALT REDEFINES WS-TRIM-WORK PIC X(32).
046300 01  WS-TRIM-RESULT              PIC X(20) JUSTIFIED RIGHT.
046400
046500*    WORK AREA FOR PULLING A SIGNED WHOLE.FRAC VALUE OUT OF A
046600*    COMMA FIELD - WS-VAL-SIGN IS STRIPPED OFF FIRST, THE
046700*    MAGNITUDE IS SPLIT ON THE DECIMAL POINT, AND THE SIGN IS
046800*    CARRIED BACK INTO THE FINAL COMPUTE IN 220-VALIDATE-AND-
046900*    CONVERT - SEE THE 07/23/03 LOG ENTRY (FIELD 2 BUG).
047000 01  WS-VAL-PARSE.
047100     05  WS-VAL-BODY             PIC X(19).
047200     05  WS-VAL-WHOLE            PIC X(07) JUSTIFIED RIGHT.
047300     05  WS-VAL-FRAC             PIC X(02).
047400     05  WS-VAL-WHOLE-N          PIC 9(07).
047500     05  WS-VAL-FRAC-N           PIC 9(02).
047600     05  WS-VAL-SIGN             PIC X(01).
047700     05  FILLER                  PIC X(04).
047800*    FLAT ALIAS TRACED BY 705-TRACE-REJECTED-LINE ON A FAILED
047900*    CONVERT, SAME RATIONALE AS WS-SPLIT-FIELDS-ALT ABOVE.
048000 01  WS-VAL-PARSE-ALT REDEFINES WS-VAL-PARSE PIC X(48).
048100
048200*    RIGHT-JUSTIFIED WORK FIELDS FOR EDITING THE PATIENT-ID AND
048300*    TIMESTAMP ONTO THE ALERT AND ERROR REPORT LINES.
048400 01  WS-ID-RJ                    PIC X(07) JUSTIFIED RIGHT.
048500 01  WS-TS-RJ                    PIC X(14) JUSTIFIED RIGHT.
048600
048700*    ZERO-SUPPRESSED DECIMAL EDIT FOR THE MEASUREMENT VALUE ON THE
048800*    ALERT LINE, PLUS A FLAT ALIAS SO 320-FORMAT-VALUE CAN TRIM
048900*    IT THE SAME WAY IT TRIMS EVERY OTHER FIELD - ADDED 07/09/03,
049000*    SEE THE CHANGE LOG - VALUES USED TO GO OUT AS RAW ZONED
049100*    DIGITS BEFORE THAT FIX.
049200 01  WS-VALUE-EDIT                PIC ZZZZZZ9.99.
049300 01  WS-VALUE-EDIT-ALT REDEFINES WS-VALUE-EDIT PIC X(10).
049400 01  WS-TS-EDIT                   PIC 9(14).
049500 01  WS-FORMATTED-VALUE           PIC X(10).
049600 01  WS-FMT-LEN                   PIC S9(4) COMP.
049700
049800*    SEPARATE TRIM WORK AREA FOR THE 118-BYTE DECORATED CONDITION
049900*    TEXT THAT COMES BACK FROM VTLANNOT - WS-TRIM-WORK ABOVE IS
050000*    ONLY 20 BYTES WIDE AND CANNOT HOLD IT.
050100 01  WS-COND-TRIM.
050200     05  WS-COND-SCRATCH          PIC X(118).
050300     05  WS-COND-FWD              PIC S9(4) COMP.
050400     05  WS-COND-BACK             PIC S9(4) COMP.
050500     05  WS-COND-LEN              PIC S9(4) COMP.
050600     05  FILLER                   PIC X(04).
050700
050800*    SET BY EACH OF THE SEVEN RULE PARAGRAPHS (PLUS THE "NO DATA"
050900*    CASE) JUST BEFORE 370-WRITE-ALERT-LINE RUNS, SO THAT ONE
051000*    COMMON WRITE PARAGRAPH KNOWS WHICH CONDITION TEXT AND WHICH
051100*    CONTROL-TOTAL BUCKET APPLIES TO THE LINE IT IS ABOUT TO LOG.
051200 01  WS-CURRENT-RULE-SW           PIC X(02).
051300     88 RULE-HR-LOW     VALUE "HL".
051400     88 RULE-HR-HIGH    VALUE "HH".
051500     88 RULE-BP-HIGH    VALUE "BH".
051600     88 RULE-BP-LOW     VALUE "BL".
051700     88 RULE-TEMP-HIGH  VALUE "TH".
051800     88 RULE-TEMP-LOW   VALUE "TL".
051900     88 RULE-SAT-LOW    VALUE "SL".
052000     88 RULE-NO-DATA    VALUE "ND".
052100
052200*    ONE BUCKET PER CLINICAL RULE - 400-WRITE-CONTROL-TOTALS
052300*    DISPLAYS ALL SEVEN ON THE ALERT-RPT TRAILER SO THE FLOOR CAN
052400*    SEE AT A GLANCE WHICH THRESHOLD IS FIRING MOST THIS RUN.
052500 01  WS-RULE-HIT-COUNTERS.
052600     05  WS-HIT-HR-LOW           PIC 9(03) COMP.
052700     05  WS-HIT-HR-HIGH          PIC 9(03) COMP.
052800     05  WS-HIT-BP-HIGH          PIC 9(03) COMP.
052900     05  WS-HIT-BP-LOW           PIC 9(03) COMP.
053000     05  WS-HIT-TEMP-HIGH        PIC 9(03) COMP.
053100     05  WS-HIT-TEMP-LOW         PIC 9(03) COMP.
053200     05  WS-HIT-SAT-LOW          PIC 9(03) COMP.
053300     05  FILLER                  PIC X(05).
053400
053500*    LINKAGE RECORD FOR THE CALL TO VTLSTRAT - THE RESEARCH
053600*    DESK'S OWN THRESHOLD CHECK, RUN ALONGSIDE OURS ON EVERY
053700*    PATIENT/VALUE PAIR BUT NEVER ALLOWED TO TOUCH ALERT-RPT,
053800*    SEE THE 11/02/91 LOG ENTRY.  TRACE ONLY.
053900 01  VTL-STRAT-PASS-REC.
054000     05  STRAT-TYPE-SW           PIC X.
054100     05  STRAT-MEASURE-VALUE     PIC S9(07)V99.
054200     05  STRAT-RESULT-SW         PIC X.
054300
054400*    LINKAGE RECORD FOR THE CALL TO VTLANNOT - THIS PROGRAM FILLS
054500*    IN THE BASE CONDITION TEXT, OPTIONALLY A PRIORITY SWITCH AND
054600*    A REPEAT COUNT, AND READS BACK THE FULLY DECORATED LINE IN
054700*    ANNOT-OUT-TEXT.  SEE THE 06/19/89 LOG ENTRY - THIS WAS SPLIT
054800*    OUT OF THIS PROGRAM SO THE DECORATION LOGIC COULD GROW
054900*    WITHOUT CLUTTERING THE RULE ENGINE.
055000 01  VTL-ANNOT-PASS-REC.
055100     05  ANNOT-BASE-TEXT         PIC X(60).
055200     05  ANNOT-PRIORITY-SW       PIC X.
055300     05  ANNOT-PRIORITY-TEXT     PIC X(10).
055400     05  ANNOT-REPEAT-COUNT      PIC 9(05).
055500     05  ANNOT-OUT-TEXT          PIC X(118).
055600     05  FILLER                  PIC X(06).
055700
055800*    RECORDS-READ/LOADED/IN-ERROR ARE RUN TOTALS DISPLAYED BY
055900*    999-CLEANUP AND CROSS-CHECKED AGAINST THE REPORT TRAILERS.
056000*    PAT-SUB AND OBS-SUB ARE THE PATIENT- AND OBSERVATION-TABLE
056100*    SUBSCRIPTS, FIND-SUB AND SHIFT-SUB ARE SCRATCH SUBSCRIPTS
056200*    OWNED ENTIRELY BY THE INSERT LOGIC IN THE 25X PARAGRAPHS.
056300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
056400     05 RECORDS-READ             PIC 9(09) COMP.
056500     05 RECORDS-LOADED           PIC 9(09) COMP.
056600     05 RECORDS-IN-ERROR         PIC 9(09) COMP.
056700     05 PAT-SUB                  PIC 9(03) COMP.
056800     05 OBS-SUB                  PIC 9(04) COMP.
056900     05 FIND-SUB                 PIC 9(03) COMP.
057000     05 SHIFT-SUB                PIC 9(03) COMP.
057100
057200*    RETURN-CD IS NEVER ACTUALLY SET NONZERO - CARRIED FOR
057300*    SYMMETRY WITH THE OTHER PROGRAMS.  RETURN-CD-STRAT CATCHES
057400*    VTLSTRAT'S RETURN CODE, WHICH THIS PROGRAM ALSO IGNORES - THE
057500*    DESK'S CHECK IS TRACE-ONLY, SEE THE 11/02/91 LOG ENTRY.
057600*    MORE-TABLE-ROWS DRIVES THE PERFORM-UNTIL IN 252-FIND-PATIENT-
057700*    SLOT'S BINARY-STYLE SCAN OF THE PATIENT TABLE.
057800 01  MISC-WS-FLDS.
057900     05 RETURN-CD                PIC S9(04) COMP VALUE 0.
058000     05 RETURN-CD-STRAT          PIC 9(04) COMP VALUE 0.
058100     05 MORE-TABLE-ROWS          PIC X(01).
058200         88 NO-MORE-TABLE-ROWS  VALUE "N".
058300
058400*    MORE-DATA-SW DRIVES THE MAIN READ LOOP IN THE PROCEDURE
058500*    DIVISION.  ERROR-FOUND-SW IS RESET AT THE TOP OF EVERY
058600*    220-VALIDATE-AND-CONVERT CALL AND FLIPPED THE MOMENT ANY
058700*    VALIDATION STEP FAILS.  PATIENT-FOUND-SW IS SET BY 252-FIND-
058800*    PATIENT-SLOT SO 250-REGISTER-PATIENT KNOWS WHETHER TO INSERT
058900*    A NEW ROW OR JUST BUMP THE EXISTING PATIENT'S OBSERVATION
059000*    COUNT.
059100 01  FLAGS-AND-SWITCHES.
059200     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
059300         88 NO-MORE-DATA VALUE "N".
059400     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
059500         88 RECORD-ERROR-FOUND VALUE "Y".
059600         88 VALID-RECORD         VALUE "N".
059700     05 PATIENT-FOUND-SW         PIC X(01).
059800         88 PATIENT-ON-FILE      VALUE "Y".
059900         88 PATIENT-NOT-ON-FILE  VALUE "N".
060000
060100 PROCEDURE DIVISION.
060200*    MAIN LINE - LOAD EVERY GOOD OBSERVATION, THEN RUN THE RULE
060300*    ENGINE ONCE OVER THE WHOLE PATIENT TABLE, THEN CLEAN UP.  THE
060400*    RULE ENGINE DOES NOT RUN INTERLEAVED WITH THE READ LOOP -
060500*    EVERY OBSERVATION MUST BE LOADED BEFORE ANY PATIENT IS
060600*    EVALUATED, SINCE A PATIENT'S LAST OBSERVATION OF THE NIGHT
060700*    CAN ARRIVE ON ANY LINE OF THE FEED.
060800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
060900     PERFORM 100-MAINLINE THRU 100-EXIT
061000             UNTIL NO-MORE-DATA.
061100     PERFORM 300-RUN-RULE-ENGINE THRU 300-EXIT.
061200     PERFORM 999-CLEANUP THRU 999-EXIT.
061300*    RETURN-CODE IS FORCED TO ZERO HERE RATHER THAN LEFT TO
061400*    WHATEVER IT LAST HELD - A RUN WITH REJECTED LINES STILL
061500*    ENDS "NORMAL",
061600*    THE OPERATOR IS EXPECTED TO CHECK THE SYSOUT COUNTS IN 999-
061700*    CLEANUP, NOT A NONZERO CONDITION CODE, TO SPOT A BAD FEED.
061800     MOVE +0 TO RETURN-CODE.
061900     GOBACK.
062000
062100 000-HOUSEKEEPING.
062200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
062300     DISPLAY "******** BEGIN JOB VTLALERT ********".
062400*    WS-DATE ONLY GOES ON THE REPORT HEADINGS OVER IN VTLGEN -
062500*    THIS PROGRAM ITSELF NEVER PRINTS A DATE, BUT THE FIELD IS
062600*    CARRIED HERE SINCE EVERY PROGRAM IN THE SUITE ACCEPTS IT
062700*    THE SAME WAY AT THE TOP OF HOUSEKEEPING.
062800     ACCEPT WS-DATE FROM DATE.
062900*    INITIALIZE RESETS EVERY COUNTER AND ACCUMULATOR TO ZERO UP
063000*    FRONT SO A RESTART OF THIS STEP NEVER INHERITS A STALE VALUE
063100*    LEFT OVER FROM A PRIOR RUN'S WORKING STORAGE.
063200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
063300                VTL-CONTROL-COUNTERS.
063400     MOVE ZERO TO VTL-OBS-COUNT, VTL-PAT-COUNT.
063500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
063600*    PRIME THE READ LOOP WITH ONE RECORD BEFORE 100-MAINLINE'S
063700*    PERFORM-UNTIL TEST RUNS FOR THE FIRST TIME - STANDARD READ-
063800*    AHEAD SHAPE FOR A SEQUENTIAL FILE IN THIS SHOP.
063900     PERFORM 900-READ-OBSERVATIONS THRU 900-EXIT.
064000     IF NO-MORE-DATA
064100         MOVE "EMPTY OBSERVATIONS FILE" TO ABEND-REASON
064200         GO TO 1000-ABEND-RTN.
064300 000-EXIT.
064400     EXIT.
064500
064600*    ONE OBSERVATIONS RECORD PER CALL - INGEST THE ONE JUST READ,
064700*    THEN READ AHEAD FOR THE NEXT ONE SO THE LOOP TEST IN THE MAIN
064800*    LINE SEES END-OF-FILE BEFORE TRYING TO PROCESS A PHANTOM
064900*    RECORD.
065000 100-MAINLINE.
065100     MOVE "100-MAINLINE" TO PARA-NAME.
065200*    THIS PARAGRAPH IS THE WHOLE BODY OF THE PERFORM-UNTIL IN
065300*    000-HOUSEKEEPING - IT NEVER CHECKS MORE-DATA-SW ITSELF, THE
065400*    UNTIL CLAUSE ON THE CALLING PERFORM DOES THAT, SO 100-
065500*    MAINLINE JUST DOES ONE INGEST/READ-AHEAD PAIR AND RETURNS.
065600     PERFORM 200-INGEST-OBSERVATION THRU 200-EXIT.
065700     PERFORM 900-READ-OBSERVATIONS THRU 900-EXIT.
065800 100-EXIT.
065900     EXIT.
066000
066100*    TAKES ONE RAW 80-BYTE LINE, REJECTS IT OUTRIGHT IF IT IS
066200*    BLANK OR DOES NOT HAVE EXACTLY FOUR COMMA-DELIMITED FIELDS,
066300*    OTHERWISE SPLITS IT AND HANDS THE FOUR PIECES TO 220-
066400*    VALIDATE-AND-CONVERT FOR FIELD-BY-FIELD CHECKING.  EVERY
066500*    REJECT PATH BELOW LOGS TO ERROR-RPT AND FALLS THROUGH TO
066600*    200-EXIT WITHOUT TOUCHING THE PATIENT OR OBSERVATION TABLES.
066700 200-INGEST-OBSERVATION.
066800     MOVE "200-INGEST-OBSVTN" TO PARA-NAME.
066900*    ERROR-FOUND-SW IS RESET TO "N" ON EVERY CALL - 220-VALIDATE-
067000*    AND-CONVERT ONLY EVER TURNS IT ON, SO A STALE "Y" FROM THE
067100*    PRIOR LINE WOULD OTHERWISE REJECT A PERFECTLY GOOD ONE.
067200     MOVE "N" TO ERROR-FOUND-SW.
067300     MOVE OBS-REC-DATA TO WS-RAW-LINE.
067400
067500*    A BLANK LINE IS NOT AN ERROR - SKIPPED SILENTLY PER THE
067600*    02/14/03 DATA-ENTRY STANDARD FROM BIOMED, NOT LOGGED TO
067700*    ERROR-RPT AT ALL.
067800     IF WS-RAW-LINE = SPACES
067900         GO TO 200-EXIT.
068000
068100     MOVE ZERO TO WS-COMMA-COUNT.
068200     INSPECT WS-RAW-LINE TALLYING WS-COMMA-COUNT
068300             FOR ALL ",".
068400*    EXACTLY 3 COMMAS MEANS EXACTLY 4 FIELDS - ANYTHING ELSE IS
068500*    MALFORMED AND GOES TO THE ERROR REPORT WITHOUT EVEN
068600*    ATTEMPTING AN UNSTRING.
068700     IF WS-COMMA-COUNT NOT = 3
068800         STRING "Invalid line format: " DELIMITED BY SIZE
068900                WS-RAW-LINE DELIMITED BY SIZE
069000             INTO VTL-ERROR-MSG
069100         PERFORM 710-WRITE-ERROR-LINE THRU 710-EXIT
069200         GO TO 200-EXIT.
069300
069400*    THE COMMA-COUNT CHECK ABOVE ALREADY GUARANTEED EXACTLY FOUR
069500*    FIELDS, SO THIS UNSTRING NEVER OVERFLOWS WS-FIELD-4 OR LEAVES
069600*    A TALLYING COUNTER TO CHECK - A PLAIN FOUR-WAY SPLIT IS ALL
069700*    THAT IS NEEDED.
069800     UNSTRING WS-RAW-LINE DELIMITED BY ","
069900              INTO WS-FIELD-1 WS-FIELD-2 WS-FIELD-3 WS-FIELD-4.
070000
070100     PERFORM 220-VALIDATE-AND-CONVERT THRU 220-EXIT.
070200
070300*    ANY ONE OF THE FOUR FIELD CHECKS INSIDE 220-VALIDATE-AND-
070400*    CONVERT CAN SET ERROR-FOUND-SW - IF ANY DID, TRACE THE SPLIT
070500*    FIELDS TO SYSOUT (SEE THE 08/04/03 LOG ENTRY) AND REJECT THE
070600*    WHOLE LINE, EVEN IF THREE OF THE FOUR FIELDS WERE FINE.
070700     IF RECORD-ERROR-FOUND
070800         PERFORM 705-TRACE-REJECTED-LINE THRU 705-EXIT
070900         STRING "Error parsing line: " DELIMITED BY SIZE
071000                WS-RAW-LINE DELIMITED BY SIZE
071100             INTO VTL-ERROR-MSG
071200         PERFORM 710-WRITE-ERROR-LINE THRU 710-EXIT
071300         GO TO 200-EXIT.
071400
071500*    A CLEAN LINE FALLS ALL THE WAY THROUGH TO HERE WITH NO GO
071600*    TO TAKEN ABOVE - THIS IS THE ONLY PATH THAT EVER ADDS A ROW
071700*    TO THE PER-PATIENT TABLE 250-REGISTER-PATIENT BUILDS.
071800     PERFORM 240-STORE-OBSERVATION THRU 240-EXIT.
071900     ADD +1 TO RECORDS-LOADED.
072000 200-EXIT.
072100     EXIT.
072200
072300 220-VALIDATE-AND-CONVERT.
072400     MOVE "220-VALIDATE-CONVERT" TO PARA-NAME.
072500*    ALL FOUR FIELD CHECKS BELOW FOLLOW THE SAME SHAPE - TRIM,
072600*    TEST FOR ZERO LENGTH, TEST FOR NUMERIC WHERE NUMERIC IS
072700*    REQUIRED, THEN MOVE THE CONVERTED VALUE INTO THE OBSERVATION
072800*    WORKING FIELDS.  THE FIRST FAILING CHECK GOES TO 220-EXIT
072900*    IMMEDIATELY - THE REMAINING FIELDS ARE NEVER EVEN LOOKED AT
073000*    ONCE ERROR-FOUND-SW IS SET.
073100*    FIELD 1 - PATIENT-ID, A POSITIVE INTEGER
073200     MOVE WS-FIELD-1 TO WS-TRIM-SCRATCH.
073300     PERFORM 230-TRIM-FIELD THRU 230-EXIT.
073400     IF WS-TRIM-LEN = 0
073500         MOVE "Y" TO ERROR-FOUND-SW
073600         GO TO 220-EXIT.
073700     MOVE WS-TRIM-SCRATCH(WS-TRIM-FWD:WS-TRIM-LEN) TO WS-ID-RJ.
073800     INSPECT WS-ID-RJ REPLACING LEADING SPACE BY ZERO.
073900*    WS-ID-RJ IS RIGHT-JUSTIFIED SO THE INSPECT ONLY HAS TO
074000*    REPLACE LEADING SPACES, NEVER EMBEDDED ONES, TURNING
074100*    "  123" INTO "00123" FOR THE NUMERIC TEST BELOW.
074200     IF WS-ID-RJ IS NOT NUMERIC
074300         MOVE "Y" TO ERROR-FOUND-SW
074400         GO TO 220-EXIT.
074500     MOVE WS-ID-RJ TO VTL-PATIENT-ID.
074600
074700*    FIELD 2 - MEASUREMENT-VALUE, A DECIMAL NUMBER
074800*    THIS IS THE FIELD THE 07/23/03 LOG ENTRY IS ABOUT - THE
074900*    ORIGINAL CONVERT LOGIC TESTED WS-VAL-BODY FOR NUMERIC BEFORE
075000*    STRIPPING A LEADING SIGN, SO EVERY NEGATIVE VALUE FAILED THE
075100*    CHECK AND GOT REJECTED.  THE SIGN IS NOW STRIPPED FIRST.
075200     MOVE WS-FIELD-2 TO WS-TRIM-SCRATCH.
075300     PERFORM 230-TRIM-FIELD THRU 230-EXIT.
075400     IF WS-TRIM-LEN = 0
075500         MOVE "Y" TO ERROR-FOUND-SW
075600         GO TO 220-EXIT.
075700     MOVE SPACES TO WS-VAL-BODY.
075800     MOVE WS-TRIM-SCRATCH(WS-TRIM-FWD:WS-TRIM-LEN) TO WS-VAL-BODY.
075900*    VTL-MEASURE-VALUE IS SIGNED (SEE VTLOBS) - A LEADING "-"
076000*    CONVERTS FINE, IT DOES NOT MAKE THE FIELD UNREADABLE, SO
076100*    STRIP IT AND CARRY THE SIGN THROUGH TO THE FINAL COMPUTE
076200*    RATHER THAN REJECTING THE LINE OUTRIGHT.
076300     IF WS-VAL-BODY(1:1) = "-"
076400         MOVE "N" TO WS-VAL-SIGN
076500         MOVE WS-VAL-BODY(2:18) TO WS-VAL-BODY
076600         MOVE SPACE TO WS-VAL-BODY(19:1)
076700     ELSE
076800         MOVE "P" TO WS-VAL-SIGN.
076900     MOVE SPACES TO WS-VAL-WHOLE, WS-VAL-FRAC.
077000     UNSTRING WS-VAL-BODY DELIMITED BY "."
077100              INTO WS-VAL-WHOLE, WS-VAL-FRAC.
077200     INSPECT WS-VAL-WHOLE REPLACING LEADING SPACE BY ZERO.
077300*    FRACTION IS LEFT-JUSTIFIED BY THE UNSTRING - A LONE DIGIT
077400*    IS TENTHS AND MUST BE ZERO-FILLED ON THE RIGHT (.6 = .60),
077500*    NOT THE LEFT (.6 IS NOT .06)
077600     IF WS-VAL-FRAC = SPACES
077700         MOVE "00" TO WS-VAL-FRAC
077800     ELSE
077900         IF WS-VAL-FRAC(2:1) = SPACE
078000             MOVE "0" TO WS-VAL-FRAC(2:1).
078100     IF WS-VAL-WHOLE IS NOT NUMERIC
078200     OR WS-VAL-FRAC  IS NOT NUMERIC
078300         MOVE "Y" TO ERROR-FOUND-SW
078400         GO TO 220-EXIT.
078500     MOVE WS-VAL-WHOLE TO WS-VAL-WHOLE-N.
078600     MOVE WS-VAL-FRAC  TO WS-VAL-FRAC-N.
078700*    DIVIDING THE TWO-DIGIT FRACTION BY 100 TURNS "37" BACK INTO
078800*    ".37" - THE WHOLE/FRAC SPLIT ONLY EXISTED SO EACH HALF COULD
078900*    BE NUMERIC-TESTED SEPARATELY ABOVE.
079000     IF WS-VAL-SIGN = "N"
079100         COMPUTE VTL-MEASURE-VALUE =
079200                 ZERO - (WS-VAL-WHOLE-N + (WS-VAL-FRAC-N / 100))
079300     ELSE
079400         COMPUTE VTL-MEASURE-VALUE =
079500                 WS-VAL-WHOLE-N + (WS-VAL-FRAC-N / 100).
079600
079700*    FIELD 3 - RECORD-TYPE, PASSED THROUGH AS-IS, TRIMMED
079800*    NO NUMERIC TEST HERE - THE FOUR VALID VALUES (HEARTRATE,
079900*    SYSTOLICBP, TEMPERATURE, BLOODSATURATION) ARE ALPHABETIC.
080000*    AN UNRECOGNIZED TYPE IS NOT REJECTED AT THIS POINT EITHER -
080100*    IT SIMPLY MATCHES NONE OF THE FOUR 33X-CHECK-* PARAGRAPHS
080200*    LATER AND SILENTLY CONTRIBUTES NO ALERT.
080300     MOVE WS-FIELD-3 TO WS-TRIM-SCRATCH.
080400     PERFORM 230-TRIM-FIELD THRU 230-EXIT.
080500     IF WS-TRIM-LEN = 0
080600         MOVE "Y" TO ERROR-FOUND-SW
080700         GO TO 220-EXIT.
080800     MOVE SPACES TO VTL-RECORD-TYPE.
080900     MOVE WS-TRIM-SCRATCH(WS-TRIM-FWD:WS-TRIM-LEN)
081000          TO VTL-RECORD-TYPE.
081100
081200*    FIELD 4 - TIMESTAMP, MILLISECONDS SINCE THE EPOCH
081300*    VTL-TIMESTAMP IS CARRIED AS PIC 9(14) NOT EDITED OR BROKEN
081400*    INTO YEAR/MONTH/DAY HERE - THIS PROGRAM NEVER COMPARES TWO
081500*    TIMESTAMPS AGAINST EACH OTHER, IT ONLY ECHOES THE VALUE BACK
081600*    ONTO THE ALERT LINE, SO NO DATE ARITHMETIC IS NEEDED.
081700     MOVE WS-FIELD-4 TO WS-TRIM-SCRATCH.
081800     PERFORM 230-TRIM-FIELD THRU 230-EXIT.
081900     IF WS-TRIM-LEN = 0
082000         MOVE "Y" TO ERROR-FOUND-SW
082100         GO TO 220-EXIT.
082200     MOVE WS-TRIM-SCRATCH(WS-TRIM-FWD:WS-TRIM-LEN) TO WS-TS-RJ.
082300     INSPECT WS-TS-RJ REPLACING LEADING SPACE BY ZERO.
082400*    THE FEED NEVER SENDS A NEGATIVE TIMESTAMP, SO UNLIKE FIELD 2
082500*    THERE IS NO SIGN-STRIPPING STEP HERE - A LEADING "-" WOULD
082600*    JUST FAIL THE NUMERIC TEST AND REJECT THE LINE.
082700     IF WS-TS-RJ IS NOT NUMERIC
082800         MOVE "Y" TO ERROR-FOUND-SW
082900         GO TO 220-EXIT.
083000*    ALL FOUR FIELDS VALIDATED CLEAN - CONTROL FALLS THROUGH TO
083100*    220-EXIT WITH ERROR-FOUND-SW STILL "N", AND 200-INGEST-
083200*    OBSERVATION'S RECORD-ERROR-FOUND TEST JUST BELOW WILL PASS.
083300     MOVE WS-TS-RJ TO VTL-TIMESTAMP.
083400 220-EXIT.
083500     EXIT.
083600
083700 230-TRIM-FIELD.
083800*    LEFT AND RIGHT TRIM OF WS-TRIM-SCRATCH - RETURNS THE
083900*    FIRST/LAST NON-BLANK POSITIONS AND THE RESULTING LENGTH
084000     PERFORM 232-SCAN-FWD THRU 232-EXIT
084100             VARYING WS-TRIM-FWD FROM 1 BY 1
084200             UNTIL WS-TRIM-FWD > 20
084300             OR WS-TRIM-SCRATCH(WS-TRIM-FWD:1) NOT = SPACE.
084400     PERFORM 234-SCAN-BACK THRU 234-EXIT
084500             VARYING WS-TRIM-BACK FROM 20 BY -1
084600             UNTIL WS-TRIM-BACK < 1
084700             OR WS-TRIM-SCRATCH(WS-TRIM-BACK:1) NOT = SPACE.
084800*    AN ALL-BLANK SCRATCH FIELD DRIVES WS-TRIM-FWD PAST 20 AND
084900*    LEAVES WS-TRIM-BACK AT ITS STARTING VALUE OF 1 WITHOUT EVER
085000*    FINDING A NON-BLANK CHARACTER - THE OR CONDITION BELOW
085100*    CATCHES THAT CASE AND REPORTS A ZERO-LENGTH FIELD INSTEAD OF
085200*    LETTING THE SUBTRACT GO NEGATIVE.
085300     IF WS-TRIM-FWD > WS-TRIM-BACK OR WS-TRIM-FWD > 20
085400         MOVE ZERO TO WS-TRIM-LEN
085500     ELSE
085600         COMPUTE WS-TRIM-LEN =
085700                 WS-TRIM-BACK - WS-TRIM-FWD + 1.
085800 230-EXIT.
085900     EXIT.
086000
086100*    232 AND 234 ARE DELIBERATELY EMPTY - THE VARYING CLAUSE ON
086200*    THE PERFORM IN 230-TRIM-FIELD DOES ALL THE WORK, THESE TWO
086300*    PARAGRAPHS JUST GIVE THE PERFORM A RANGE TO CALL.  KEEPS THE
086400*    SCAN-FORWARD AND SCAN-BACKWARD LOOPS READING THE SAME AS
086500*    EVERY OTHER TABLE WALK IN THIS PROGRAM.
086600 232-SCAN-FWD.
086700     CONTINUE.
086800 232-EXIT.
086900     EXIT.
087000
087100 234-SCAN-BACK.
087200     CONTINUE.
087300 234-EXIT.
087400     EXIT.
087500
087600*    APPENDS THE JUST-CONVERTED OBSERVATION TO VTL-OBS-TABLE -
087700*    THIS TABLE IS NEVER SORTED OR SEARCHED, IT IS ONLY WALKED IN
087800*    ARRIVAL ORDER BY 310-EVAL-PATIENT LATER, SO A PLAIN APPEND IS
087900*    ALL THAT IS NEEDED HERE.
088000 240-STORE-OBSERVATION.
088100     MOVE "240-STORE-OBSVTN" TO PARA-NAME.
088200*    VTL-OBS-IDX IS AN INDEX, NOT A SUBSCRIPT - SET VIA SET INTO
088300*    VTL-OBS-COUNT SO THE COMPILER GENERATES THE DISPLACEMENT
088400*    ARITHMETIC ONCE HERE RATHER THAN ON EVERY TABLE REFERENCE
088500*    BELOW THAT USES IT.
088600     ADD +1 TO VTL-OBS-COUNT.
088700     SET VTL-OBS-IDX TO VTL-OBS-COUNT.
088800     MOVE VTL-PATIENT-ID    TO VTL-OBS-PATIENT-ID (VTL-OBS-IDX).
088900     MOVE VTL-MEASURE-VALUE TO VTL-OBS-VALUE (VTL-OBS-IDX).
089000     MOVE VTL-RECORD-TYPE   TO VTL-OBS-TYPE (VTL-OBS-IDX).
089100     MOVE VTL-TIMESTAMP     TO VTL-OBS-TIME (VTL-OBS-IDX).
089200     PERFORM 250-REGISTER-PATIENT THRU 250-EXIT.
089300 240-EXIT.
089400     EXIT.
089500
089600 250-REGISTER-PATIENT.
089700*    MAINTAINS VTL-PATIENT-TABLE IN ASCENDING PATIENT-ID ORDER
089800*    BY A LINEAR FIND-OR-SHIFT-INSERT - TABLE IS SMALL ENOUGH
089900*    (200 ROWS) THAT A SHIFT INSERT IS NO WORSE THAN A SORT
090000     MOVE "N" TO PATIENT-FOUND-SW.
090100*    AN EMPTY TABLE IS A SPECIAL CASE - THE VARYING LOOP BELOW
090200*    WOULD NEVER EXECUTE ITS BODY SINCE FIND-SUB (1) > VTL-PAT-
090300*    COUNT (0) IS TRUE IMMEDIATELY, SO THE SLOT IS KNOWN TO BE
090400*    ROW 1 WITHOUT BOTHERING TO PERFORM THE SEARCH AT ALL.
090500     IF VTL-PAT-COUNT = 0
090600         MOVE 1 TO FIND-SUB
090700         GO TO 254-DO-INSERT.
090800
090900*    WALKS THE TABLE UNTIL IT FINDS A ROW WHOSE ID IS GREATER
091000*    THAN OR EQUAL TO THE NEW PATIENT'S ID - THAT ROW IS EITHER
091100*    THE EXISTING PATIENT (EQUAL) OR THE CORRECT INSERTION POINT
091200*    TO KEEP THE TABLE IN ASCENDING ORDER (GREATER).
091300     PERFORM 252-FIND-PATIENT-SLOT THRU 252-EXIT
091400             VARYING FIND-SUB FROM 1 BY 1
091500             UNTIL FIND-SUB > VTL-PAT-COUNT
091600             OR VTL-PAT-ID (FIND-SUB) >= VTL-PATIENT-ID.
091700
091800*    FIND-SUB CAN COME OUT ONE PAST THE END OF THE TABLE IF THE
091900*    NEW PATIENT SORTS AFTER EVERYONE ALREADY REGISTERED - THE
092000*    BOUNDS CHECK BELOW GUARDS AGAINST READING VTL-PAT-ID PAST
092100*    THE LAST OCCUPIED ROW.
092200     IF FIND-SUB <= VTL-PAT-COUNT
092300         AND VTL-PAT-ID (FIND-SUB) = VTL-PATIENT-ID
092400         ADD +1 TO VTL-PAT-RECORD-COUNT (FIND-SUB)
092500         MOVE "Y" TO PATIENT-FOUND-SW.
092600
092700 254-DO-INSERT.
092800*    254 STAYS INSIDE THE 250...250-EXIT RANGE SO THE PERFORM
092900*    THAT CALLED US STILL GETS CONTROL BACK - THE OLD CODE
093000*    JUMPED STRAIGHT TO 255 AND FELL OUT THE BOTTOM INTO THE
093100*    RULE ENGINE ON THE FIRST OBSERVATION LOADED
093200     IF PATIENT-NOT-ON-FILE
093300         PERFORM 255-INSERT-NEW-PATIENT THRU 255-EXIT.
093400 250-EXIT.
093500     EXIT.
093600
093700*    EMPTY FOR THE SAME REASON AS 232/234 ABOVE - THE VARYING
093800*    CLAUSE ON THE CALLING PERFORM DOES THE WALK, THIS PARAGRAPH
093900*    JUST MARKS WHERE THAT WALK LANDS ON EACH PASS.
094000 252-FIND-PATIENT-SLOT.
094100     CONTINUE.
094200 252-EXIT.
094300     EXIT.
094400
094500 255-INSERT-NEW-PATIENT.
094600*    SHIFT EVERY ENTRY FROM FIND-SUB ON DOWN ONE ROW TO OPEN
094700*    UP THE INSERTION POINT, THEN DROP THE NEW PATIENT IN
094800     ADD +1 TO VTL-PAT-COUNT.
094900*    THE VARYING RUNS BACKWARD FROM THE NEW END OF THE TABLE
095000*    DOWN TO FIND-SUB SO EACH ROW IS COPIED BEFORE IT IS
095100*    OVERWRITTEN - A FORWARD WALK WOULD CLOBBER ROW N BEFORE
095200*    ROW N-1 GOT COPIED INTO IT.
095300     IF VTL-PAT-COUNT > 1
095400         PERFORM 256-SHIFT-PATIENT-ROWS THRU 256-EXIT
095500                 VARYING SHIFT-SUB FROM VTL-PAT-COUNT BY -1
095600                 UNTIL SHIFT-SUB <= FIND-SUB.
095700     MOVE VTL-PATIENT-ID TO VTL-PAT-ID (FIND-SUB).
095800     MOVE 1              TO VTL-PAT-RECORD-COUNT (FIND-SUB).
095900 255-EXIT.
096000     EXIT.
096100
096200*    MOVES THE WHOLE VTL-PAT-ENTRY GROUP IN ONE SHOT - ID AND
096300*    RECORD-COUNT TOGETHER - SO A NEW ROW NEVER SPLITS A
096400*    PATIENT'S COUNT FROM ITS OWN ID DURING THE SHIFT.
096500 256-SHIFT-PATIENT-ROWS.
096600     MOVE VTL-PAT-ENTRY (SHIFT-SUB - 1) TO
096700          VTL-PAT-ENTRY (SHIFT-SUB).
096800 256-EXIT.
096900     EXIT.
097000
097100 300-RUN-RULE-ENGINE.
097200*    THIS IS THE ONLY PLACE IN THE PROGRAM THAT KICKS OFF THE
097300*    CLINICAL EVALUATION PASS - IT RUNS EXACTLY ONCE, AFTER
097400*    900-READ-OBSERVATIONS HAS HIT END OF FILE, NEVER INTERLEAVED
097500*    WITH THE LOAD.  SEE THE REMARKS PARAGRAPH ON LOAD-THEN-
097600*    EVALUATE IF THAT ORDERING EVER LOOKS SUSPICIOUS TO YOU.
097700     MOVE "300-RUN-RULE-ENGINE" TO PARA-NAME.
097800*    THE VARYING CLAUSE BELOW ALREADY SKIPS THE LOOP BODY WHEN
097900*    VTL-PAT-COUNT IS ZERO - NO NEED TO GO TO 300-EXIT AROUND IT,
098000*    AND DOING SO USED TO SKIP THE CONTROL-TOTAL TRAILER TOO.
098100     PERFORM 310-EVAL-PATIENT THRU 310-EXIT
098200             VARYING PAT-SUB FROM 1 BY 1
098300             UNTIL PAT-SUB > VTL-PAT-COUNT.
098400     PERFORM 400-WRITE-CONTROL-TOTALS THRU 400-EXIT.
098500 300-EXIT.
098600     EXIT.
098700
098800 320-FORMAT-VALUE.
098900*    EDITS VTL-OBS-VALUE (OBS-SUB) DOWN TO "NNN.NN" TEXT FOR
099000*    THE CONDITION MESSAGE - A BARE MOVE OF THE ZONED FIELD
099100*    INTO THE MESSAGE WOULD PRINT THE RAW DIGITS, NOT A NUMBER
099200     MOVE VTL-OBS-VALUE (OBS-SUB) TO WS-VALUE-EDIT.
099300*    WS-VALUE-EDIT-ALT IS THE FLAT 10-BYTE ALIAS OVER THE ZZZZ
099400*    ZZ9.99 EDIT PICTURE - ROUTING THE EDITED TEXT THROUGH THE
099500*    SAME 230-TRIM-FIELD LOGIC EVERY OTHER FIELD USES STRIPS THE
099600*    LEADING ZERO-SUPPRESSION SPACES WITHOUT A SEPARATE ROUTINE.
099700     MOVE SPACES TO WS-TRIM-SCRATCH.
099800     MOVE WS-VALUE-EDIT-ALT TO WS-TRIM-SCRATCH (1:10).
099900     PERFORM 230-TRIM-FIELD THRU 230-EXIT.
100000     MOVE SPACES TO WS-FORMATTED-VALUE.
100100     MOVE WS-TRIM-SCRATCH (WS-TRIM-FWD:WS-TRIM-LEN)
100200          TO WS-FORMATTED-VALUE.
100300     MOVE WS-TRIM-LEN TO WS-FMT-LEN.
100400 320-EXIT.
100500     EXIT.
100600
100700*    ONE CALL PER ROW OF VTL-PATIENT-TABLE, DRIVEN BY THE VARYING
100800*    CLAUSE BACK IN 300-RUN-RULE-ENGINE.  WS-RULE-HIT-COUNTERS IS
100900*    RESET HERE, NOT IN 000-HOUSEKEEPING, BECAUSE IT TRACKS HOW
101000*    MANY TIMES EACH RULE FIRED FOR *THIS* PATIENT ACROSS THE
101100*    WHOLE NIGHT'S OBSERVATIONS - NEEDS TO START AT ZERO FOR EVERY
101200*    PATIENT OR THE REPEAT-COUNT ON THE ALERT LINE WOULD CARRY
101300*    OVER FROM THE PATIENT BEFORE.
101400 310-EVAL-PATIENT.
101500     MOVE "310-EVAL-PATIENT" TO PARA-NAME.
101600     ADD +1 TO VTL-PATIENTS-EVALUATED.
101700     INITIALIZE WS-RULE-HIT-COUNTERS.
101800
101900*    A PATIENT WHO NEVER HAD A SINGLE GOOD OBSERVATION ALL NIGHT
102000*    STILL GETS A LINE ON THE ALERT REPORT - SILENCE FROM A BED-
102100*    SIDE MONITOR IS ITSELF SOMETHING THE FLOOR NEEDS TO SEE, SO
102200*    THIS SKIPS ALL FOUR THRESHOLD PASSES AND EMITS "NO DATA"
102300*    DIRECTLY RATHER THAN LETTING THEM RUN AND FIND NOTHING.
102400     IF VTL-PAT-RECORD-COUNT (PAT-SUB) = 0
102500         ADD +1 TO VTL-PATIENTS-NO-DATA
102600         MOVE "ND" TO WS-CURRENT-RULE-SW
102700         MOVE "No Data" TO VTL-ALERT-CONDITION
102800         ACCEPT VTL-ALERT-TIMESTAMP FROM TIME
102900         MOVE VTL-PAT-ID (PAT-SUB) TO VTL-ALERT-PATIENT-ID
103000         PERFORM 370-WRITE-ALERT-LINE THRU 370-EXIT
103100         GO TO 310-EXIT.
103200
103300*    FOUR INDEPENDENT PASSES OVER THE SAME OBSERVATION TABLE, ONE
103400*    PER VITAL SIGN - EACH PASS OWNS ITS OWN VARYING LOOP RATHER
103500*    THAN SHARING ONE LOOP THAT SWITCHES ON RECORD TYPE, SINCE
103600*    EACH VITAL SIGN HAS ITS OWN HIGH/LOW THRESHOLDS AND ITS OWN
103700*    MESSAGE TEXT.
103800     PERFORM 330-HEART-RATE-PASS      THRU 330-EXIT.
103900     PERFORM 340-BLOOD-PRESSURE-PASS  THRU 340-EXIT.
104000     PERFORM 350-TEMPERATURE-PASS     THRU 350-EXIT.
104100     PERFORM 360-SATURATION-PASS      THRU 360-EXIT.
104200 310-EXIT.
104300     EXIT.
104400
104500*    NORMAL RANGE IS 60-100 BPM - ANYTHING OUTSIDE IT FIRES
104600*    332-CHECK-HEART-RATE'S BRADYCARDIA OR TACHYCARDIA MESSAGE.
104700 330-HEART-RATE-PASS.
104800     MOVE "330-HEART-RATE-PASS" TO PARA-NAME.
104900*    VTL-OBS-COUNT = 0 MEANS NOTHING WAS EVER LOADED INTO
105000*    VTL-OBS-TABLE FOR THE WHOLE RUN, NOT JUST THIS PATIENT - THE
105100*    GUARD IS CHEAP INSURANCE AGAINST THE VARYING LOOP WALKING A
105200*    TABLE WITH NOTHING IN IT.
105300     IF VTL-OBS-COUNT = 0
105400         GO TO 330-EXIT.
105500     PERFORM 332-CHECK-HEART-RATE THRU 332-EXIT
105600             VARYING OBS-SUB FROM 1 BY 1
105700             UNTIL OBS-SUB > VTL-OBS-COUNT.
105800 330-EXIT.
105900     EXIT.
106000
106100*    SKIPS ANY ROW IN VTL-OBS-TABLE THAT BELONGS TO A DIFFERENT
106200*    PATIENT OR IS NOT A HEARTRATE READING - ONE PASS OF THIS
106300*    PARAGRAPH OVER THE WHOLE OBSERVATION TABLE PER PATIENT IS
106400*    WASTEFUL ON A BIG TABLE BUT THE TABLE TOPS OUT AT A FEW
106500*    HUNDRED ROWS A NIGHT, SO IT HAS NEVER BEEN WORTH INDEXING BY
106600*    PATIENT INSTEAD.
106700 332-CHECK-HEART-RATE.
106800*    VARYING OBS-SUB IN 330-HEART-RATE-PASS WALKS EVERY ROW IN
106900*    VTL-OBS-TABLE, NOT JUST THIS PATIENT'S - THE PATIENT-ID
107000*    COMPARE BELOW IS WHAT SKIPS OVER EVERYONE ELSE'S READINGS,
107100*    AND THE RECORD-TYPE COMPARE SKIPS OVER THIS PATIENT'S OTHER
107200*    THREE VITAL SIGNS.
107300     IF VTL-OBS-PATIENT-ID (OBS-SUB) NOT = VTL-PAT-ID (PAT-SUB)
107400     OR VTL-OBS-TYPE (OBS-SUB) NOT = "HeartRate"
107500         GO TO 332-EXIT.
107600
107700*    RESEARCH DESK GETS A LOOK AT EVERY MATCHING READING BEFORE
107800*    THE CLINICAL RANGE TEST RUNS - THEIR THRESHOLDS ARE WIDER
107900*    THAN OURS AND TRACE ONLY, SEE THE 11/02/91 LOG ENTRY.
108000     PERFORM 380-RESEARCH-DESK-CHECK THRU 380-EXIT.
108100
108200*    WS-CURRENT-RULE-SW IS A TWO-CHAR CODE, "H" FOR HEART RATE
108300*    PLUS "L" OR "H" FOR LOW/HIGH - 400-WRITE-CONTROL-TOTALS
108400*    BUCKETS ON THIS SAME CODE LATER, SO KEEP THEM IN STEP IF
108500*    THE CODE LETTERS EVER CHANGE.
108600     IF VTL-OBS-VALUE (OBS-SUB) < 60.00
108700         PERFORM 320-FORMAT-VALUE THRU 320-EXIT
108800         MOVE "HL" TO WS-CURRENT-RULE-SW
108900         STRING "Bradycardia: Heart rate " DELIMITED BY SIZE
109000                WS-FORMATTED-VALUE (1:WS-FMT-LEN)
109100                                   DELIMITED BY SIZE
109200                " bpm" DELIMITED BY SIZE
109300             INTO VTL-ALERT-CONDITION
109400         PERFORM 390-EMIT-PASS-ALERT THRU 390-EXIT
109500     ELSE
109600     IF VTL-OBS-VALUE (OBS-SUB) > 100.00
109700         PERFORM 320-FORMAT-VALUE THRU 320-EXIT
109800         MOVE "HH" TO WS-CURRENT-RULE-SW
109900         STRING "Tachycardia: Heart rate " DELIMITED BY SIZE
110000                WS-FORMATTED-VALUE (1:WS-FMT-LEN)
110100                                   DELIMITED BY SIZE
110200                " bpm" DELIMITED BY SIZE
110300             INTO VTL-ALERT-CONDITION
110400         PERFORM 390-EMIT-PASS-ALERT THRU 390-EXIT.
110500 332-EXIT.
110600     EXIT.
110700
110800*    NORMAL SYSTOLIC RANGE IS 90-140 MMHG - HIGH FIRES HYPER-
110900*    TENSION, LOW FIRES HYPOTENSION, BOTH OUT OF 342-CHECK-
111000*    BLOOD-PRESSURE BELOW.
111100 340-BLOOD-PRESSURE-PASS.
111200     MOVE "340-BP-PASS" TO PARA-NAME.
111300*    SAME EMPTY-TABLE GUARD AS 330-HEART-RATE-PASS ABOVE - WITH
111400*    NOTHING IN VTL-OBS-TABLE THERE IS NOTHING FOR THE VARYING
111500*    LOOP BELOW TO WALK.
111600     IF VTL-OBS-COUNT = 0
111700         GO TO 340-EXIT.
111800     PERFORM 342-CHECK-BLOOD-PRESSURE THRU 342-EXIT
111900             VARYING OBS-SUB FROM 1 BY 1
112000             UNTIL OBS-SUB > VTL-OBS-COUNT.
112100 340-EXIT.
112200     EXIT.
112300
112400*    SAME SHAPE AS 332-CHECK-HEART-RATE ABOVE, JUST KEYED ON THE
112500*    "SYSTOLICBP" RECORD TYPE - THIS SHOP DOES NOT TRACK DIASTOLIC
112600*    READINGS AT ALL, PER SPEC, SO THERE IS NO COMPANION RULE
112700*    WAITING TO BE ADDED HERE LATER.
112800 342-CHECK-BLOOD-PRESSURE.
112900*    SAME TWO-PART MATCH AS 332-CHECK-HEART-RATE - PATIENT-ID
113000*    FIRST, THEN RECORD-TYPE, SO ONLY THIS PATIENT'S SYSTOLICBP
113100*    ROWS FALL THROUGH TO THE RANGE TEST BELOW.
113200     IF VTL-OBS-PATIENT-ID (OBS-SUB) NOT = VTL-PAT-ID (PAT-SUB)
113300     OR VTL-OBS-TYPE (OBS-SUB) NOT = "SystolicBP"
113400         GO TO 342-EXIT.
113500
113600*    "B" FOR BLOOD PRESSURE IS WHAT 380-RESEARCH-DESK-CHECK'S
113700*    STRAT-TYPE-SW USES TO PICK THE RIGHT THRESHOLD PAIR OVER IN
113800*    VTLSTRAT - SEE THAT PARAGRAPH FOR THE THREE-WAY EVALUATE.
113900     PERFORM 380-RESEARCH-DESK-CHECK THRU 380-EXIT.
114000
114100*    140/90 ARE THE HOUSE SYSTOLIC HYPERTENSION/HYPOTENSION LINES
114200*    USED FOR THE ACTUAL ALERT REPORT - THE RESEARCH DESK CHECK
114300*    JUST ABOVE USES ITS OWN SEPARATE THRESHOLDS, TRACE ONLY.
114400     IF VTL-OBS-VALUE (OBS-SUB) > 140.00
114500*    "BH"/"BL" ARE THIS PARAGRAPH'S OWN TWO-CHAR RULE CODES -
114600*    SEE THE NOTE IN 332-CHECK-HEART-RATE ON WHAT THE SWITCH
114700*    IS FOR. ONLY SYSTOLIC IS TESTED - VTL-OBS-TYPE "SystolicBP"
114800*    IS THE ONLY BLOOD-PRESSURE READING THIS FEED CARRIES.
114900         PERFORM 320-FORMAT-VALUE THRU 320-EXIT
115000         MOVE "BH" TO WS-CURRENT-RULE-SW
115100         STRING "Hypertension: Systolic BP " DELIMITED BY SIZE
115200                WS-FORMATTED-VALUE (1:WS-FMT-LEN)
115300                                   DELIMITED BY SIZE
115400                " mmHg" DELIMITED BY SIZE
115500             INTO VTL-ALERT-CONDITION
115600         PERFORM 390-EMIT-PASS-ALERT THRU 390-EXIT
115700     ELSE
115800     IF VTL-OBS-VALUE (OBS-SUB) < 90.00
115900         PERFORM 320-FORMAT-VALUE THRU 320-EXIT
116000         MOVE "BL" TO WS-CURRENT-RULE-SW
116100         STRING "Hypotension: Systolic BP " DELIMITED BY SIZE
116200                WS-FORMATTED-VALUE (1:WS-FMT-LEN)
116300                                   DELIMITED BY SIZE
116400                " mmHg" DELIMITED BY SIZE
116500             INTO VTL-ALERT-CONDITION
116600         PERFORM 390-EMIT-PASS-ALERT THRU 390-EXIT.
116700 342-EXIT.
116800     EXIT.
116900
117000*    NORMAL RANGE IS 95.0-100.4 DEGREES F - HIGH FIRES FEVER,
117100*    LOW FIRES HYPOTHERMIA, BOTH OUT OF 352-CHECK-TEMPERATURE.
117200 350-TEMPERATURE-PASS.
117300     MOVE "350-TEMPERATURE-PASS" TO PARA-NAME.
117400*    THIRD OF THE FOUR VITAL-SIGN PASSES - SAME SHAPE AS 330 AND
117500*    340 ABOVE, JUST DRIVING 352-CHECK-TEMPERATURE INSTEAD.
117600     IF VTL-OBS-COUNT = 0
117700         GO TO 350-EXIT.
117800     PERFORM 352-CHECK-TEMPERATURE THRU 352-EXIT
117900             VARYING OBS-SUB FROM 1 BY 1
118000             UNTIL OBS-SUB > VTL-OBS-COUNT.
118100 350-EXIT.
118200     EXIT.
118300
118400*    TEMPERATURE HAS NO RESEARCH-DESK EXEMPTION CHECK - ONLY
118500*    HEART RATE, BP AND SATURATION ARE ON THE RESEARCH DESK'S
118600*    WATCH LIST (SEE THE 11/02/91 LOG ENTRY), SO THIS PASS GOES
118700*    STRAIGHT FROM THE TYPE MATCH TO THE RANGE TEST.
118800 352-CHECK-TEMPERATURE.
118900*    MATCH LOGIC IS IDENTICAL TO THE OTHER THREE CHECK PARAGRAPHS
119000*    - PATIENT-ID AND RECORD-TYPE BOTH HAVE TO AGREE BEFORE THE
119100*    RANGE TEST BELOW EVER LOOKS AT VTL-OBS-VALUE.
119200     IF VTL-OBS-PATIENT-ID (OBS-SUB) NOT = VTL-PAT-ID (PAT-SUB)
119300     OR VTL-OBS-TYPE (OBS-SUB) NOT = "Temperature"
119400         GO TO 352-EXIT.
119500
119600*    NO RESEARCH DESK CALL HERE - TEMPERATURE IS NOT ON THEIR
119700*    WATCH LIST, GO STRAIGHT TO THE RANGE TEST.
119800*    100.4 AND 95.0 ARE STANDARD ORAL-TEMPERATURE FEVER/HYPO-
119900*    THERMIA LINES IN DEGREES FAHRENHEIT - THE FEED NEVER CARRIES
120000*    CELSIUS, SO NO CONVERSION IS DONE ANYWHERE IN THIS PROGRAM.
120100     IF VTL-OBS-VALUE (OBS-SUB) > 100.4
120200         PERFORM 320-FORMAT-VALUE THRU 320-EXIT
120300         MOVE "TH" TO WS-CURRENT-RULE-SW
120400         STRING "Fever: Temperature " DELIMITED BY SIZE
120500                WS-FORMATTED-VALUE (1:WS-FMT-LEN)
120600                                   DELIMITED BY SIZE
120700                " F" DELIMITED BY SIZE
120800             INTO VTL-ALERT-CONDITION
120900         PERFORM 390-EMIT-PASS-ALERT THRU 390-EXIT
121000     ELSE
121100     IF VTL-OBS-VALUE (OBS-SUB) < 95.0
121200         PERFORM 320-FORMAT-VALUE THRU 320-EXIT
121300         MOVE "TL" TO WS-CURRENT-RULE-SW
121400         STRING "Hypothermia: Temperature " DELIMITED BY SIZE
121500                WS-FORMATTED-VALUE (1:WS-FMT-LEN)
121600                                   DELIMITED BY SIZE
121700                " F" DELIMITED BY SIZE
121800             INTO VTL-ALERT-CONDITION
121900         PERFORM 390-EMIT-PASS-ALERT THRU 390-EXIT.
122000 352-EXIT.
122100     EXIT.
122200
122300*    FLOOR MINIMUM IS 95 PERCENT - ONLY A LOW READING MATTERS
122400*    HERE, FIRED OUT OF 362-CHECK-SATURATION.
122500 360-SATURATION-PASS.
122600     MOVE "360-SATURATION-PASS" TO PARA-NAME.
122700*    LAST OF THE FOUR VITAL-SIGN PASSES - SAME SHAPE AS THE OTHER
122800*    THREE, DRIVING 362-CHECK-SATURATION OVER THE SAME TABLE.
122900     IF VTL-OBS-COUNT = 0
123000         GO TO 360-EXIT.
123100     PERFORM 362-CHECK-SATURATION THRU 362-EXIT
123200             VARYING OBS-SUB FROM 1 BY 1
123300             UNTIL OBS-SUB > VTL-OBS-COUNT.
123400 360-EXIT.
123500     EXIT.
123600
123700*    SATURATION HAS NO HIGH-SIDE ALERT - THE SPEC ONLY FLAGS LOW
123800*    OXYGEN, THERE IS NO SUCH THING AS TOO MUCH BLOOD OXYGEN FOR
123900*    THIS RULE SET, SO THE RANGE TEST BELOW IS A SINGLE IF, NOT
124000*    AN IF/ELSE LIKE THE OTHER THREE VITAL-SIGN PASSES.
124100 362-CHECK-SATURATION.
124200*    LAST OF THE FOUR CHECK PARAGRAPHS - SAME PATIENT-ID/RECORD-
124300*    TYPE GUARD AS 332/342/352 ABOVE, KEYED HERE ON THE
124400*    "BLOODSATURATION" RECORD TYPE STRING.
124500     IF VTL-OBS-PATIENT-ID (OBS-SUB) NOT = VTL-PAT-ID (PAT-SUB)
124600     OR VTL-OBS-TYPE (OBS-SUB) NOT = "BloodSaturation"
124700         GO TO 362-EXIT.
124800
124900*    "O" FOR OXYGEN IN STRAT-TYPE-SW, NOT "S" - "S" WAS ALREADY
125000*    TAKEN BY SYSTOLICBP WHEN THIS CALL WAS ADDED, SEE 380 BELOW.
125100     PERFORM 380-RESEARCH-DESK-CHECK THRU 380-EXIT.
125200
125300*    95.00 PERCENT IS THE ONLY THRESHOLD ON THIS VITAL SIGN -
125400*    THERE IS NO "SH" HIGH-OXYGEN RULE CODE ANYWHERE IN THIS
125500*    PROGRAM, ON PURPOSE, SEE THE NOTE JUST BELOW 362-EXIT.
125600     IF VTL-OBS-VALUE (OBS-SUB) < 95.00
125700         PERFORM 320-FORMAT-VALUE THRU 320-EXIT
125800         MOVE "SL" TO WS-CURRENT-RULE-SW
125900         STRING "Low Blood Oxygen: Saturation " DELIMITED BY SIZE
126000                WS-FORMATTED-VALUE (1:WS-FMT-LEN)
126100                                   DELIMITED BY SIZE
126200                "%" DELIMITED BY SIZE
126300             INTO VTL-ALERT-CONDITION
126400         PERFORM 390-EMIT-PASS-ALERT THRU 390-EXIT.
126500*    NO "TOO MUCH OXYGEN" ALERT EXISTS ON THIS VITAL SIGN - A
126600*    HIGH SATURATION READING IS GOOD NEWS, NOT A CONDITION, SO
126700*    THERE IS NO ELSE-IF BRANCH ABOVE AND NO "SH" RULE CODE.
126800 362-EXIT.
126900     EXIT.
127000
127100 370-WRITE-ALERT-LINE.
127200*    DECORATES THE CONDITION TEXT VIA VTLANNOT, THEN WRITES
127300*    THE REPORT LINE AND BUMPS THE RIGHT CONTROL-TOTAL COUNTER
127400*    ANNOT-BASE-TEXT IS CLEARED FIRST SO A SHORT CONDITION NAME
127500*    FROM A PRIOR CALL CANNOT LEAVE TRAILING GARBAGE BEHIND IN
127600*    THE LINKAGE RECORD - VTLANNOT TRIMS ON RETURN, NOT ON ENTRY.
127700     MOVE SPACES TO ANNOT-BASE-TEXT.
127800     MOVE VTL-ALERT-CONDITION TO ANNOT-BASE-TEXT.
127900
128000*    RULE-SAT-LOW IS GROUPED WITH THE THREE "HIGH" CONDITIONS
128100*    HERE ON PURPOSE - LOW OXYGEN IS THE DANGEROUS DIRECTION FOR
128200*    SATURATION, SO IT GETS THE SAME "HIGH"-PRIORITY DECORATION
128300*    TEXT AS A TRUE HIGH READING ON THE OTHER THREE VITAL SIGNS.
128400     EVALUATE TRUE
128500         WHEN RULE-HR-HIGH
128600         WHEN RULE-BP-HIGH
128700         WHEN RULE-TEMP-HIGH
128800         WHEN RULE-SAT-LOW
128900             MOVE "Y"    TO ANNOT-PRIORITY-SW
129000             MOVE "HIGH" TO ANNOT-PRIORITY-TEXT
129100         WHEN RULE-HR-LOW
129200         WHEN RULE-BP-LOW
129300         WHEN RULE-TEMP-LOW
129400             MOVE "Y"   TO ANNOT-PRIORITY-SW
129500             MOVE "LOW" TO ANNOT-PRIORITY-TEXT
129600         WHEN OTHER
129700             MOVE "N" TO ANNOT-PRIORITY-SW
129800             MOVE SPACES TO ANNOT-PRIORITY-TEXT
129900     END-EVALUATE.
130000*    SECOND EVALUATE PICKS OFF THE RUNNING HIT COUNT FOR
130100*    WHICHEVER RULE JUST FIRED - VTLANNOT USES THIS TO DECIDE
130200*    WHETHER TO APPEND A "(REPEATED Nx)" SUFFIX TO THE CONDITION
130300*    TEXT.  "NO DATA" FALLS INTO WHEN OTHER SINCE IT HAS NO
130400*    COUNTER OF ITS OWN.
130500     EVALUATE TRUE
130600         WHEN RULE-HR-LOW
130700             MOVE WS-HIT-HR-LOW TO ANNOT-REPEAT-COUNT
130800         WHEN RULE-HR-HIGH
130900             MOVE WS-HIT-HR-HIGH TO ANNOT-REPEAT-COUNT
131000         WHEN RULE-BP-HIGH
131100             MOVE WS-HIT-BP-HIGH TO ANNOT-REPEAT-COUNT
131200         WHEN RULE-BP-LOW
131300             MOVE WS-HIT-BP-LOW TO ANNOT-REPEAT-COUNT
131400         WHEN RULE-TEMP-HIGH
131500             MOVE WS-HIT-TEMP-HIGH TO ANNOT-REPEAT-COUNT
131600         WHEN RULE-TEMP-LOW
131700             MOVE WS-HIT-TEMP-LOW TO ANNOT-REPEAT-COUNT
131800         WHEN RULE-SAT-LOW
131900             MOVE WS-HIT-SAT-LOW TO ANNOT-REPEAT-COUNT
132000         WHEN OTHER
132100             MOVE ZERO TO ANNOT-REPEAT-COUNT
132200     END-EVALUATE.
132300*    WS-HIT-* ARE BUMPED OVER IN 390-EMIT-PASS-ALERT BEFORE THIS
132400*    PARAGRAPH IS EVER PERFORMED, SO THE COUNT MOVED ABOVE ALREADY
132500*    INCLUDES THE ALERT BEING WRITTEN RIGHT NOW, NOT JUST PRIOR
132600*    ONES.
132700     IF ANNOT-REPEAT-COUNT = 1
132800         MOVE ZERO TO ANNOT-REPEAT-COUNT.
132900*    A REPEAT COUNT OF EXACTLY ONE IS NOT A REPEAT AT ALL - IT IS
133000*    RESET TO ZERO SO VTLANNOT'S "(REPEATED Nx)" SUFFIX ONLY
133100*    SHOWS UP WHEN THE SAME RULE ACTUALLY FIRED MORE THAN ONCE.
133200
133300     CALL "VTLANNOT" USING VTL-ANNOT-PASS-REC.
133400
133500*    ANNOT-OUT-TEXT COMES BACK BLANK-PADDED TO 118 BYTES -
133600*    TRIM IT BEFORE STRINGING OR THE ALERT LINE RUNS TO SPACES
133700     MOVE ANNOT-OUT-TEXT TO WS-COND-SCRATCH.
133800     PERFORM 375-TRIM-CONDITION THRU 375-EXIT.
133900
134000*    VTL-ALERT-PATIENT-ID AND VTL-ALERT-TIMESTAMP WERE MOVED IN
134100*    BY THE CALLER (390-EMIT-PASS-ALERT) BEFORE THIS PARAGRAPH
134200*    WAS PERFORMED - THIS PARAGRAPH ONLY OWNS THE CONDITION TEXT
134300*    AND THE FINAL STRING-TOGETHER OF ALL THREE FIELDS.
134400*    VTL-ALERT-TEXT IS 160 BYTES (SEE THE 07/09/03 LOG ENTRY) -
134500*    WIDE ENOUGH FOR THE LONGEST DECORATED CONDITION TEXT PLUS
134600*    THE "ALERT: Patient ID: ... Condition: ... Timestamp: ..."
134700*    WRAPPER TEXT AROUND IT WITHOUT ANY TRUNCATION ON OVERFLOW.
134800     MOVE SPACES TO VTL-ALERT-TEXT.
134900     STRING "ALERT: Patient ID: " DELIMITED BY SIZE
135000            VTL-ALERT-PATIENT-ID  DELIMITED BY SIZE
135100            ", Condition: "       DELIMITED BY SIZE
135200            WS-COND-SCRATCH (WS-COND-FWD:WS-COND-LEN)
135300                                  DELIMITED BY SIZE
135400            ", Timestamp: "       DELIMITED BY SIZE
135500            VTL-ALERT-TIMESTAMP   DELIMITED BY SIZE
135600         INTO VTL-ALERT-TEXT.
135700     MOVE SPACES TO ALERT-RPT-REC.
135800     MOVE VTL-ALERT-LINE TO ALERT-RPT-REC.
135900     WRITE ALERT-RPT-REC.
136000*    VTL-COUNT-GRAND-TOTAL IS BUMPED HERE, NOT IN THE CALLER,
136100*    SO IT CAN NEVER DRIFT OUT OF STEP WITH THE LINES ACTUALLY
136200*    WRITTEN TO ALERT-RPT - ONE WRITE ABOVE, ONE ADD BELOW.
136300     ADD +1 TO VTL-COUNT-GRAND-TOTAL.
136400
136500*    THIS EVALUATE IS THE ONLY PLACE THE PER-RULE CONTROL-TOTAL
136600*    COUNTERS GET BUMPED - IT RUNS AFTER THE LINE IS ALREADY
136700*    WRITTEN, SO A FIRED RULE ALWAYS SHOWS UP ON ALERT-RPT BEFORE
136800*    IT SHOWS UP IN THE GRAND-TOTAL LINE 400 PRINTS LATER.
136900     EVALUATE TRUE
137000         WHEN RULE-HR-LOW    ADD +1 TO VTL-COUNT-HR-LOW
137100         WHEN RULE-HR-HIGH   ADD +1 TO VTL-COUNT-HR-HIGH
137200         WHEN RULE-BP-HIGH   ADD +1 TO VTL-COUNT-BP-HIGH
137300         WHEN RULE-BP-LOW    ADD +1 TO VTL-COUNT-BP-LOW
137400         WHEN RULE-TEMP-HIGH ADD +1 TO VTL-COUNT-TEMP-HIGH
137500         WHEN RULE-TEMP-LOW  ADD +1 TO VTL-COUNT-TEMP-LOW
137600         WHEN RULE-SAT-LOW   ADD +1 TO VTL-COUNT-SAT-LOW
137700         WHEN RULE-NO-DATA   ADD +1 TO VTL-COUNT-NO-DATA
137800     END-EVALUATE.
137900 370-EXIT.
138000     EXIT.
138100
138200 375-TRIM-CONDITION.
138300*    LEFT AND RIGHT TRIM OF THE 118-BYTE DECORATED CONDITION
138400*    TEXT COMING BACK FROM VTLANNOT - SAME SCAN IDIOM AS
138500*    230-TRIM-FIELD, JUST SIZED FOR THE WIDER FIELD
138600     PERFORM 377-SCAN-COND-FWD THRU 377-EXIT
138700             VARYING WS-COND-FWD FROM 1 BY 1
138800             UNTIL WS-COND-FWD > 118
138900             OR WS-COND-SCRATCH(WS-COND-FWD:1) NOT = SPACE.
139000     PERFORM 378-SCAN-COND-BACK THRU 378-EXIT
139100             VARYING WS-COND-BACK FROM 118 BY -1
139200             UNTIL WS-COND-BACK < 1
139300             OR WS-COND-SCRATCH(WS-COND-BACK:1) NOT = SPACE.
139400*    AN ALL-BLANK WS-COND-SCRATCH DRIVES WS-COND-FWD PAST 118
139500*    BEFORE WS-COND-BACK EVER STOPS FALLING - THE GUARD BELOW
139600*    CATCHES THAT CASE THE SAME WAY 230-TRIM-FIELD DOES.
139700     IF WS-COND-FWD > WS-COND-BACK OR WS-COND-FWD > 118
139800         MOVE ZERO TO WS-COND-LEN
139900     ELSE
140000         COMPUTE WS-COND-LEN =
140100                 WS-COND-BACK - WS-COND-FWD + 1.
140200 375-EXIT.
140300     EXIT.
140400
140500*    EMPTY BODY PARAGRAPHS, SAME REASON AS 232/234/252 ABOVE -
140600*    THE VARYING CLAUSES ON THE CALLING PERFORMS DO THE ACTUAL
140700*    FORWARD AND BACKWARD SCANS OVER WS-COND-SCRATCH.
140800 377-SCAN-COND-FWD.
140900     CONTINUE.
141000 377-EXIT.
141100     EXIT.
141200
141300 378-SCAN-COND-BACK.
141400     CONTINUE.
141500 378-EXIT.
141600     EXIT.
141700
141800 380-RESEARCH-DESK-CHECK.
141900*    NURSING RESEARCH DESK THRESHOLDS - TRACE ONLY, THESE
142000*    NUMBERS DO NOT FEED THE ALERT REPORT OR CONTROL TOTALS
142100     EVALUATE TRUE
142200         WHEN VTL-OBS-TYPE (OBS-SUB) = "SystolicBP"
142300             MOVE "B" TO STRAT-TYPE-SW
142400         WHEN VTL-OBS-TYPE (OBS-SUB) = "HeartRate"
142500             MOVE "H" TO STRAT-TYPE-SW
142600         WHEN VTL-OBS-TYPE (OBS-SUB) = "BloodSaturation"
142700             MOVE "O" TO STRAT-TYPE-SW
142800         WHEN OTHER
142900             GO TO 380-EXIT
143000     END-EVALUATE.
143100     MOVE VTL-OBS-VALUE (OBS-SUB) TO STRAT-MEASURE-VALUE.
143200*    STRAT-RESULT-SW IS RESET TO "N" BEFORE EVERY CALL SINCE
143300*    VTLSTRAT ONLY SETS IT TO "Y" ON A HIT - IT NEVER EXPLICITLY
143400*    SETS "N" ITSELF, SO A STALE "Y" FROM THE PRIOR CALL WOULD
143500*    OTHERWISE SURVIVE A MISS.
143600     MOVE "N" TO STRAT-RESULT-SW.
143700     CALL "VTLSTRAT" USING VTL-STRAT-PASS-REC, RETURN-CD-STRAT.
143800     IF STRAT-RESULT-SW = "Y"
143900         DISPLAY "RESEARCH DESK THRESHOLD HIT - PATIENT "
144000                 VTL-PAT-ID (PAT-SUB) " TYPE "
144100                 VTL-OBS-TYPE (OBS-SUB).
144200 380-EXIT.
144300     EXIT.
144400
144500*    COMMON TAIL FOR EVERY RULE THAT JUST DECIDED TO FIRE - BUMPS
144600*    THE PER-PATIENT HIT COUNTER 370 NEEDS FOR THE REPEAT-COUNT
144700*    ANNOTATION, STAMPS THE PATIENT-ID/TIMESTAMP ONTO THE ALERT
144800*    RECORD, THEN HANDS OFF TO 370-WRITE-ALERT-LINE.  CALLED FROM
144900*    FOUR DIFFERENT CHECK PARAGRAPHS SO IT LIVES ON ITS OWN
145000*    RATHER THAN BEING COPIED INTO EACH ONE.
145100 390-EMIT-PASS-ALERT.
145200*    WS-RULE-HIT-COUNTERS TRACKS THIS PATIENT ONLY - IT WAS
145300*    ZEROED AT THE TOP OF 310-EVAL-PATIENT AND IS WHAT 370-
145400*    WRITE-ALERT-LINE READS BACK LATER TO DECIDE WHETHER TO
145500*    APPEND A "(REPEATED Nx)" SUFFIX TO THE CONDITION TEXT.
145600     EVALUATE TRUE
145700         WHEN RULE-HR-LOW    ADD +1 TO WS-HIT-HR-LOW
145800         WHEN RULE-HR-HIGH   ADD +1 TO WS-HIT-HR-HIGH
145900         WHEN RULE-BP-HIGH   ADD +1 TO WS-HIT-BP-HIGH
146000         WHEN RULE-BP-LOW    ADD +1 TO WS-HIT-BP-LOW
146100         WHEN RULE-TEMP-HIGH ADD +1 TO WS-HIT-TEMP-HIGH
146200         WHEN RULE-TEMP-LOW  ADD +1 TO WS-HIT-TEMP-LOW
146300         WHEN RULE-SAT-LOW   ADD +1 TO WS-HIT-SAT-LOW
146400     END-EVALUATE.
146500     MOVE VTL-PAT-ID (PAT-SUB)     TO VTL-ALERT-PATIENT-ID.
146600     MOVE VTL-OBS-TIME (OBS-SUB)   TO VTL-ALERT-TIMESTAMP.
146700*    VTL-ALERT-TIMESTAMP GETS THE OBSERVATION'S OWN TIME HERE,
146800*    NOT ACCEPT ... FROM TIME LIKE THE "NO DATA" PATH USES -
146900*    THE ALERT IS BEING REPORTED AGAINST WHEN THE BAD READING
147000*    WAS TAKEN, NOT WHEN THE BATCH HAPPENED TO PROCESS IT.
147100     PERFORM 370-WRITE-ALERT-LINE THRU 370-EXIT.
147200 390-EXIT.
147300     EXIT.
147400
147500*    TRAILER SECTION OF ALERT-RPT - ONE LINE PER RULE BUCKET,
147600*    REUSING THE SAME VTL-CTL-LABEL/VTL-CTL-COUNT PAIR FOR EACH
147700*    ONE LIKE THE SUITE'S OTHER CONTROL-TOTAL PARAGRAPHS DO.
147800 400-WRITE-CONTROL-TOTALS.
147900     MOVE "400-CONTROL-TOTALS" TO PARA-NAME.
148000*    THIS PARAGRAPH RUNS EXACTLY ONCE, AFTER THE LAST PATIENT
148100*    HAS BEEN EVALUATED, SO EVERY COUNTER IT PRINTS IS A FINAL
148200*    FIGURE - NOTHING BELOW CAN STILL CHANGE ONCE WE GET HERE.
148300     MOVE SPACES TO ALERT-RPT-REC.
148400     STRING "---- CONTROL TOTALS ----" DELIMITED BY SIZE
148500         INTO ALERT-RPT-REC.
148600     WRITE ALERT-RPT-REC.
148700
148800*    FIRST TWO LINES ARE PATIENT COUNTS, NOT ALERT COUNTS - KEPT
148900*    AT THE TOP OF THE TRAILER SO THE FLOOR CAN SEE HOW MANY
149000*    PATIENTS THE RUN COVERED BEFORE SCANNING THE ALERT BREAKDOWN.
149100     MOVE "PATIENTS EVALUATED"        TO VTL-CTL-LABEL.
149200     MOVE VTL-PATIENTS-EVALUATED      TO VTL-CTL-COUNT.
149300     PERFORM 420-WRITE-TOTALS-LINE THRU 420-EXIT.
149400
149500     MOVE "PATIENTS WITH NO DATA"      TO VTL-CTL-LABEL.
149600     MOVE VTL-PATIENTS-NO-DATA         TO VTL-CTL-COUNT.
149700     PERFORM 420-WRITE-TOTALS-LINE THRU 420-EXIT.
149800
149900*    REMAINING LINES ARE ONE PER RULE BUCKET, HIGH/LOW SIDE BY
150000*    SIDE FOR EACH VITAL SIGN, IN THE SAME ORDER VTLRPT'S
150100*    WS-RULE-HIT-COUNTERS GROUP LISTS THEM.
150200     MOVE "HR-LOW ALERTS"              TO VTL-CTL-LABEL.
150300     MOVE VTL-COUNT-HR-LOW             TO VTL-CTL-COUNT.
150400     PERFORM 420-WRITE-TOTALS-LINE THRU 420-EXIT.
150500
150600*    HR-HIGH PAIRS WITH HR-LOW ABOVE - SAME VITAL SIGN, OPPOSITE
150700*    DIRECTION, BOTH FED BY 332-CHECK-HEART-RATE'S TWO BRANCHES.
150800     MOVE "HR-HIGH ALERTS"             TO VTL-CTL-LABEL.
150900     MOVE VTL-COUNT-HR-HIGH            TO VTL-CTL-COUNT.
151000     PERFORM 420-WRITE-TOTALS-LINE THRU 420-EXIT.
151100
151200*    BP-HIGH IS THE ONE RULE-PATTERN WHOSE THRESHOLD IS SPLIT
151300*    ACROSS TWO FIELDS (SYSTOLIC/DIASTOLIC) BACK IN 342-CHECK-
151400*    BLOOD-PRESSURE, BUT IT STILL ROLLS UP TO A SINGLE COUNTER.
151500     MOVE "BP-HIGH ALERTS"             TO VTL-CTL-LABEL.
151600     MOVE VTL-COUNT-BP-HIGH            TO VTL-CTL-COUNT.
151700     PERFORM 420-WRITE-TOTALS-LINE THRU 420-EXIT.
151800
151900*    BP-LOW PAIRS WITH BP-HIGH ABOVE, SAME SPLIT-THRESHOLD RULE.
152000     MOVE "BP-LOW ALERTS"              TO VTL-CTL-LABEL.
152100     MOVE VTL-COUNT-BP-LOW             TO VTL-CTL-COUNT.
152200     PERFORM 420-WRITE-TOTALS-LINE THRU 420-EXIT.
152300
152400*    TEMP-HIGH/TEMP-LOW ARE FED BY 352-CHECK-TEMPERATURE'S TWO
152500*    BRANCHES, THE SAME HIGH/LOW SHAPE AS THE HR AND BP PAIRS.
152600     MOVE "TEMP-HIGH ALERTS"           TO VTL-CTL-LABEL.
152700     MOVE VTL-COUNT-TEMP-HIGH          TO VTL-CTL-COUNT.
152800     PERFORM 420-WRITE-TOTALS-LINE THRU 420-EXIT.
152900
153000     MOVE "TEMP-LOW ALERTS"            TO VTL-CTL-LABEL.
153100     MOVE VTL-COUNT-TEMP-LOW           TO VTL-CTL-COUNT.
153200     PERFORM 420-WRITE-TOTALS-LINE THRU 420-EXIT.
153300
153400*    SATURATION HAS NO HIGH-SIDE BUCKET TO PAIR WITH - SEE THE
153500*    NOTE IN 362-CHECK-SATURATION, THERE IS NO "TOO MUCH OXYGEN"
153600*    ALERT IN THIS RULE SET.
153700     MOVE "SAT-LOW ALERTS"             TO VTL-CTL-LABEL.
153800     MOVE VTL-COUNT-SAT-LOW            TO VTL-CTL-COUNT.
153900     PERFORM 420-WRITE-TOTALS-LINE THRU 420-EXIT.
154000
154100*    "NO-DATA ALERTS" IS THE BUCKET FOR PATIENTS WHO WERE
154200*    REGISTERED BUT HAD NO OBSERVATIONS AT ALL - SEE 310-EVAL-
154300*    PATIENT'S "NO DATA" BRANCH, WHICH IS WHERE THESE GET FIRED.
154400     MOVE "NO-DATA ALERTS"             TO VTL-CTL-LABEL.
154500     MOVE VTL-COUNT-NO-DATA            TO VTL-CTL-COUNT.
154600     PERFORM 420-WRITE-TOTALS-LINE THRU 420-EXIT.
154700
154800*    GRAND TOTAL IS THE SUM OF EVERY LINE WRITTEN TO ALERT-RPT
154900*    BY 370-WRITE-ALERT-LINE, INCLUDING THE NO-DATA LINES - KEPT
155000*    IN STEP WITH VTL-COUNT-GRAND-TOTAL SINCE THE 03/15/94 FIX,
155100*    SEE THE CHANGE LOG.
155200     MOVE "GRAND TOTAL ALERTS"         TO VTL-CTL-LABEL.
155300     MOVE VTL-COUNT-GRAND-TOTAL        TO VTL-CTL-COUNT.
155400     PERFORM 420-WRITE-TOTALS-LINE THRU 420-EXIT.
155500 400-EXIT.
155600     EXIT.
155700
155800*    SHARED WRITE FOR ONE CONTROL-TOTAL LINE - VTL-CONTROL-TOTALS-
155900*    LINE IS THE SAME EDIT PATTERN (LABEL FOLLOWED BY A ZERO-
156000*    SUPPRESSED COUNT) THAT VTLRPT DEFINES FOR THE WHOLE SUITE.
156100 420-WRITE-TOTALS-LINE.
156200*    VTL-CTL-LABEL AND VTL-CTL-COUNT WERE ALREADY MOVED BY THE
156300*    CALLER (400-WRITE-CONTROL-TOTALS) - THIS PARAGRAPH ONLY
156400*    OWNS THE EDIT AND THE WRITE, SO EVERY TRAILER LINE ON
156500*    ALERT-RPT LINES UP IN THE SAME COLUMNS.
156600     MOVE SPACES TO ALERT-RPT-REC.
156700     MOVE VTL-CONTROL-TOTALS-LINE TO ALERT-RPT-REC.
156800     WRITE ALERT-RPT-REC.
156900 420-EXIT.
157000     EXIT.
157100
157200 705-TRACE-REJECTED-LINE.
157300*    DIAGNOSTIC TRACE FOR A LINE THAT FAILED CONVERSION - PUTS
157400*    THE SPLIT FIELDS AND THE TRIM/PARSE SCRATCH AREAS ON
157500*    SYSOUT AS FLAT ALPHANUMERIC STRINGS SO SUPPORT CAN SEE
157600*    WHAT 220-VALIDATE-AND-CONVERT WAS LOOKING AT WITHOUT
157700*    PULLING A DUMP OR RERUNNING THE JOB UNDER TEST-COBOL.
157800     MOVE "705-TRACE-REJECTED" TO PARA-NAME.
157900     DISPLAY "REJECT FIELDS: " WS-SPLIT-FIELDS-ALT UPON CONSOLE.
158000     DISPLAY "REJECT TRIM-WK: " WS-TRIM-WORK-ALT UPON CONSOLE.
158100     DISPLAY "REJECT PARSE  : " WS-VAL-PARSE-ALT UPON CONSOLE.
158200 705-EXIT.
158300     EXIT.
158400
158500*    WRITES ONE REJECTED-INPUT-LINE MESSAGE TO ERROR-RPT AND
158600*    BUMPS RECORDS-IN-ERROR - EVERY GO TO 200-EXIT REJECT PATH IN
158700*    200-INGEST-OBSERVATION RUNS THROUGH HERE FIRST.
158800 710-WRITE-ERROR-LINE.
158900     MOVE "710-WRITE-ERROR-LINE" TO PARA-NAME.
159000*    VTL-ERROR-LINE WAS ALREADY BUILT BY THE CALLER (200-INGEST-
159100*    OBSERVATION) BEFORE THE GO TO LANDED HERE - THIS PARAGRAPH
159200*    ONLY OWNS THE WRITE AND THE COUNTER, NOT THE MESSAGE TEXT.
159300     MOVE VTL-ERROR-LINE TO ERROR-RPT-REC.
159400     WRITE ERROR-RPT-REC.
159500     ADD +1 TO RECORDS-IN-ERROR.
159600 710-EXIT.
159700     EXIT.
159800
159900 720-WRITE-ERROR-TOTALS.
160000*    TRAILER LINE FOR THE ERROR RPT ITSELF - THE REJECTED COUNT
160100*    WAS ONLY GOING TO SYSOUT BEFORE, THE FLOOR WANTED IT ON
160200*    THE REPORT THEY ACTUALLY FILE (SEE CHANGE LOG 07/22/03).
160300     MOVE "720-ERROR-TOTALS" TO PARA-NAME.
160400     MOVE SPACES TO ERROR-RPT-REC.
160500     STRING "---- REJECTED-LINE TOTAL ----" DELIMITED BY SIZE
160600         INTO ERROR-RPT-REC.
160700     WRITE ERROR-RPT-REC.
160800
160900     MOVE "OBSERVATION LINES REJECTED" TO VTL-ERR-CTL-LABEL.
161000*    RECORDS-IN-ERROR IS THE SAME COUNTER 710-WRITE-ERROR-LINE
161100*    BUMPS ON EVERY REJECT PATH OUT OF 200-INGEST-OBSERVATION -
161200*    NOTHING ELSE IN THIS PROGRAM EVER TOUCHES IT, SO THIS LINE
161300*    CANNOT DRIFT FROM THE ACTUAL LINES WRITTEN TO ERROR-RPT.
161400     MOVE RECORDS-IN-ERROR              TO VTL-ERR-CTL-COUNT.
161500     PERFORM 730-WRITE-ERR-TOTALS-LINE THRU 730-EXIT.
161600 720-EXIT.
161700     EXIT.
161800
161900*    SAME SHAPE AS 420-WRITE-TOTALS-LINE ABOVE, JUST AGAINST
162000*    ERROR-RPT-REC INSTEAD OF ALERT-RPT-REC - KEPT AS A SEPARATE
162100*    PARAGRAPH RATHER THAN SHARED SINCE THE TWO REPORTS HAVE
162200*    DIFFERENT FDS AND A SHARED WRITE WOULD NEED A PASSED FILE
162300*    NAME, WHICH THIS SHOP DOES NOT DO.
162400 730-WRITE-ERR-TOTALS-LINE.
162500*    VTL-ERR-CTL-LABEL/VTL-ERR-CTL-COUNT COME IN ALREADY SET BY
162600*    720-WRITE-ERROR-TOTALS - THIS IS PURELY THE EDIT-AND-WRITE
162700*    STEP, KEPT SEPARATE FROM 420 ABOVE SINCE ERROR-RPT-REC AND
162800*    ALERT-RPT-REC ARE TWO DIFFERENT FDS.
162900     MOVE SPACES TO ERROR-RPT-REC.
163000     MOVE VTL-ERROR-TOTALS-LINE TO ERROR-RPT-REC.
163100     WRITE ERROR-RPT-REC.
163200 730-EXIT.
163300     EXIT.
163400
163500*    ONE INPUT FILE, THREE OUTPUT FILES - NO FILE STATUS CHECK
163600*    HERE, THIS PROGRAM RELIES ON THE AT-END CLAUSE IN 900-READ-
163700*    OBSERVATIONS AND ON JCL/CATALOGED-PROCEDURE ABENDS FOR OPEN
163800*    FAILURES, SAME AS THE REST OF THE SUITE.
163900 800-OPEN-FILES.
164000     MOVE "800-OPEN-FILES" TO PARA-NAME.
164100*    OBSERVATIONS OPENS INPUT, THE OTHER THREE OPEN OUTPUT - THIS
164200*    PROGRAM NEVER REOPENS ANY OF THE FOUR MID-RUN, SO THIS IS THE
164300*    ONLY OPEN STATEMENT PAIR IN THE WHOLE PROGRAM.
164400     OPEN INPUT OBSERVATIONS.
164500     OPEN OUTPUT ALERT-RPT, ERROR-RPT, SYSOUT.
164600 800-EXIT.
164700     EXIT.
164800
164900*    CLOSES ALL FOUR FILES IN ONE STATEMENT - CALLED ONCE FROM
165000*    999-CLEANUP, NEVER FROM THE ABEND PATH, SINCE A FORCED
165100*    ABEND LEAVES THE FILES FOR THE OPERATING SYSTEM TO CLEAN UP.
165200 850-CLOSE-FILES.
165300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
165400     CLOSE OBSERVATIONS, ALERT-RPT, ERROR-RPT, SYSOUT.
165500 850-EXIT.
165600     EXIT.
165700
165800*    READ-AHEAD FOR OBSERVATIONS - CALLED ONCE FROM 000-HOUSE-
165900*    KEEPING TO PRIME THE LOOP AND ONCE PER ITERATION FROM THE
166000*    TAIL OF 100-MAINLINE.  NO PARA-NAME MOVE HERE, UNLIKE MOST
166100*    OTHER PARAGRAPHS - IT RUNS TOO OFTEN TO BE WORTH THE TRACE
166200*    BREADCRUMB AND THE AT-END PATH NEVER REACHES THE ABEND
166300*    ROUTINE ANYWAY.
166400 900-READ-OBSERVATIONS.
166500*    RECORDS-READ COUNTS EVERY LINE PULLED OFF THE FILE, GOOD OR
166600*    BAD - IT IS NOT THE SAME NUMBER AS RECORDS-LOADED, WHICH ONLY
166700*    COUNTS LINES THAT SURVIVED 200-INGEST-OBSERVATION'S CHECKS.
166800     READ OBSERVATIONS
166900         AT END MOVE "N" TO MORE-DATA-SW
167000         GO TO 900-EXIT
167100     END-READ.
167200*    THE AT-END BRANCH ABOVE JUMPS STRAIGHT TO 900-EXIT, SO THE
167300*    PHANTOM END-OF-FILE READ NEVER REACHES THIS ADD - RECORDS-
167400*    READ ONLY EVER COUNTS ACTUAL DATA RECORDS.
167500     ADD +1 TO RECORDS-READ.
167600 900-EXIT.
167700     EXIT.
167800
167900*    NORMAL END-OF-JOB PARAGRAPH - WRITES THE ERROR-RPT TRAILER
168000*    (THE ALERT-RPT TRAILER ALREADY WENT OUT FROM 300-RUN-RULE-
168100*    ENGINE), CLOSES EVERYTHING, THEN ECHOES THE SAME COUNTS TO
168200*    SYSOUT FOR THE OPERATOR TO EYEBALL AGAINST THE REPORTS.
168300 999-CLEANUP.
168400     MOVE "999-CLEANUP" TO PARA-NAME.
168500*    THE ERROR-RPT TRAILER HAS TO GO OUT BEFORE THE CLOSE OR IT
168600*    NEVER MAKES IT TO THE FILE - THE ALERT-RPT TRAILER ALREADY
168700*    WENT OUT EARLIER FROM 300-RUN-RULE-ENGINE.
168800     PERFORM 720-WRITE-ERROR-TOTALS THRU 720-EXIT.
168900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
169000*    THE SIX DISPLAY PAIRS BELOW ARE THE OPERATOR'S SYSOUT ECHO -
169100*    SAME FIVE NUMBERS THAT WENT TO THE TWO REPORTS, REPEATED HERE
169200*    SO THE CONSOLE LOG ALONE IS ENOUGH TO VERIFY A RUN WITHOUT
169300*    PULLING EITHER REPORT, PER SHOP CONVENTION FOR BATCH JOBS.
169400     DISPLAY "** OBSERVATION LINES READ **".
169500     DISPLAY RECORDS-READ.
169600     DISPLAY "** OBSERVATIONS LOADED **".
169700     DISPLAY RECORDS-LOADED.
169800     DISPLAY "** OBSERVATIONS REJECTED **".
169900     DISPLAY RECORDS-IN-ERROR.
170000     DISPLAY "** PATIENTS EVALUATED **".
170100     DISPLAY VTL-PATIENTS-EVALUATED.
170200     DISPLAY "** GRAND TOTAL ALERTS **".
170300     DISPLAY VTL-COUNT-GRAND-TOTAL.
170400     DISPLAY "******** NORMAL END OF JOB VTLALERT ********".
170500 999-EXIT.
170600     EXIT.
170700
170800*    ONLY REACHED FROM 000-HOUSEKEEPING WHEN THE OBSERVATIONS
170900*    FILE CAME IN EMPTY - WRITES THE SHOP-STANDARD ABEND TRACE
171000*    LINE, CLOSES WHAT GOT OPENED, THEN FORCES A REAL S0C7 SO THE
171100*    JOB SHOWS UP NON-ZERO ON THE RUN LOG INSTEAD OF JUST A
171200*    QUIET "NORMAL" COMPLETION WITH NO REPORTS BEHIND IT.
171300 1000-ABEND-RTN.
171400     MOVE "1000-ABEND-RTN" TO PARA-NAME.
171500     WRITE SYSOUT-REC FROM ABEND-REC.
171600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
171700     DISPLAY "*** ABNORMAL END OF JOB - VTLALERT ***" UPON
171800         CONSOLE.
171900*    ZERO-VAL/ONE-VAL ARE DEFINED IN ABENDREC (SEE THE 11/02/91
172000*    LOG ENTRY) - DIVIDING BY ZERO HERE IS THE DELIBERATE FORCED-
172100*    ABEND TRICK THE WHOLE SUITE USES, NOT A BUG.
172200     DIVIDE ZERO-VAL INTO ONE-VAL.
