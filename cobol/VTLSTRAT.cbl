000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VTLSTRAT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/12/86.
000700 DATE-COMPILED. 04/12/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM HOUSES THE THREE STAND-ALONE VITAL-
001400*          SIGN THRESHOLD PREDICATES USED BY THE NURSING FLOOR
001500*          RESEARCH DESK.  IT IS DELIBERATELY SEPARATE FROM THE
001600*          MAIN ALERT RULE ENGINE IN VTLALERT - THE THRESHOLDS
001700*          IN HERE ARE NOT THE SAME NUMBERS AS THE BEDSIDE ALERT
001800*          RULES AND MUST NOT BE RECONCILED TO MATCH THEM.
001900*
002000*          CALLED WITH A ONE-CHARACTER STRATEGY SWITCH (B/H/O)
002100*          AND A MEASUREMENT VALUE, RETURNS Y OR N.
002200*
002300*          B = BLOOD PRESSURE (SYSTOLIC), DESK WANTS AN ALERT
002400*          BELOW 90 OR ABOVE 140 - NOTE THESE ARE NOT THE SAME
002500*          CUTOFFS VTLALERT USES FOR ITS OWN BEDSIDE RULES.
002600*          H = HEART RATE, DESK WANTS AN ALERT BELOW 50 OR
002700*          ABOVE 120 - AGAIN A DIFFERENT BAND FROM THE BEDSIDE
002800*          TACHYCARDIA/BRADYCARDIA RULES IN VTLALERT.
002900*          O = OXYGEN SATURATION, DESK WANTS AN ALERT BELOW 92.0,
003000*          THE BEDSIDE RULE USES 95.0 - SEE THE 03/15/94 LOG
003100*          ENTRY, THE DESK CONFIRMED THEIRS ON PURPOSE.
003200*
003300*          THIS ROUTINE NEVER WRITES A REPORT LINE AND NEVER
003400*          TOUCHES A CONTROL TOTAL - THE CALLER (VTLALERT, SEE
003500*          380-RESEARCH-DESK-CHECK) ONLY DISPLAYS THE HIT TO
003600*          SYSOUT.  IF THE DESK EVER WANTS THESE ON THE ALERT
003700*          REPORT ITSELF, THAT IS A CHANGE TO VTLALERT, NOT HERE.
003800*
003900******************************************************************
004000*CHANGE LOG.
004100*
004200*  04/12/86  JS   0000  ORIGINAL PROGRAM FOR RESEARCH DESK
004300*                       AD-HOC THRESHOLD LOOKUPS.
004400*  09/03/87  JS   0041  ADDED HEART-RATE STRATEGY, DESK ASKED
004500*                       FOR A SECOND PREDICATE.
004600*  06/19/89  TGD  0077  ADDED OXYGEN-SATURATION STRATEGY.
004700*  11/02/91  MM   0103  CORRECTED BLOOD-PRESSURE UPPER BOUND,
004800*                       WAS COMPARING .GE. INSTEAD OF .GT. -
004900*                       WAS FLAGGING EXACTLY 140 AS HIGH.
005000*  03/15/94  AK   0118  DESK CONFIRMED OXYGEN THRESHOLD STAYS
005100*                       AT 92.0, NOT THE BEDSIDE 95 NUMBER.
005200*  08/22/96  TGD  0140  MOVED BOUNDS INTO WORK FIELDS SO BAD
005300*                       SWITCH VALUES CAN BE TRACED TO SYSOUT.
005400*  03/11/98  JS   0162  Y2K REVIEW - NO DATE FIELDS IN THIS
005500*                       PROGRAM, NOTHING TO REMEDIATE.
005600*  01/07/99  MM   0163  Y2K SIGN-OFF RECORDED FOR AUDIT FILE.
005700*  06/30/01  AK   0188  ADDED RETURN-CD ZERO-OUT ON ENTRY SO
005800*                       CALLERS CAN'T INHERIT A STALE VALUE.
005900*  02/14/03  TGD  0201  DESK RENAMED "LOW OXYGEN" CUTOFF TO
006000*                       "OXYGEN-SATURATION" IN THEIR OWN DOCS -
006100*                       NO CHANGE NEEDED HERE, NOTE ONLY.
006200*  08/04/03  AK   0224  TRACE-AREA-ALT WAS A DEAD ALIAS, NEVER
006300*                       DISPLAYED - DROPPED IT, POINTED THE
006400*                       UNKNOWN-SWITCH TRACE AT STRAT-REC-ALT
006500*                       DIRECTLY, AND ADDED 150-TRACE-BOUNDS SO
006600*                       EVERY PREDICATE LOGS ITS RAW BOUNDS AND
006700*                       THE INCOMING VALUE, NOT JUST THE BAD-
006800*                       SWITCH CASE.
006900*
007000******************************************************************
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER. IBM-390.
007400 OBJECT-COMPUTER. IBM-390.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700 INPUT-OUTPUT SECTION.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 WORKING-STORAGE SECTION.
008300 01  WS-BOUNDS.
008400     05 WS-LO-VAL                   PIC S9(07)V99 COMP-3.
008500     05 WS-HI-VAL                   PIC S9(07)V99 COMP-3.
008600*    RAW-BYTE ALIAS OF THE TWO COMP-3 BOUND FIELDS - A BAD SIGN
008700*    NIBBLE ONCE MADE A BOUND COMPARE MISBEHAVE AND THE ONLY
008800*    WAY ANYONE SPOTTED IT WAS ON A FORMAL STORAGE DUMP.  NOW
008900*    WE JUST DISPLAY THE ALIAS AFTER SETTING THE BOUNDS.
009000 01  WS-BOUNDS-ALT REDEFINES WS-BOUNDS.
009100     05 WS-LO-VAL-A                 PIC X(06).
009200     05 WS-HI-VAL-A                 PIC X(06).
009300*    ECHO OF THE INCOMING MEASUREMENT VALUE, SAME REASON AS THE
009400*    BOUNDS ALIAS ABOVE - TGD'S 1996 NOTE APPLIES HERE TOO, A
009500*    PACKED FIELD THAT LOOKS WRONG ON A DUMP IS EASIER TO SPOT
009600*    WHEN THE DESK CAN SEE ITS RAW BYTES NEXT TO THE BOUNDS.
009700 01  WS-MEASURE-ECHO.
009800     05 WS-MEASURE-ECHO-VAL         PIC S9(07)V99 COMP-3.
009900 01  WS-MEASURE-ECHO-ALT REDEFINES WS-MEASURE-ECHO.
010000     05 WS-MEASURE-ECHO-A           PIC X(06).
010100
010200*    LINKAGE RECORD PASSED BY VTLALERT - ONE STRATEGY SWITCH BYTE,
010300*    ONE MEASUREMENT VALUE, ONE RESULT BYTE COMING BACK.  CALLER
010400*    BUILDS VTL-STRAT-PASS-REC (SEE VTLALERT WORKING-STORAGE) FROM
010500*    WHATEVER OBSERVATION IT IS CURRENTLY EVALUATING AND GETS THE
010600*    SAME STORAGE BACK WITH STRAT-RESULT-SW SET.
010700 LINKAGE SECTION.
010800 01  VTL-STRAT-REC.
010900     05  STRAT-TYPE-SW              PIC X.
011000         88 BLOOD-PRESSURE-STRAT       VALUE "B".
011100         88 HEART-RATE-STRAT           VALUE "H".
011200         88 OXYGEN-SATURATION-STRAT    VALUE "O".
011300     05  STRAT-MEASURE-VALUE        PIC S9(07)V99.
011400*    CALLER SETS THIS TO "N" BEFORE THE CALL - WE ONLY EVER
011500*    FLIP IT TO "Y", NEVER BACK, SO A STALE "Y" FROM A PRIOR
011600*    CALL CAN NEVER LEAK THROUGH IF THE CALLER FORGOT TO RESET.
011700     05  STRAT-RESULT-SW            PIC X.
011800         88 STRAT-ALERT                VALUE "Y".
011900         88 STRAT-NO-ALERT             VALUE "N".
012000 01  VTL-STRAT-REC-ALT REDEFINES VTL-STRAT-REC PIC X(11).
012100
012200*    RETURNED TO THE CALLER AS A SECONDARY USING PARAMETER SO
012300*    THE LINKAGE RECORD ITSELF NEVER HAS TO CARRY AN ABEND CODE.
012400 01  RETURN-CD                      PIC 9(4) COMP.
012500
012600*    NO PARAGRAPH NUMBERING SCHEME ON THE MAIN LINE ITSELF - THIS
012700*    WHOLE SUBPROGRAM IS SMALL ENOUGH THE ORIGINAL AUTHOR NEVER
012800*    BOTHERED GIVING THE ENTRY POINT ITS OWN 000-PARAGRAPH, AND
012900*    NOBODY HAS HAD CAUSE TO CHANGE THAT SINCE 1986.
013000 PROCEDURE DIVISION USING VTL-STRAT-REC, RETURN-CD.
013100*    RETURN-CD COMES BACK ZERO ON EVERY NORMAL CALL - ONLY THE
013200*    UNKNOWN-SWITCH BRANCH BELOW EVER SETS IT NONZERO, AND EVEN
013300*    THEN THIS PROGRAM DOES NOT ABEND, IT JUST REPORTS "N" AND
013400*    LETS VTLALERT DECIDE WHAT TO DO WITH THE BAD CODE.
013500     MOVE ZERO TO RETURN-CD.
013600     MOVE "N" TO STRAT-RESULT-SW.
013700
013800*    EXACTLY ONE OF THE THREE 88-LEVELS ON STRAT-TYPE-SW CAN BE
013900*    TRUE AT A TIME, SO THIS IS A STRAIGHT IF/ELSE-IF CHAIN, NOT
014000*    AN EVALUATE - THAT IS HOW 86-VINTAGE CODE IN THIS SHOP READS.
014100     IF BLOOD-PRESSURE-STRAT
014200         PERFORM 100-CHECK-BP-STRATEGY
014300     ELSE IF HEART-RATE-STRAT
014400         PERFORM 200-CHECK-HR-STRATEGY
014500     ELSE IF OXYGEN-SATURATION-STRAT
014600         PERFORM 300-CHECK-O2-STRATEGY
014700     ELSE
014800*    RAW LINKAGE RECORD, FLAT, SO SUPPORT CAN SEE EXACTLY WHAT
014900*    CAME IN ON THE CALL - BEATS FIELD-BY-FIELD DISPLAYS WHEN
015000*    THE SWITCH BYTE ITSELF IS THE ONE THAT IS GARBLED.
015100         DISPLAY "*** VTLSTRAT - UNKNOWN STRATEGY SWITCH ***"
015200         DISPLAY VTL-STRAT-REC-ALT
015300         MOVE 16 TO RETURN-CD.
015400
015500     GOBACK.
015600
015700 100-CHECK-BP-STRATEGY.
015800*    DESK RULE - ALERT WHEN VALUE IS UNDER 90 OR OVER 140
015900     MOVE 90.00  TO WS-LO-VAL.
016000     MOVE 140.00 TO WS-HI-VAL.
016100     PERFORM 150-TRACE-BOUNDS THRU 150-EXIT.
016200     IF STRAT-MEASURE-VALUE < WS-LO-VAL
016300     OR STRAT-MEASURE-VALUE > WS-HI-VAL
016400         MOVE "Y" TO STRAT-RESULT-SW.
016500
016600 200-CHECK-HR-STRATEGY.
016700*    DESK RULE - ALERT WHEN VALUE IS UNDER 50 OR OVER 120
016800     MOVE 50.00  TO WS-LO-VAL.
016900     MOVE 120.00 TO WS-HI-VAL.
017000     PERFORM 150-TRACE-BOUNDS THRU 150-EXIT.
017100     IF STRAT-MEASURE-VALUE < WS-LO-VAL
017200     OR STRAT-MEASURE-VALUE > WS-HI-VAL
017300         MOVE "Y" TO STRAT-RESULT-SW.
017400
017500 300-CHECK-O2-STRATEGY.
017600*    DESK RULE - ALERT WHEN SATURATION VALUE IS UNDER 92.0
017700     MOVE 92.00 TO WS-LO-VAL.
017800     PERFORM 150-TRACE-BOUNDS THRU 150-EXIT.
017900     IF STRAT-MEASURE-VALUE < WS-LO-VAL
018000         MOVE "Y" TO STRAT-RESULT-SW.
018100
018200 150-TRACE-BOUNDS.
018300*    RAW BOUND-BYTE TRACE - SEE THE REMARK AT WS-BOUNDS-ALT'S
018400*    DECLARATION ABOVE.  HARMLESS ON A CLEAN RUN, CHEAP ENOUGH
018500*    TO LEAVE IN FOR WHEN IT IS NOT A CLEAN RUN.
018600     MOVE STRAT-MEASURE-VALUE TO WS-MEASURE-ECHO-VAL.
018700     DISPLAY "BOUNDS RAW LO/HI: " WS-LO-VAL-A "/" WS-HI-VAL-A
018800         " VAL: " WS-MEASURE-ECHO-A.
018900 150-EXIT.
019000     EXIT.
